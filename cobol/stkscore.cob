000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STKSCORE.
000300 AUTHOR.  D C TRUONG.
000400 INSTALLATION.  SUMMIT SECURITIES DATA CENTER.
000500 DATE-WRITTEN.  04/11/1997.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000* PROGRAM..........: STKSCORE                                   *
001100*                                                                *
001200* DESCRIPTION.......: SCORING ENGINE, CALLED FROM STKNITE AFTER  *
001300*                    THE MASTER LOAD, INDICATOR DERIVATION AND   *
001400*                    ENRICHMENT STEPS HAVE FILLED IN THE STOCK   *
001500*                    WORK TABLE.  RATES EACH LOADED TICKER ON    *
001600*                    FIVE INDEPENDENT SUB-SCORES (HALAL SCREEN,  *
001700*                    HEDGE FUND VALUATION, TRADING ACTIVITY,     *
001800*                    PRICE TREND, FUNDAMENTALS), BLENDS THEM     *
001900*                    INTO AN OVERALL SCORE, ASSIGNS A SENTIMENT  *
002000*                    LABEL AND A KEY-STRENGTHS WRITE-UP.  TABLE  *
002100*                    IS SCORED IN PLACE - NOTHING IS RETURNED    *
002200*                    EXCEPT THROUGH THE UPDATED ROWS.            *
002300*                                                                *
002400* CALLED BY.........: STKNITE.                                   *
002500*                                                                *
002600******************************************************************
002700*                                                                *
002800* MAINTENANCE LOG                                                *
002900* DATE      PGMR  TKT#     DESCRIPTION                           *
003000* --------- ----  -------  ------------------------------------- *
003100* 04/11/97  DCT   RQ-0902  ORIGINAL PROGRAM - SPLIT OUT OF        *
003200*                          STKNITE SO THE SCORE TABLES COULD BE   *
003300*                          MAINTAINED WITHOUT TOUCHING THE FEED   *
003400*                          READ LOGIC.                            *
003500* 11/18/98  RJH   Y2K-014  REVIEWED - NO DATE MATH IN THIS        *
003600*                          PROGRAM, NO CHANGE REQUIRED.           *
003700* 07/23/01  PDW   RQ-1108  ADDED MARKET-CAP BAND TO THE HEDGE     *
003800*                          FUND SCORE DEFAULT TABLE.               *
003900* 05/02/04  PDW   RQ-1244  SCREENING DESK ASKED FOR A WIDER LIST  *
004000*                          OF EXCLUDED INDUSTRY WORDS ON THE      *
004100*                          HALAL SUB-SCORE - ADDED CASINO.         *
004200* 09/14/05  PDW   RQ-1301  ADDED RERUN-SWITCH TRACE DISPLAYS ON   *
004300*                          HALAL/HEDGE/TREND SO OPERATIONS CAN    *
004400*                          BE ASKED TO FLIP UPSI-0 WHEN A NIGHT'S *
004500*                          SCORES LOOK OFF WITHOUT RE-ASSEMBLING  *
004600*                          A TEST DECK.                            *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-4381.
005100 OBJECT-COMPUTER.  IBM-4381.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-SIGNED-CLASS IS '0' THRU '9' '+' '-'
005500     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
005600                            OFF STATUS IS NO-RERUN.
005700******************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*    STANDALONE COUNTERS.  THESE TWO DO NOT NATURALLY BELONG TO   *
006200*    ANY ONE SUB-SCORE'S WORK AREA -- WS-HAL-BAN-COUNT IS A       *
006300*    THROW-AWAY TALLY REBUILT FRESH FOR EVERY STOCK AND           *
006400*    WS-STRENGTH-COUNT IS SHARED ACROSS THE FINAL BLEND -- SO     *
006500*    THEY ARE CARRIED AT THE 77 LEVEL PER SHOP STANDARD RATHER    *
006600*    THAN BURIED IN A GROUP.                                     *
006700******************************************************************
006800 77  WS-HAL-BAN-COUNT                PIC 9(02)      COMP VALUE ZERO.
006900 77  WS-STRENGTH-COUNT               PIC 9(01)      COMP VALUE ZERO.
007000*
007100******************************************************************
007200*    WORK AREA FOR THE HALAL SUB-SCORE.                          *
007300******************************************************************
007400 01  WS-HALAL-WORK.
007500     05  WS-HAL-BASE                 PIC 9(03)V99   COMP-3.
007600     05  WS-HAL-INDUSTRY-UPR         PIC X(24).
007700     05  WS-HTR-FLDS.
007800         10  WS-HTR-TICKER           PIC X(06).
007900         10  FILLER                  PIC X(01)   VALUE SPACE.
008000         10  WS-HTR-SCORE            PIC ZZ9.99.
008100     05  WS-HTR-LINE REDEFINES WS-HTR-FLDS PIC X(13).
008200     05  FILLER                      PIC X(02).
008300*
008400******************************************************************
008500*    WORK AREA FOR THE HEDGE FUND SUB-SCORE.                     *
008600******************************************************************
008700 01  WS-HEDGE-WORK.
008800     05  WS-HDG-PE                   PIC S9(05)V99  COMP-3.
008900     05  WS-HDG-PB                   PIC S9(03)V99  COMP-3.
009000     05  WS-HDG-ROE                  PIC S9V9(04)   COMP-3.
009100     05  WS-HDG-MKT-CAP              PIC 9(15)      COMP-3.
009200*    THE FOUR -PTS FIELDS BELOW ARE SIMPLE-SUMMED, NOT WEIGHTED -    *
009300*    EACH BREAKPOINT LADDER MAXES OUT AT 20 OR 25 SO THE FOUR       *
009400*    TOGETHER LAND THE HEDGE SCORE ON THE SAME 0-100 SCALE AS       *
009500*    EVERY OTHER SUB-SCORE WITHOUT A SEPARATE WEIGHT TABLE.         *
009600     05  WS-HDG-PE-PTS               PIC 9(02)      COMP.
009700     05  WS-HDG-PB-PTS               PIC 9(02)      COMP.
009800     05  WS-HDG-ROE-PTS              PIC 9(02)      COMP.
009900     05  WS-HDG-CAP-PTS              PIC 9(02)      COMP.
010000     05  WS-GTR-FLDS.
010100         10  WS-GTR-TICKER           PIC X(06).
010200         10  FILLER                  PIC X(01)   VALUE SPACE.
010300         10  WS-GTR-SCORE            PIC ZZ9.99.
010400     05  WS-GTR-LINE REDEFINES WS-GTR-FLDS PIC X(13).
010500     05  FILLER                      PIC X(03).
010600*
010700******************************************************************
010800*    WORK AREA FOR THE TRADING ACTIVITY SUB-SCORE.                *
010900******************************************************************
011000 01  WS-ACTIVITY-WORK.
011100     05  WS-ACT-VOLUME               PIC 9(12)      COMP-3.
011200     05  WS-ACT-AVG-VOLUME           PIC 9(12)      COMP-3.
011300     05  WS-ACT-SPREAD               PIC 9V9(04)    COMP-3.
011400     05  WS-ACT-SHARES-OUT           PIC 9(12)      COMP-3.
011500*    RATIO AND TURNOVER ARE DERIVED FROM THE FOUR RAW FEED         *
011600*    FIELDS ABOVE - VOL-RATIO IS TODAY'S VOLUME OVER THE AVERAGE,  *
011700*    TURNOVER IS TODAY'S VOLUME OVER SHARES OUTSTANDING.           *
011800     05  WS-ACT-VOL-RATIO            PIC 9(05)V99   COMP-3.
011900     05  WS-ACT-TURNOVER             PIC 9(03)V9(04) COMP-3.
012000*    THREE -PTS FIELDS, ONE PER SUB-SCREEN, SUMMED BELOW INTO THE  *
012100*    ACTIVITY SCORE - SAME FLAT-SUM CONVENTION AS THE HEDGE SCORE. *
012200     05  WS-ACT-VOL-PTS              PIC 9(02)      COMP.
012300     05  WS-ACT-SPREAD-PTS           PIC 9(02)      COMP.
012400     05  WS-ACT-TURN-PTS             PIC 9(02)      COMP.
012500     05  FILLER                      PIC X(03).
012600*
012700******************************************************************
012800*    WORK AREA FOR THE PRICE TREND SUB-SCORE.                    *
012900******************************************************************
013000 01  WS-TREND-WORK.
013100     05  WS-TRD-30D                  PIC S9(03)V99  COMP-3.
013200     05  WS-TRD-90D                  PIC S9(03)V99  COMP-3.
013300     05  WS-TRD-RSI                  PIC 9(03)V99   COMP-3.
013400     05  WS-TRD-VOLATILITY           PIC 9V9(04)    COMP-3.
013500*    FOUR -PTS FIELDS, ONE PER TREND FACTOR, SUMMED INTO THE       *
013600*    TREND SCORE THE SAME WAY THE HEDGE AND ACTIVITY SCORES ARE.   *
013700     05  WS-TRD-30D-PTS              PIC 9(02)      COMP.
013800     05  WS-TRD-90D-PTS              PIC 9(02)      COMP.
013900     05  WS-TRD-RSI-PTS              PIC 9(02)      COMP.
014000     05  WS-TRD-VOL-PTS              PIC 9(02)      COMP.
014100     05  WS-TTR-FLDS.
014200         10  WS-TTR-TICKER           PIC X(06).
014300         10  FILLER                  PIC X(01)   VALUE SPACE.
014400         10  WS-TTR-SCORE            PIC ZZ9.99.
014500     05  WS-TTR-LINE REDEFINES WS-TTR-FLDS PIC X(13).
014600     05  FILLER                      PIC X(03).
014700*
014800******************************************************************
014900*    WORK AREA FOR THE FUNDAMENTAL SUB-SCORE.                    *
015000******************************************************************
015100 01  WS-FUND-WORK.
015200     05  WS-FND-EPS                  PIC S9(04)V99  COMP-3.
015300     05  WS-FND-EPS-GROWTH           PIC S9(03)V9(04) COMP-3.
015400     05  WS-FND-REV-GROWTH           PIC S9(03)V9(04) COMP-3.
015500     05  WS-FND-MARGIN               PIC S9V9(04)   COMP-3.
015600     05  WS-FND-PE                   PIC S9(05)V99  COMP-3.
015700     05  WS-FND-DEBT-EQUITY          PIC S9(03)V99  COMP-3.
015800*    SIX -PTS FIELDS, ONE PER FUNDAMENTAL FACTOR - EPS GROWTH AND  *
015900*    REVENUE GROWTH SHARE 6100-GROWTH-BAND-POINTS SINCE THEY USE   *
016000*    THE SAME BREAKPOINT TABLE, THE OTHER FOUR EACH HAVE THEIR     *
016100*    OWN LADDER IN 6000-CALC-FUNDAMENTAL-SCORE.                    *
016200     05  WS-FND-EPS-PTS              PIC 9(02)      COMP.
016300     05  WS-FND-EPSG-PTS             PIC 9(02)      COMP.
016400     05  WS-FND-REVG-PTS             PIC 9(02)      COMP.
016500     05  WS-FND-MARGIN-PTS           PIC 9(02)      COMP.
016600     05  WS-FND-PE-PTS               PIC 9(02)      COMP.
016700     05  WS-FND-HEALTH-PTS           PIC 9(02)      COMP.
016800     05  FILLER                      PIC X(03).
016900*
017000******************************************************************
017100*    WORK AREA FOR THE OVERALL BLEND, SENTIMENT AND WRITE-UP.     *
017200******************************************************************
017300 01  WS-OVERALL-WORK.
017400     05  WS-OVR-SCORE                PIC 9(03)V99   COMP-3.
017500     05  WS-OVR-HIGH-SUBSCORE        PIC 9(03)V99   COMP-3.
017600     05  FILLER                      PIC X(04).
017700*
017800 01  WS-STRENGTH-BUILD-AREA.
017900     05  WS-STRENGTH-LINE            PIC X(60).
018000     05  WS-STRENGTH-TEMP            PIC X(60).
018100     05  WS-STRENGTH-PHRASE          PIC X(20).
018200     05  FILLER                      PIC X(04).
018300******************************************************************
018400 LINKAGE SECTION.
018500******************************************************************
018600*    THE WHOLE WORK TABLE IS PASSED BY REFERENCE, NOT ONE ROW AT  *
018700*    A TIME - STKNITE BUILT IT, THIS PROGRAM SCORES EVERY ROW IN  *
018800*    IT IN PLACE, AND CONTROL RETURNS TO STKNITE FOR THE WRITE.   *
018900     COPY "stocks-work-stktab-stktab.cob".
019000******************************************************************
019100 PROCEDURE DIVISION USING STK-TABLE.
019200******************************************************************
019300*    SINGLE ENTRY POINT - EVERYTHING FANS OUT FROM HERE THROUGH   *
019400*    1000-CALC-ALL-SCORES, ONE ROW AT A TIME, UNTIL THE TABLE'S    *
019500*    ROW COUNT IS EXHAUSTED, THEN GOBACK RETURNS TO STKNITE.       *
019600 0000-MAIN-PROCESSING.
019700*    MAIN LOOP - ONE PASS PER LOADED ROW IN THE WORK TABLE,     *
019800*    STKNITE'S ROW COUNT DRIVES THE VARYING LIMIT BELOW.        *
019900     PERFORM 1000-CALC-ALL-SCORES
020000        THRU 1900-EXIT.
020100     GOBACK.
020200******************************************************************
020300 1000-CALC-ALL-SCORES.
020400*    ONE STOCK'S WORTH OF SCORING - THE SEVEN PARAGRAPHS        *
020500*    BELOW RUN IN A FIXED ORDER SINCE 7000 AND 8000 BOTH        *
020600*    DEPEND ON THE FIVE SUB-SCORES BEING ALREADY SET.           *
020700     PERFORM 1100-SCORE-ONE-STOCK
020800        THRU 1100-EXIT
020900        VARYING STK-IX FROM 1 BY 1 UNTIL STK-IX > STK-ROW-COUNT.
021000 1900-EXIT.
021100     EXIT.
021200******************************************************************
021300 1100-SCORE-ONE-STOCK.
021400     PERFORM 2000-CALC-HALAL-SCORE
021500        THRU 2000-EXIT.
021600     PERFORM 3000-CALC-HEDGE-SCORE
021700        THRU 3000-EXIT.
021800     PERFORM 4000-CALC-ACTIVITY-SCORE
021900        THRU 4000-EXIT.
022000     PERFORM 5000-CALC-TREND-SCORE
022100        THRU 5000-EXIT.
022200     PERFORM 6000-CALC-FUNDAMENTAL-SCORE
022300        THRU 6000-EXIT.
022400     PERFORM 7000-CALC-OVERALL-SCORE
022500        THRU 7000-EXIT.
022600     PERFORM 8000-CLASSIFY-KEY-STRENGTHS
022700        THRU 8000-EXIT.
022800 1100-EXIT.
022900     EXIT.
023000******************************************************************
023100*    HALAL SCREEN - DEBT LOAD IS THE BASE, CASH GENERATION AND   *
023200*    INTEREST EXPOSURE ADD BACK, EXCLUDED INDUSTRY WORDS TAKE    *
023300*    THIRTY POINTS OFF THE TOP.                                  *
023400******************************************************************
023500 2000-CALC-HALAL-SCORE.
023600*    DEBT-TO-EQUITY LADDER IS THE SCREENING DESK'S OWN BREAKPOINTS *
023700*    (0.2/0.4/0.6/0.8), NOT A PUBLISHED SHARIAH-COMPLIANCE TABLE - *
023800*    LOWER LEVERAGE SCORES HIGHER, IN STEPS RATHER THAN A SLIDING  *
023900*    SCALE, TO KEEP THE SCORE STABLE ACROSS SMALL DAY-TO-DAY       *
024000*    WOBBLES IN THE RATIO.                                        *
024100     IF  STK-DEBT-TO-EQUITY (STK-IX) < 0.2
024200         MOVE 95 TO WS-HAL-BASE
024300     ELSE
024400     IF  STK-DEBT-TO-EQUITY (STK-IX) < 0.4
024500         MOVE 85 TO WS-HAL-BASE
024600     ELSE
024700     IF  STK-DEBT-TO-EQUITY (STK-IX) < 0.6
024800         MOVE 75 TO WS-HAL-BASE
024900     ELSE
025000     IF  STK-DEBT-TO-EQUITY (STK-IX) < 0.8
025100         MOVE 60 TO WS-HAL-BASE
025200     ELSE
025300         MOVE 40 TO WS-HAL-BASE
025400     END-IF
025500     END-IF
025600     END-IF
025700     END-IF.
025800*    POSITIVE FREE CASH FLOW ALONE EARNS POINTS - THE SCREEN    *
025900*    DOES NOT GRADE HOW MUCH, ONLY WHETHER IT IS POSITIVE.      *
026000     IF  STK-FREE-CASH-FLOW (STK-IX) > 0
026100         ADD 5 TO WS-HAL-BASE
026200     END-IF.
026300*    LOW INTEREST-INCOME RATIO IS A SHARIAH-SCREEN PROXY FOR    *
026400*    LIMITED INTEREST-BEARING ACTIVITY, NOT A PUBLISHED RULING. *
026500     IF  STK-INTEREST-INC-RATIO (STK-IX) < 0.05
026600         ADD 5 TO WS-HAL-BASE
026700     END-IF.
026800*    EXCLUDED-INDUSTRY WORD SCREEN - THE LIST BELOW IS THE SCREEN- *
026900*    ING DESK'S OWN, GROWN ONE TICKET AT A TIME (CASINO ADDED     *
027000*    RQ-1244) - THIS IS NOT A THIRD-PARTY VENDOR'S BANNED LIST.   *
027100     MOVE STK-INDUSTRY (STK-IX) TO WS-HAL-INDUSTRY-UPR.
027200     INSPECT WS-HAL-INDUSTRY-UPR
027300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
027400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027500     MOVE 0 TO WS-HAL-BAN-COUNT.
027600     INSPECT WS-HAL-INDUSTRY-UPR TALLYING WS-HAL-BAN-COUNT
027700         FOR ALL 'ALCOHOL' ALL 'GAMBLING' ALL 'TOBACCO'
027800                 ALL 'PORK' ALL 'WEAPONS' ALL 'CASINO'.
027900*    ANY HIT AT ALL COSTS THE SAME FLAT 30 POINTS - THE COUNT      *
028000*    ITSELF IS NOT WEIGHTED, IT ONLY GATES WHETHER THE PENALTY     *
028100*    APPLIES.                                                     *
028200     IF  WS-HAL-BAN-COUNT > 0
028300         SUBTRACT 30 FROM WS-HAL-BASE
028400*        SAME BELT-AND-SUSPENDERS CLAMP AS THE OVERALL BLEND -  *
028500*        SHOULD NOT MATHEMATICALLY HAPPEN GIVEN THE POINT      *
028600*        TABLE ABOVE, GUARDED HERE ANYWAY.                     *
028700         IF  WS-HAL-BASE < 0
028800             MOVE 0 TO WS-HAL-BASE
028900         END-IF
029000     END-IF.
029100*    UPPER-END CLAMP, SAME REASONING AS THE LOWER-END ONE       *
029200*    JUST ABOVE.                                               *
029300     IF  WS-HAL-BASE > 100
029400         MOVE 100 TO WS-HAL-BASE
029500     END-IF.
029600     MOVE WS-HAL-BASE TO STK-HALAL-SCORE (STK-IX).
029700*    UPSI-0 TRACE SWITCH - WHEN THE OPERATOR FLAGS A RERUN ON   *
029800*    THE JOB CARD, EACH SUB-SCORE PARAGRAPH DISPLAYS ITS        *
029900*    RESULT SO THE RERUN CAN BE DIFFED AGAINST THE ORIGINAL     *
030000*    NIGHT'S SYSOUT.                                          *
030100     IF  RERUN-REQUESTED
030200         MOVE STK-TICKER (STK-IX)      TO WS-HTR-TICKER
030300         MOVE STK-HALAL-SCORE (STK-IX) TO WS-HTR-SCORE
030400         DISPLAY 'STKSCORE HALAL  ' WS-HTR-LINE
030500     END-IF.
030600 2000-EXIT.
030700     EXIT.
030800******************************************************************
030900*    HEDGE FUND VALUATION SCREEN - P/E, P/B, ROE AND MARKET CAP  *
031000*    BANDS.  ZERO OR MISSING RATIOS FALL BACK TO SHOP DEFAULTS.  *
031100******************************************************************
031200 3000-CALC-HEDGE-SCORE.
031300*    A ZERO RATIO ON THE MASTER FEED ALREADY MEANS "MISSING,       *
031400*    DEFAULTED AT LOAD TIME" MOST OF THE TIME - THESE FOUR ZERO    *
031500*    CHECKS ARE A SECOND BELT-AND-SUSPENDERS DEFAULT IN CASE A     *
031600*    FIELD REACHES THIS PROGRAM STILL BLANK/ZERO.                 *
031700     MOVE STK-PE-RATIO   (STK-IX) TO WS-HDG-PE.
031800     MOVE STK-PB-RATIO   (STK-IX) TO WS-HDG-PB.
031900     MOVE STK-ROE        (STK-IX) TO WS-HDG-ROE.
032000     MOVE STK-MARKET-CAP (STK-IX) TO WS-HDG-MKT-CAP.
032100*    A ZERO FEED VALUE FOR ANY HEDGE-SCORE INPUT MEANS DATA IS  *
032200*    MISSING, NOT THAT THE RATIO IS LITERALLY ZERO - SKIP THE   *
032300*    POINT AWARD RATHER THAN SCORE A BLANK AS THE BEST BAND.    *
032400     IF  WS-HDG-PE = 0
032500         MOVE 15 TO WS-HDG-PE
032600     END-IF.
032700     IF  WS-HDG-PB = 0
032800         MOVE 1.5 TO WS-HDG-PB
032900     END-IF.
033000     IF  WS-HDG-ROE = 0
033100         MOVE 0.10 TO WS-HDG-ROE
033200     END-IF.
033300     IF  WS-HDG-MKT-CAP = 0
033400         MOVE 1000000000 TO WS-HDG-MKT-CAP
033500     END-IF.
033600*    P/E BAND - CHEAPEST QUARTILE SCORES HIGHEST, HOUSE VALUE   *
033700*    SCREEN BREAKPOINTS (8/12/18/25), NOT A SECTOR-RELATIVE PE. *
033800     IF  WS-HDG-PE < 8
033900         MOVE 40 TO WS-HDG-PE-PTS
034000     ELSE
034100     IF  WS-HDG-PE < 12
034200         MOVE 35 TO WS-HDG-PE-PTS
034300     ELSE
034400     IF  WS-HDG-PE < 18
034500         MOVE 25 TO WS-HDG-PE-PTS
034600     ELSE
034700     IF  WS-HDG-PE < 25
034800         MOVE 15 TO WS-HDG-PE-PTS
034900     ELSE
035000         MOVE 5  TO WS-HDG-PE-PTS
035100     END-IF
035200     END-IF
035300     END-IF
035400     END-IF.
035500*    PRICE-TO-BOOK BAND - UNDER 1 MEANS TRADING BELOW BOOK      *
035600*    VALUE, THE HEDGE DESK'S CLASSIC DEEP-VALUE SIGNAL.         *
035700     IF  WS-HDG-PB < 1
035800         MOVE 25 TO WS-HDG-PB-PTS
035900     ELSE
036000     IF  WS-HDG-PB < 1.5
036100         MOVE 20 TO WS-HDG-PB-PTS
036200     ELSE
036300     IF  WS-HDG-PB < 2
036400         MOVE 15 TO WS-HDG-PB-PTS
036500     ELSE
036600     IF  WS-HDG-PB < 3
036700         MOVE 10 TO WS-HDG-PB-PTS
036800     ELSE
036900         MOVE 5  TO WS-HDG-PB-PTS
037000     END-IF
037100     END-IF
037200     END-IF
037300     END-IF.
037400*    RETURN-ON-EQUITY BAND - 15% IS THE DESK'S OWN LINE FOR     *
037500*    'EFFICIENTLY RUN,' NOT A GAAP OR INDUSTRY BENCHMARK.       *
037600     IF  WS-HDG-ROE > 0.15
037700         MOVE 20 TO WS-HDG-ROE-PTS
037800     ELSE
037900     IF  WS-HDG-ROE > 0.10
038000         MOVE 15 TO WS-HDG-ROE-PTS
038100     ELSE
038200     IF  WS-HDG-ROE > 0.05
038300         MOVE 10 TO WS-HDG-ROE-PTS
038400     ELSE
038500         MOVE 5  TO WS-HDG-ROE-PTS
038600     END-IF
038700     END-IF
038800     END-IF.
038900*    MARKET-CAP BREAKPOINTS - LARGE-CAP OVER 10 BILLION, MID-CAP OVER  *
039000*    1 BILLION, ELSE SMALL-CAP - SAME CUTOFFS AS STKNITE'S 4100-  *
039100*    ENRICH-ONE-STOCK CAP-BAND ASSIGNMENT (RQ-1108).              *
039200     IF  WS-HDG-MKT-CAP > 10000000000
039300         MOVE 15 TO WS-HDG-CAP-PTS
039400     ELSE
039500*    MARKET-CAP POINTS ARE A FLAT AWARD, NOT A LADDER - LARGE-  *
039600*    CAP EITHER CLEARS THE BAR OR IT DOES NOT.                  *
039700     IF  WS-HDG-MKT-CAP > 1000000000
039800         MOVE 10 TO WS-HDG-CAP-PTS
039900     ELSE
040000         MOVE 5  TO WS-HDG-CAP-PTS
040100     END-IF
040200     END-IF.
040300     COMPUTE STK-HEDGE-SCORE (STK-IX) =
040400         WS-HDG-PE-PTS + WS-HDG-PB-PTS
040500             + WS-HDG-ROE-PTS + WS-HDG-CAP-PTS.
040600*    SAME TRACE CONVENTION AS 2000 ABOVE, FOR THE HEDGE SCORE.  *
040700     IF  RERUN-REQUESTED
040800         MOVE STK-TICKER (STK-IX)      TO WS-GTR-TICKER
040900         MOVE STK-HEDGE-SCORE (STK-IX) TO WS-GTR-SCORE
041000         DISPLAY 'STKSCORE HEDGE  ' WS-GTR-LINE
041100     END-IF.
041200 3000-EXIT.
041300     EXIT.
041400******************************************************************
041500*    TRADING ACTIVITY SCREEN - VOLUME RATIO, BID/ASK SPREAD AND  *
041600*    SHARE TURNOVER.  DEFAULTS MATCH THE ENRICHMENT STEP.        *
041700******************************************************************
041800 4000-CALC-ACTIVITY-SCORE.
041900*    THE FOUR ZERO-CHECKS BELOW MIRROR STKNITE'S OWN ENRICHMENT   *
042000*    DEFAULTS SO A TICKER THAT SLIPPED THROUGH WITH A BLANK FEED  *
042100*    FIELD SCORES THE SAME WAY HERE AS IT WOULD HAVE ON THE       *
042200*    NIGHT'S PRINTED DIGEST.                                     *
042300*    THREE INDEPENDENT SUB-SCREENS - VOLUME RATIO (IS TODAY BUSY   *
042400*    VS NORMAL), SPREAD (IS THE MARKET TIGHT) AND TURNOVER (WHAT   *
042500*    SLICE OF THE FLOAT TRADED TODAY) - SUMMED, NOT AVERAGED, SO   *
042600*    THE MAX POSSIBLE ACTIVITY SCORE IS 100 (40+35+25).            *
042700     MOVE STK-VOLUME          (STK-IX) TO WS-ACT-VOLUME.
042800     MOVE STK-AVERAGE-VOLUME  (STK-IX) TO WS-ACT-AVG-VOLUME.
042900     MOVE STK-BID-ASK-SPREAD  (STK-IX) TO WS-ACT-SPREAD.
043000     MOVE STK-SHARES-OUTSTAND (STK-IX) TO WS-ACT-SHARES-OUT.
043100*    SAME MISSING-DATA CONVENTION AS THE HEDGE SCREEN - A ZERO  *
043200*    FEED VALUE SKIPS THE POINT AWARD INSTEAD OF SCORING IT.    *
043300     IF  WS-ACT-VOLUME = 0
043400         MOVE 1000000 TO WS-ACT-VOLUME
043500     END-IF.
043600     IF  WS-ACT-AVG-VOLUME = 0
043700         MOVE 2000000 TO WS-ACT-AVG-VOLUME
043800     END-IF.
043900     IF  WS-ACT-SPREAD = 0
044000         MOVE 0.01 TO WS-ACT-SPREAD
044100     END-IF.
044200     IF  WS-ACT-SHARES-OUT = 0
044300         MOVE 100000000 TO WS-ACT-SHARES-OUT
044400     END-IF.
044500     COMPUTE WS-ACT-VOL-RATIO ROUNDED =
044600         WS-ACT-VOLUME / WS-ACT-AVG-VOLUME.
044700*    VOLUME-RATIO LADDER - TODAY'S VOLUME AGAINST THE AVERAGE,  *
044800*    ENRICHED BY STKNITE'S 4000-ENRICH-STOCK-TABLE.             *
044900     IF  WS-ACT-VOL-RATIO > 2
045000         MOVE 40 TO WS-ACT-VOL-PTS
045100     ELSE
045200     IF  WS-ACT-VOL-RATIO > 1.5
045300         MOVE 35 TO WS-ACT-VOL-PTS
045400     ELSE
045500     IF  WS-ACT-VOL-RATIO > 1
045600         MOVE 30 TO WS-ACT-VOL-PTS
045700     ELSE
045800     IF  WS-ACT-VOL-RATIO > 0.7
045900         MOVE 25 TO WS-ACT-VOL-PTS
046000     ELSE
046100         MOVE 15 TO WS-ACT-VOL-PTS
046200     END-IF
046300     END-IF
046400     END-IF
046500     END-IF.
046600*    TIGHTER BID/ASK SPREAD SCORES HIGHER - A WIDE SPREAD       *
046700*    SIGNALS THIN, ILLIQUID TRADING.                           *
046800     IF  WS-ACT-SPREAD < 0.005
046900         MOVE 35 TO WS-ACT-SPREAD-PTS
047000     ELSE
047100     IF  WS-ACT-SPREAD < 0.01
047200         MOVE 30 TO WS-ACT-SPREAD-PTS
047300     ELSE
047400     IF  WS-ACT-SPREAD < 0.02
047500         MOVE 25 TO WS-ACT-SPREAD-PTS
047600     ELSE
047700     IF  WS-ACT-SPREAD < 0.05
047800         MOVE 20 TO WS-ACT-SPREAD-PTS
047900     ELSE
048000         MOVE 15 TO WS-ACT-SPREAD-PTS
048100     END-IF
048200     END-IF
048300     END-IF
048400     END-IF.
048500     COMPUTE WS-ACT-TURNOVER ROUNDED =
048600         WS-ACT-VOLUME / WS-ACT-SHARES-OUT.
048700*    TURNOVER LADDER - SHARES TRADED AS A PERCENT OF SHARES     *
048800*    OUTSTANDING.                                              *
048900     IF  WS-ACT-TURNOVER > 0.1
049000         MOVE 25 TO WS-ACT-TURN-PTS
049100     ELSE
049200     IF  WS-ACT-TURNOVER > 0.05
049300         MOVE 20 TO WS-ACT-TURN-PTS
049400     ELSE
049500     IF  WS-ACT-TURNOVER > 0.02
049600         MOVE 15 TO WS-ACT-TURN-PTS
049700     ELSE
049800         MOVE 10 TO WS-ACT-TURN-PTS
049900     END-IF
050000     END-IF
050100     END-IF.
050200     COMPUTE STK-ACTIVITY-SCORE (STK-IX) =
050300         WS-ACT-VOL-PTS + WS-ACT-SPREAD-PTS + WS-ACT-TURN-PTS.
050400 4000-EXIT.
050500     EXIT.
050600******************************************************************
050700*    PRICE TREND SCREEN - 30/90 DAY TREND, RSI BAND, VOLATILITY. *
050800******************************************************************
050900 5000-CALC-TREND-SCORE.
051000*    ALL FOUR TECHNICAL FIELDS COME STRAIGHT FROM STKNITE'S        *
051100*    3000-SERIES INDICATOR DERIVATION (OR THEIR FEED DEFAULTS IF   *
051200*    NO PRICE-HISTORY WAS ON FILE FOR THIS TICKER).                *
051300     MOVE STK-TREND-30D  (STK-IX) TO WS-TRD-30D.
051400     MOVE STK-TREND-90D  (STK-IX) TO WS-TRD-90D.
051500     MOVE STK-RSI        (STK-IX) TO WS-TRD-RSI.
051600     MOVE STK-VOLATILITY (STK-IX) TO WS-TRD-VOLATILITY.
051700*    30-DAY TREND BAND - TIGHTER BREAKPOINTS THAN THE 90-DAY    *
051800*    LADDER BELOW SINCE A MONTH'S MOVE IS NOISIER.              *
051900     IF  WS-TRD-30D > 15
052000         MOVE 40 TO WS-TRD-30D-PTS
052100     ELSE
052200     IF  WS-TRD-30D > 10
052300         MOVE 35 TO WS-TRD-30D-PTS
052400     ELSE
052500     IF  WS-TRD-30D > 5
052600         MOVE 30 TO WS-TRD-30D-PTS
052700     ELSE
052800     IF  WS-TRD-30D > 0
052900         MOVE 25 TO WS-TRD-30D-PTS
053000     ELSE
053100     IF  WS-TRD-30D > -5
053200         MOVE 20 TO WS-TRD-30D-PTS
053300     ELSE
053400     IF  WS-TRD-30D > -10
053500         MOVE 15 TO WS-TRD-30D-PTS
053600     ELSE
053700         MOVE 10 TO WS-TRD-30D-PTS
053800     END-IF
053900     END-IF
054000     END-IF
054100     END-IF
054200     END-IF
054300     END-IF.
054400*    90-DAY TREND BAND - WIDER BREAKPOINTS THAN THE 30-DAY      *
054500*    LADDER ABOVE SINCE A QUARTER'S MOVE NEEDS MORE ROOM        *
054600*    BEFORE IT COUNTS AS EXCEPTIONAL.                          *
054700     IF  WS-TRD-90D > 20
054800         MOVE 30 TO WS-TRD-90D-PTS
054900     ELSE
055000     IF  WS-TRD-90D > 10
055100         MOVE 25 TO WS-TRD-90D-PTS
055200     ELSE
055300     IF  WS-TRD-90D > 0
055400         MOVE 20 TO WS-TRD-90D-PTS
055500     ELSE
055600     IF  WS-TRD-90D > -10
055700         MOVE 15 TO WS-TRD-90D-PTS
055800     ELSE
055900         MOVE 10 TO WS-TRD-90D-PTS
056000     END-IF
056100     END-IF
056200     END-IF
056300     END-IF.
056400*    RSI BAND - REWARDS THE NEUTRAL 40-60 ZONE OVER AN          *
056500*    OVERBOUGHT OR OVERSOLD READING, SINCE THIS SCREEN IS       *
056600*    LOOKING FOR STEADY TREND, NOT A MOMENTUM BOUNCE.           *
056700     IF  WS-TRD-RSI > 40 AND WS-TRD-RSI < 60
056800         MOVE 20 TO WS-TRD-RSI-PTS
056900     ELSE
057000     IF  WS-TRD-RSI > 30 AND WS-TRD-RSI < 70
057100         MOVE 15 TO WS-TRD-RSI-PTS
057200     ELSE
057300         MOVE 10 TO WS-TRD-RSI-PTS
057400     END-IF
057500     END-IF.
057600*    VOLATILITY BAND - LOWER ANNUALIZED VOLATILITY SCORES       *
057700*    HIGHER, ON THE SAME PREMISE AS THE RSI BAND ABOVE.         *
057800     IF  WS-TRD-VOLATILITY < 0.15
057900         MOVE 10 TO WS-TRD-VOL-PTS
058000     ELSE
058100     IF  WS-TRD-VOLATILITY < 0.25
058200         MOVE 8 TO WS-TRD-VOL-PTS
058300     ELSE
058400     IF  WS-TRD-VOLATILITY < 0.35
058500         MOVE 6 TO WS-TRD-VOL-PTS
058600     ELSE
058700         MOVE 4 TO WS-TRD-VOL-PTS
058800     END-IF
058900     END-IF
059000     END-IF.
059100     COMPUTE STK-TREND-SCORE (STK-IX) =
059200         WS-TRD-30D-PTS + WS-TRD-90D-PTS
059300             + WS-TRD-RSI-PTS + WS-TRD-VOL-PTS.
059400*    SAME TRACE CONVENTION AGAIN, FOR THE ACTIVITY SCORE.       *
059500     IF  RERUN-REQUESTED
059600         MOVE STK-TICKER (STK-IX)      TO WS-TTR-TICKER
059700         MOVE STK-TREND-SCORE (STK-IX) TO WS-TTR-SCORE
059800         DISPLAY 'STKSCORE TREND  ' WS-TTR-LINE
059900     END-IF.
060000 5000-EXIT.
060100     EXIT.
060200******************************************************************
060300*    FUNDAMENTAL SCREEN - EPS LEVEL AND GROWTH, REVENUE GROWTH,  *
060400*    MARGIN, P/E VALUATION BAND, DEBT-BASED FINANCIAL HEALTH.    *
060500******************************************************************
060600 6000-CALC-FUNDAMENTAL-SCORE.
060700     MOVE STK-EPS             (STK-IX) TO WS-FND-EPS.
060800     MOVE STK-EPS-GROWTH      (STK-IX) TO WS-FND-EPS-GROWTH.
060900     MOVE STK-REVENUE-GROWTH  (STK-IX) TO WS-FND-REV-GROWTH.
061000     MOVE STK-PROFIT-MARGIN   (STK-IX) TO WS-FND-MARGIN.
061100     MOVE STK-PE-RATIO        (STK-IX) TO WS-FND-PE.
061200     MOVE STK-DEBT-TO-EQUITY  (STK-IX) TO WS-FND-DEBT-EQUITY.
061300*    EPS LEVEL BAND - ABSOLUTE DOLLAR BREAKPOINTS, NOT A        *
061400*    PERCENT-OF-PRICE RATIO, SO A HIGH-PRICED STOCK'S EPS       *
061500*    IS JUDGED THE SAME AS A LOW-PRICED ONE'S.                  *
061600     IF  WS-FND-EPS > 5
061700         MOVE 25 TO WS-FND-EPS-PTS
061800     ELSE
061900*    LADDER CONTINUES DOWNWARD FROM THE TOP BAND ABOVE - SAME   *
062000*    ABSOLUTE-DOLLAR BREAKPOINTS.                              *
062100     IF  WS-FND-EPS > 3
062200         MOVE 22 TO WS-FND-EPS-PTS
062300     ELSE
062400     IF  WS-FND-EPS > 2
062500         MOVE 20 TO WS-FND-EPS-PTS
062600     ELSE
062700     IF  WS-FND-EPS > 1
062800         MOVE 18 TO WS-FND-EPS-PTS
062900     ELSE
063000     IF  WS-FND-EPS > 0
063100         MOVE 15 TO WS-FND-EPS-PTS
063200     ELSE
063300         MOVE 5  TO WS-FND-EPS-PTS
063400     END-IF
063500     END-IF
063600     END-IF
063700     END-IF
063800     END-IF.
063900     PERFORM 6100-GROWTH-BAND-POINTS
064000        THRU 6100-EXIT.
064100*    PROFIT-MARGIN BAND - OVER 25% NET MARGIN IS THE DESK'S     *
064200*    OWN CUTOFF FOR AN EXCEPTIONALLY PROFITABLE BUSINESS.       *
064300     IF  WS-FND-MARGIN > 0.25
064400         MOVE 15 TO WS-FND-MARGIN-PTS
064500     ELSE
064600     IF  WS-FND-MARGIN > 0.20
064700         MOVE 13 TO WS-FND-MARGIN-PTS
064800     ELSE
064900     IF  WS-FND-MARGIN > 0.15
065000         MOVE 11 TO WS-FND-MARGIN-PTS
065100     ELSE
065200     IF  WS-FND-MARGIN > 0.10
065300         MOVE 9  TO WS-FND-MARGIN-PTS
065400     ELSE
065500     IF  WS-FND-MARGIN > 0.05
065600         MOVE 7  TO WS-FND-MARGIN-PTS
065700     ELSE
065800     IF  WS-FND-MARGIN > 0
065900         MOVE 5  TO WS-FND-MARGIN-PTS
066000     ELSE
066100         MOVE 3  TO WS-FND-MARGIN-PTS
066200     END-IF
066300     END-IF
066400     END-IF
066500     END-IF
066600     END-IF
066700     END-IF.
066800*    P/E VALUATION BAND - A NEGATIVE OR ZERO P/E (LOSS-MAKING   *
066900*    COMPANY) SCORES LOW BUT NOT ZERO, SINCE A TURNAROUND       *
067000*    STORY CAN STILL HAVE MERIT ELSEWHERE IN THE BLEND.         *
067100     IF  WS-FND-PE <= 0
067200         MOVE 5 TO WS-FND-PE-PTS
067300     ELSE
067400     IF  WS-FND-PE < 15
067500         MOVE 10 TO WS-FND-PE-PTS
067600     ELSE
067700     IF  WS-FND-PE < 25
067800         MOVE 8  TO WS-FND-PE-PTS
067900     ELSE
068000     IF  WS-FND-PE < 35
068100         MOVE 6  TO WS-FND-PE-PTS
068200     ELSE
068300     IF  WS-FND-PE < 50
068400         MOVE 4  TO WS-FND-PE-PTS
068500     ELSE
068600         MOVE 2  TO WS-FND-PE-PTS
068700     END-IF
068800     END-IF
068900     END-IF
069000     END-IF
069100     END-IF.
069200*    FINANCIAL-HEALTH BAND - SAME 0.2/0.4/0.6/0.8 DEBT-TO-      *
069300*    EQUITY CUTOFFS AS THE HALAL SCREEN'S LADDER, REUSED HERE   *
069400*    BECAUSE LOW LEVERAGE MEANS THE SAME THING IN BOTH SCREENS. *
069500     IF  WS-FND-DEBT-EQUITY < 0.2
069600         MOVE 10 TO WS-FND-HEALTH-PTS
069700     ELSE
069800     IF  WS-FND-DEBT-EQUITY < 0.4
069900         MOVE 8 TO WS-FND-HEALTH-PTS
070000     ELSE
070100     IF  WS-FND-DEBT-EQUITY < 0.6
070200         MOVE 6 TO WS-FND-HEALTH-PTS
070300     ELSE
070400     IF  WS-FND-DEBT-EQUITY < 0.8
070500         MOVE 4 TO WS-FND-HEALTH-PTS
070600     ELSE
070700         MOVE 2 TO WS-FND-HEALTH-PTS
070800     END-IF
070900     END-IF
071000     END-IF
071100     END-IF.
071200     COMPUTE STK-FUNDAMENTAL-SCORE (STK-IX) =
071300         WS-FND-EPS-PTS + WS-FND-EPSG-PTS + WS-FND-REVG-PTS
071400             + WS-FND-MARGIN-PTS + WS-FND-PE-PTS
071500             + WS-FND-HEALTH-PTS.
071600 6000-EXIT.
071700     EXIT.
071800******************************************************************
071900*    EPS GROWTH AND REVENUE GROWTH SHARE THE SAME BAND TABLE -   *
072000*    KEPT AS ONE PARAGRAPH SO THE TWO STAY IN STEP.              *
072100******************************************************************
072200 6100-GROWTH-BAND-POINTS.
072300     IF  WS-FND-EPS-GROWTH > 0.30
072400         MOVE 20 TO WS-FND-EPSG-PTS
072500     ELSE
072600     IF  WS-FND-EPS-GROWTH > 0.20
072700         MOVE 18 TO WS-FND-EPSG-PTS
072800     ELSE
072900     IF  WS-FND-EPS-GROWTH > 0.15
073000         MOVE 16 TO WS-FND-EPSG-PTS
073100     ELSE
073200     IF  WS-FND-EPS-GROWTH > 0.10
073300         MOVE 14 TO WS-FND-EPSG-PTS
073400     ELSE
073500     IF  WS-FND-EPS-GROWTH > 0.05
073600         MOVE 12 TO WS-FND-EPSG-PTS
073700     ELSE
073800     IF  WS-FND-EPS-GROWTH > 0
073900         MOVE 10 TO WS-FND-EPSG-PTS
074000     ELSE
074100         MOVE 5  TO WS-FND-EPSG-PTS
074200     END-IF
074300     END-IF
074400     END-IF
074500     END-IF
074600     END-IF
074700     END-IF.
074800     IF  WS-FND-REV-GROWTH > 0.25
074900         MOVE 20 TO WS-FND-REVG-PTS
075000     ELSE
075100     IF  WS-FND-REV-GROWTH > 0.20
075200         MOVE 18 TO WS-FND-REVG-PTS
075300     ELSE
075400     IF  WS-FND-REV-GROWTH > 0.15
075500         MOVE 16 TO WS-FND-REVG-PTS
075600     ELSE
075700     IF  WS-FND-REV-GROWTH > 0.10
075800         MOVE 14 TO WS-FND-REVG-PTS
075900     ELSE
076000     IF  WS-FND-REV-GROWTH > 0.05
076100         MOVE 12 TO WS-FND-REVG-PTS
076200     ELSE
076300     IF  WS-FND-REV-GROWTH > 0
076400         MOVE 10 TO WS-FND-REVG-PTS
076500     ELSE
076600         MOVE 5  TO WS-FND-REVG-PTS
076700     END-IF
076800     END-IF
076900     END-IF
077000     END-IF
077100     END-IF
077200     END-IF.
077300 6100-EXIT.
077400     EXIT.
077500******************************************************************
077600*    OVERALL BLEND AND SENTIMENT.  WEIGHTS PER THE SCREENING     *
077700*    DESK'S STANDING FORMULA - HALAL CARRIES THE MOST WEIGHT.    *
077800******************************************************************
077900 7000-CALC-OVERALL-SCORE.
078000*    WEIGHTS TOTAL 1.00 (.25+.20+.15+.20+.20) SO THE BLENDED     *
078100*    SCORE STAYS ON THE SAME 0-100 SCALE AS EACH SUB-SCORE - IF  *
078200*    A SIXTH SUB-SCORE IS EVER ADDED THE WEIGHTS BELOW ALL HAVE  *
078300*    TO BE RE-CUT TOGETHER, NOT JUST GIVEN A SLICE OF THE OTHERS.*
078400     COMPUTE WS-OVR-SCORE ROUNDED =
078500         (STK-HALAL-SCORE       (STK-IX) * 0.25)
078600       + (STK-HEDGE-SCORE       (STK-IX) * 0.20)
078700       + (STK-ACTIVITY-SCORE    (STK-IX) * 0.15)
078800       + (STK-TREND-SCORE       (STK-IX) * 0.20)
078900       + (STK-FUNDAMENTAL-SCORE (STK-IX) * 0.20).
079000*    THE TWO CLAMPS BELOW ARE BELT-AND-SUSPENDERS - THE WEIGHT    *
079100*    TABLE ABOVE CANNOT MATHEMATICALLY DRIVE THE BLEND OUTSIDE    *
079200*    0-100 AS LONG AS EACH SUB-SCORE STAYS IN RANGE, BUT A FUTURE *
079300*    SUB-SCORE CHANGE COULD BREAK THAT ASSUMPTION SILENTLY.       *
079400     IF  WS-OVR-SCORE > 100
079500         MOVE 100 TO WS-OVR-SCORE
079600     END-IF.
079700     IF  WS-OVR-SCORE < 0
079800         MOVE 0 TO WS-OVR-SCORE
079900     END-IF.
080000     MOVE WS-OVR-SCORE TO STK-OVERALL-SCORE (STK-IX).
080100*    SENTIMENT BANDS ARE THE SCREENING DESK'S HOUSE CUT POINTS -   *
080200*    80/70/60 - SAME FAMILY AS THE SUB-SCORE BAND TABLES ABOVE SO  *
080300*    A TICKER JUST OVER A BOUNDARY DOES NOT FLIP LABELS FROM A     *
080400*    ONE-POINT DAY-TO-DAY WOBBLE IN THE BLEND.                     *
080500     IF  WS-OVR-SCORE > 80
080600         MOVE 'STRONG BUY' TO STK-SENTIMENT (STK-IX)
080700     ELSE
080800     IF  WS-OVR-SCORE > 70
080900         MOVE 'BUY'        TO STK-SENTIMENT (STK-IX)
081000     ELSE
081100     IF  WS-OVR-SCORE > 60
081200         MOVE 'HOLD'       TO STK-SENTIMENT (STK-IX)
081300     ELSE
081400         MOVE 'SELL'       TO STK-SENTIMENT (STK-IX)
081500     END-IF
081600     END-IF
081700     END-IF.
081800 7000-EXIT.
081900     EXIT.
082000******************************************************************
082100*    KEY STRENGTHS WRITE-UP - ONE PHRASE PER SUB-SCORE AT OR     *
082200*    ABOVE 80, COMMA SEPARATED, ELSE A BALANCED-PROFILE NOTE.    *
082300*    STRONGEST-SUBSCORE FLAG IS ALSO SET HERE FOR STKRPT'S       *
082400*    SECTOR-INSIGHT WRITE-UP.                                    *
082500******************************************************************
082600 8000-CLASSIFY-KEY-STRENGTHS.
082700*    ONLY FOUR OF THE FIVE SUB-SCORES GET A STRENGTH PHRASE -     *
082800*    TRADING ACTIVITY IS DELIBERATELY LEFT OUT SINCE A HIGH       *
082900*    ACTIVITY SCORE (BUSY VOLUME, TIGHT SPREAD) DOES NOT BY       *
083000*    ITSELF SAY WHY THE SCREENING DESK WOULD BUY THE NAME.        *
083100     MOVE SPACES TO WS-STRENGTH-LINE.
083200     MOVE 0      TO WS-STRENGTH-COUNT.
083300*    80-POINT CUTOFF, SAME LINE ON EVERY ONE OF THE FOUR CHECKS      *
083400*    BELOW - A TICKER CAN EARN MORE THAN ONE PHRASE.                 *
083500     IF  STK-HALAL-SCORE (STK-IX) >= 80
083600         MOVE 'STRONG HALAL' TO WS-STRENGTH-PHRASE
083700         PERFORM 8100-APPEND-STRENGTH
083800            THRU 8100-EXIT
083900     END-IF.
084000     IF  STK-HEDGE-SCORE (STK-IX) >= 80
084100         MOVE 'HEDGE FUND FAVORITE' TO WS-STRENGTH-PHRASE
084200         PERFORM 8100-APPEND-STRENGTH
084300            THRU 8100-EXIT
084400     END-IF.
084500     IF  STK-FUNDAMENTAL-SCORE (STK-IX) >= 80
084600         MOVE 'STRONG FUNDAMENTALS' TO WS-STRENGTH-PHRASE
084700         PERFORM 8100-APPEND-STRENGTH
084800            THRU 8100-EXIT
084900     END-IF.
085000     IF  STK-TREND-SCORE (STK-IX) >= 80
085100         MOVE 'STRONG TREND' TO WS-STRENGTH-PHRASE
085200         PERFORM 8100-APPEND-STRENGTH
085300            THRU 8100-EXIT
085400     END-IF.
085500*    NO SUB-SCORE CLEARED 80 - FALL BACK TO A GENERIC LABEL RATHER   *
085600*    THAN LEAVE THE KEY-STRENGTHS FIELD BLANK ON THE PRINTED DIGEST. *
085700     IF  WS-STRENGTH-COUNT = 0
085800         MOVE 'BALANCED PROFILE' TO STK-KEY-STRENGTHS (STK-IX)
085900     ELSE
086000         MOVE WS-STRENGTH-LINE TO STK-KEY-STRENGTHS (STK-IX)
086100     END-IF.
086200     PERFORM 8200-SET-STRONGEST-FLAG
086300        THRU 8200-EXIT.
086400 8000-EXIT.
086500     EXIT.
086600******************************************************************
086700*    APPENDS ONE STRENGTH PHRASE TO THE BUILD LINE, COMMA        *
086800*    SEPARATED WHEN THIS IS NOT THE FIRST ONE ON THE LINE.       *
086900******************************************************************
087000 8100-APPEND-STRENGTH.
087100     IF  WS-STRENGTH-COUNT = 0
087200         MOVE WS-STRENGTH-PHRASE TO WS-STRENGTH-LINE
087300     ELSE
087400         MOVE WS-STRENGTH-LINE TO WS-STRENGTH-TEMP
087500         MOVE SPACES TO WS-STRENGTH-LINE
087600         STRING WS-STRENGTH-TEMP   DELIMITED BY '  '
087700                ', '               DELIMITED BY SIZE
087800                WS-STRENGTH-PHRASE DELIMITED BY '  '
087900                INTO WS-STRENGTH-LINE
088000     END-IF.
088100     ADD 1 TO WS-STRENGTH-COUNT.
088200 8100-EXIT.
088300     EXIT.
088400******************************************************************
088500*    STRONGEST SUB-SCORE - TIES BROKEN HALAL, HEDGE, ACTIVITY,   *
088600*    TREND, FUNDAMENTAL, IN THAT ORDER.                          *
088700******************************************************************
088800 8200-SET-STRONGEST-FLAG.
088900     MOVE STK-HALAL-SCORE (STK-IX) TO WS-OVR-HIGH-SUBSCORE.
089000     SET STK-STRONGEST-IS-HALAL (STK-IX) TO TRUE.
089100     IF  STK-HEDGE-SCORE (STK-IX) > WS-OVR-HIGH-SUBSCORE
089200         MOVE STK-HEDGE-SCORE (STK-IX) TO WS-OVR-HIGH-SUBSCORE
089300         SET STK-STRONGEST-IS-HEDGE (STK-IX) TO TRUE
089400     END-IF.
089500     IF  STK-ACTIVITY-SCORE (STK-IX) > WS-OVR-HIGH-SUBSCORE
089600         MOVE STK-ACTIVITY-SCORE (STK-IX) TO WS-OVR-HIGH-SUBSCORE
089700         SET STK-STRONGEST-IS-ACTIVITY (STK-IX) TO TRUE
089800     END-IF.
089900     IF  STK-TREND-SCORE (STK-IX) > WS-OVR-HIGH-SUBSCORE
090000         MOVE STK-TREND-SCORE (STK-IX) TO WS-OVR-HIGH-SUBSCORE
090100         SET STK-STRONGEST-IS-TREND (STK-IX) TO TRUE
090200     END-IF.
090300     IF  STK-FUNDAMENTAL-SCORE (STK-IX) > WS-OVR-HIGH-SUBSCORE
090400         MOVE STK-FUNDAMENTAL-SCORE (STK-IX) TO WS-OVR-HIGH-SUBSCORE
090500         SET STK-STRONGEST-IS-FUNDAMENTAL (STK-IX) TO TRUE
090600     END-IF.
090700 8200-EXIT.
090800     EXIT.
