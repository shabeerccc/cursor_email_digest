000100******************************************************************
000200*                                                                *
000300* OBJECT NAME......: STKSCR                                     *
000400*                                                                *
000500* DESCRIPTION......: SCORED-STOCK OUTPUT RECORD - ONE OCCURRENCE *
000600*                    PER LOADED TICKER, WRITTEN BY STKNITE AFTER *
000700*                    STKSCORE HAS RUN.  IDENTITY FIELDS CARRIED  *
000800*                    FORWARD FROM STKMAS PLUS THE FIVE SCORING   *
000900*                    SUB-SCORES, THE OVERALL SCORE AND THE       *
001000*                    RESULTING SENTIMENT.  FEEDS DOWNSTREAM      *
001100*                    RESEARCH DISTRIBUTION EXTRACTS.             *
001200*                                                                *
001300* ______________________________________________________________*
001400*                                                                *
001500*           LENGTH   : 133 POSITIONS.                            *
001600*           PREFIX   : STKSCR.                                   *
001700*           KEYED BY : STKSCR-TICKER.                            *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100* MAINTENANCE LOG                                                *
002200* DATE      PGMR  TKT#     DESCRIPTION                           *
002300* --------- ----  -------  ------------------------------------- *
002400* 02/02/94  DCT   RQ-0761  ORIGINAL LAYOUT.                       *
002500* 07/23/01  PDW   RQ-1108  ADDED MARKET-CAP-CATEGORY.             *
002600******************************************************************
002700 01  STKSCR-REGISTRO.
002800     05  STKSCR-CLAVE.
002900         10  STKSCR-TICKER               PIC X(06).
003000     05  STKSCR-DATOS.
003100         10  STKSCR-COMPANY-NAME         PIC X(30).
003200         10  STKSCR-SECTOR               PIC X(24).
003300         10  STKSCR-INDUSTRY             PIC X(24).
003400         10  STKSCR-CURRENT-PRICE        PIC 9(07)V99   COMP-3.
003500     05  STKSCR-SCORES.
003600         10  STKSCR-HALAL-SCORE          PIC 9(03)V99   COMP-3.
003700         10  STKSCR-HEDGE-SCORE          PIC 9(03)V99   COMP-3.
003800         10  STKSCR-ACTIVITY-SCORE       PIC 9(03)V99   COMP-3.
003900         10  STKSCR-TREND-SCORE          PIC 9(03)V99   COMP-3.
004000         10  STKSCR-FUNDAMENTAL-SCORE    PIC 9(03)V99   COMP-3.
004100         10  STKSCR-OVERALL-SCORE        PIC 9(03)V99   COMP-3.
004200         10  STKSCR-SENTIMENT            PIC X(10).
004300         10  STKSCR-MKT-CAP-CATEGORY     PIC X(09).
004400     05  FILLER                          PIC X(10).
