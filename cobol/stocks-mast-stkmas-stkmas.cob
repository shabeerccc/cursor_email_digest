000100******************************************************************
000200*                                                                *
000300* OBJECT NAME......: STKMAS                                     *
000400*                                                                *
000500* DESCRIPTION......: STOCK MASTER RECORD - ONE OCCURRENCE PER    *
000600*                    TICKER CARRIED IN THE OVERNIGHT RESEARCH    *
000700*                    FEED.  VALUATION, FUNDAMENTAL AND TRADING   *
000800*                    METRICS USED BY THE NIGHTLY DIGEST RUN.     *
000900*                                                                *
001000* ______________________________________________________________*
001100*                                                                *
001200*           LENGTH   : 191 POSITIONS.                            *
001300*           PREFIX   : STKMAS.                                   *
001400*           KEYED BY : STKMAS-TICKER.                            *
001500*                                                                *
001600******************************************************************
001700*                                                                *
001800* MAINTENANCE LOG                                                *
001900* DATE      PGMR  TKT#     DESCRIPTION                           *
002000* --------- ----  -------  ------------------------------------- *
002100* 03/14/88  RJH   INIT     ORIGINAL LAYOUT - RESEARCH FEED V1.    *
002200* 09/09/91  LKM   RQ-0442  ADDED FUNDAMENTAL RATIO GROUP.         *
002300* 02/02/94  DCT   RQ-0761  ADDED TECHNICAL-INDICATOR GROUP.       *
002400* 11/18/98  RJH   Y2K-014  REVIEWED - ALL DATES ARE PACKED CCYY.  *
002500*                          NO 2-DIGIT YEAR FIELDS IN THIS RECORD. *
002600* 07/23/01  PDW   RQ-1108  ADDED MARKET-CAP-CATEGORY TO STAMP.    *
002700******************************************************************
002800 01  STKMAS-REGISTRO.
002900     05  STKMAS-CLAVE.
003000         10  STKMAS-TICKER               PIC X(06).
003100     05  STKMAS-DATOS.
003200         10  STKMAS-COMPANY-NAME         PIC X(30).
003300         10  STKMAS-SECTOR               PIC X(24).
003400         10  STKMAS-INDUSTRY             PIC X(24).
003500         10  STKMAS-CURRENT-PRICE        PIC 9(07)V99   COMP-3.
003600         10  STKMAS-PREV-CLOSE           PIC 9(07)V99   COMP-3.
003700         10  STKMAS-HIGH-52W             PIC 9(07)V99   COMP-3.
003800         10  STKMAS-LOW-52W              PIC 9(07)V99   COMP-3.
003900         10  STKMAS-VOLUME               PIC 9(12)      COMP-3.
004000         10  STKMAS-AVERAGE-VOLUME       PIC 9(12)      COMP-3.
004100         10  STKMAS-SHARES-OUTSTAND      PIC 9(12)      COMP-3.
004200         10  STKMAS-BID-ASK-SPREAD       PIC 9V9(04)    COMP-3.
004300         10  STKMAS-MARKET-CAP           PIC 9(15)      COMP-3.
004400     05  STKMAS-FUND-RATIOS.
004500         10  STKMAS-PE-RATIO             PIC S9(05)V99  COMP-3.
004600         10  STKMAS-PB-RATIO             PIC S9(03)V99  COMP-3.
004700         10  STKMAS-ROE                  PIC S9V9(04)   COMP-3.
004800         10  STKMAS-EPS                  PIC S9(04)V99  COMP-3.
004900         10  STKMAS-EPS-GROWTH           PIC S9(03)V9(04) COMP-3.
005000         10  STKMAS-REVENUE-GROWTH       PIC S9(03)V9(04) COMP-3.
005100         10  STKMAS-PROFIT-MARGIN        PIC S9V9(04)   COMP-3.
005200         10  STKMAS-DEBT-TO-EQUITY       PIC S9(03)V99  COMP-3.
005300         10  STKMAS-FREE-CASH-FLOW       PIC S9(13)     COMP-3.
005400         10  STKMAS-INTEREST-INC-RATIO   PIC 9V9(04)    COMP-3.
005500     05  STKMAS-TECH-INDICATORS.
005600         10  STKMAS-TREND-30D            PIC S9(03)V99  COMP-3.
005700         10  STKMAS-TREND-90D            PIC S9(03)V99  COMP-3.
005800         10  STKMAS-RSI                  PIC 9(03)V99   COMP-3.
005900         10  STKMAS-VOLATILITY           PIC 9V9(04)    COMP-3.
006000     05  STKMAS-STAMP.
006100         10  STKMAS-REC-STATUS           PIC X(01).
006200             88  STKMAS-REC-LOADED               VALUE 'L'.
006300             88  STKMAS-REC-REJECTED             VALUE 'R'.
006400         10  STKMAS-LOAD-JOBNAME         PIC X(08).
006500         10  FILLER                      PIC X(20).
