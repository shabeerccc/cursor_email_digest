000100******************************************************************
000200*                                                                *
000300* OBJECT NAME......: STKTAB                                     *
000400*                                                                *
000500* DESCRIPTION......: IN-MEMORY STOCK WORK TABLE - ONE ROW PER    *
000600*                    LOADED TICKER, CARRIED FOR THE LIFE OF THE  *
000700*                    NIGHTLY RUN.  BUILT BY STKNITE DURING LOAD  *
000800*                    AND INDICATOR DERIVATION, SCORED IN PLACE   *
000900*                    BY STKSCORE, THEN READ BY STKRPT TO BUILD   *
001000*                    THE DIGEST.  COPYBOOK IS SHARED BY ALL      *
001100*                    THREE PROGRAMS SO THE ROW LAYOUT NEVER      *
001200*                    DRIFTS BETWEEN CALLER AND CALLEE.           *
001300*                                                                *
001400* ______________________________________________________________*
001500*                                                                *
001600*           PREFIX   : STK-.                                    *
001700*           OCCURS   : 150 (SOURCE FEED RUNS ABOUT 98 TICKERS).  *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100* MAINTENANCE LOG                                                *
002200* DATE      PGMR  TKT#     DESCRIPTION                           *
002300* --------- ----  -------  ------------------------------------- *
002400* 02/02/94  DCT   RQ-0761  ORIGINAL LAYOUT - SPLIT OFF STKNITE'S  *
002500*                          WORKING-STORAGE SO STKSCORE COULD BE   *
002600*                          CALLED AGAINST THE SAME ROWS.          *
002700* 04/11/97  DCT   RQ-0902  ADDED STK-STRONGEST-SUBSCORE FOR THE   *
002800*                          SECTOR-INSIGHT WRITE-UP IN STKRPT.     *
002900* 07/23/01  PDW   RQ-1108  ADDED STK-MKT-CAP-CATEGORY.            *
003000******************************************************************
003100 01  STK-TABLE.
003200     05  STK-ROW-COUNT                   PIC 9(05)      COMP.
003300     05  STK-ENTRY OCCURS 1 TO 150 TIMES
003310                   DEPENDING ON STK-ROW-COUNT
003400                   INDEXED BY STK-IX STK-JX.
003500         10  STK-TICKER                  PIC X(06).
003600         10  STK-COMPANY-NAME            PIC X(30).
003700         10  STK-SECTOR                  PIC X(24).
003800         10  STK-INDUSTRY                PIC X(24).
003900         10  STK-CURRENT-PRICE           PIC 9(07)V99   COMP-3.
004000         10  STK-PREV-CLOSE              PIC 9(07)V99   COMP-3.
004100         10  STK-HIGH-52W                PIC 9(07)V99   COMP-3.
004200         10  STK-LOW-52W                 PIC 9(07)V99   COMP-3.
004300         10  STK-CHANGE-AMT              PIC S9(07)V99  COMP-3.
004400         10  STK-CHANGE-PCT              PIC S9(05)V99  COMP-3.
004500         10  STK-VOLUME                  PIC 9(12)      COMP-3.
004600         10  STK-AVERAGE-VOLUME          PIC 9(12)      COMP-3.
004700         10  STK-AVG-VOLUME-30D          PIC 9(12)      COMP-3.
004800         10  STK-VOLUME-RATIO            PIC 9(05)V99   COMP-3.
004900         10  STK-SHARES-OUTSTAND         PIC 9(12)      COMP-3.
005000         10  STK-BID-ASK-SPREAD          PIC 9V9(04)    COMP-3.
005100         10  STK-MARKET-CAP              PIC 9(15)      COMP-3.
005200         10  STK-PE-RATIO                PIC S9(05)V99  COMP-3.
005300         10  STK-PB-RATIO                PIC S9(03)V99  COMP-3.
005400         10  STK-ROE                     PIC S9V9(04)   COMP-3.
005500         10  STK-EPS                     PIC S9(04)V99  COMP-3.
005600         10  STK-EPS-GROWTH              PIC S9(03)V9(04) COMP-3.
005700         10  STK-REVENUE-GROWTH          PIC S9(03)V9(04) COMP-3.
005800         10  STK-PROFIT-MARGIN           PIC S9V9(04)   COMP-3.
005900         10  STK-DEBT-TO-EQUITY          PIC S9(03)V99  COMP-3.
006000         10  STK-FREE-CASH-FLOW          PIC S9(13)     COMP-3.
006100         10  STK-INTEREST-INC-RATIO      PIC 9V9(04)    COMP-3.
006200         10  STK-TREND-30D               PIC S9(03)V99  COMP-3.
006300         10  STK-TREND-90D               PIC S9(03)V99  COMP-3.
006400         10  STK-RSI                     PIC 9(03)V99   COMP-3.
006500         10  STK-VOLATILITY              PIC 9V9(04)    COMP-3.
006600         10  STK-PRICE-MOMENTUM          PIC S9(05)V99  COMP-3.
006700         10  STK-CALCULATED-PEG          PIC S9(05)V99  COMP-3.
006800         10  STK-MKT-CAP-CATEGORY        PIC X(09).
006900         10  STK-HIST-ROW-COUNT          PIC 9(03)      COMP.
007000         10  STK-HALAL-SCORE             PIC 9(03)V99   COMP-3.
007100         10  STK-HEDGE-SCORE             PIC 9(03)V99   COMP-3.
007200         10  STK-ACTIVITY-SCORE          PIC 9(03)V99   COMP-3.
007300         10  STK-TREND-SCORE             PIC 9(03)V99   COMP-3.
007400         10  STK-FUNDAMENTAL-SCORE       PIC 9(03)V99   COMP-3.
007500         10  STK-OVERALL-SCORE           PIC 9(03)V99   COMP-3.
007600         10  STK-SENTIMENT               PIC X(10).
007700         10  STK-STRONGEST-SUBSCORE      PIC X(01).
007800             88  STK-STRONGEST-IS-HALAL         VALUE 'H'.
007900             88  STK-STRONGEST-IS-HEDGE         VALUE 'G'.
008000             88  STK-STRONGEST-IS-ACTIVITY      VALUE 'A'.
008100             88  STK-STRONGEST-IS-TREND         VALUE 'T'.
008200             88  STK-STRONGEST-IS-FUNDAMENTAL   VALUE 'F'.
008300         10  STK-KEY-STRENGTHS           PIC X(60).
008400         10  FILLER                      PIC X(10).
