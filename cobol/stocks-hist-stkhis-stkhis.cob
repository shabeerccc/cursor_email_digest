000100******************************************************************
000200*                                                                *
000300* OBJECT NAME......: STKHIS                                     *
000400*                                                                *
000500* DESCRIPTION......: DAILY PRICE-HISTORY RECORD - ONE OCCURRENCE *
000600*                    PER TRADING DAY PER TICKER.  FEED IS SORTED *
000700*                    TICKER MAJOR, TRADE-DATE MINOR (ASCENDING). *
000800*                    OPTIONAL - NOT EVERY MASTER TICKER HAS A    *
000900*                    MATCHING HISTORY SERIES.                    *
001000*                                                                *
001100* ______________________________________________________________*
001200*                                                                *
001300*           LENGTH   : 47 POSITIONS.                             *
001400*           PREFIX   : STKHIS.                                   *
001500*           KEYED BY : STKHIS-TICKER, STKHIS-TRADE-DATE.         *
001600*                                                                *
001700******************************************************************
001800*                                                                *
001900* MAINTENANCE LOG                                                *
002000* DATE      PGMR  TKT#     DESCRIPTION                           *
002100* --------- ----  -------  ------------------------------------- *
002200* 02/02/94  DCT   RQ-0761  ORIGINAL LAYOUT - FEEDS TECHNICAL      *
002300*                          INDICATOR DERIVATION IN STKNITE.       *
002400* 11/18/98  RJH   Y2K-014  TRADE-DATE CONFIRMED CCYYMMDD.         *
002500******************************************************************
002600 01  STKHIS-REGISTRO.
002700     05  STKHIS-CLAVE.
002800         10  STKHIS-TICKER               PIC X(06).
002900         10  STKHIS-TRADE-DATE           PIC 9(08).
003000     05  STKHIS-DATOS.
003100         10  STKHIS-OPEN-PRICE           PIC 9(07)V99   COMP-3.
003200         10  STKHIS-HIGH-PRICE           PIC 9(07)V99   COMP-3.
003300         10  STKHIS-LOW-PRICE            PIC 9(07)V99   COMP-3.
003400         10  STKHIS-CLOSE-PRICE          PIC 9(07)V99   COMP-3.
003500         10  STKHIS-DAY-VOLUME           PIC 9(12)      COMP-3.
003600     05  FILLER                          PIC X(04).
