000100******************************************************************
000200*                                                                *
000300* OBJECT NAME......: STKPRT                                     *
000400*                                                                *
000500* DESCRIPTION......: DIGEST-RPT PRINT-LINE AND HEADING LAYOUTS,  *
000600*                    132 COLUMN FORM.  FOUR SECTIONS - MARKET    *
000700*                    SUMMARY, TOP 10 PICKS, SECTOR INSIGHTS,     *
000800*                    COMPLETE ANALYSIS.  SHARED BY STKRPT AND    *
000900*                    ITS PAGE-CONTROL PARAGRAPHS.                *
001000*                                                                *
001100* ______________________________________________________________*
001200*                                                                *
001300*           PREFIX   : RL-, HL-.                                 *
001400*                                                                *
001500******************************************************************
001600*                                                                *
001700* MAINTENANCE LOG                                                *
001800* DATE      PGMR  TKT#     DESCRIPTION                           *
001900* --------- ----  -------  ------------------------------------- *
002000* 02/02/94  DCT   RQ-0761  ORIGINAL LAYOUT.                       *
002100* 04/11/97  DCT   RQ-0902  ADDED SECTOR INSIGHT DETAIL LINE.      *
002200* 09/14/05  PDW   RQ-1301  REALIGNED EVERY LINE TO THE 132-COLUMN *
002300*                          FORM AFTER OPERATIONS COMPLAINED THE   *
002400*                          DIGEST WAS WRAPPING ON THE 1403.       *
002500******************************************************************
002600 01  RPT-PRINT-CONTROL.
002700     05  RPT-LINE-COUNT                  PIC 9(03)      COMP.
002800     05  RPT-LINES-ON-PAGE               PIC 9(03)      COMP
002900                                         VALUE 55.
003000     05  RPT-PAGE-COUNT                  PIC 9(05)      COMP.
003100     05  RPT-LINE-SPACING                PIC 9(01)      COMP
003200                                         VALUE 1.
003300     05  FILLER                          PIC X(02).
003400*
003500 01  RL-PAGE-BANNER.
003600     05  FILLER              PIC X(01)   VALUE SPACE.
003700     05  FILLER              PIC X(42)   VALUE
003800         'S U M M I T   S E C U R I T I E S'.
003900     05  FILLER              PIC X(35)   VALUE
004000         'NIGHTLY STOCK DIGEST -- DIGEST-RPT'.
004100     05  FILLER              PIC X(20)   VALUE
004200         '  RUN DATE '.
004300     05  RL-RUN-DATE         PIC 9999/99/99.
004400     05  FILLER              PIC X(10)   VALUE SPACE.
004500     05  FILLER              PIC X(05)   VALUE 'PAGE '.
004600     05  RL-PAGE-NUM         PIC ZZZZ9.
004700     05  FILLER              PIC X(04)   VALUE SPACE.
004800*
004900 01  RL-SECTION-HEADING.
005000     05  FILLER              PIC X(03)   VALUE SPACE.
005100     05  RL-SECTION-TITLE    PIC X(60).
005200     05  FILLER              PIC X(69)   VALUE SPACE.
005300*
005400 01  RL-SUMMARY-LINE-1.
005500     05  FILLER              PIC X(03)   VALUE SPACE.
005600     05  FILLER              PIC X(23)   VALUE
005700         'TOTAL STOCKS ANALYZED:'.
005800     05  RL-SUM-TOTAL-STOCKS PIC ZZ,ZZ9.
005900     05  FILLER              PIC X(10)   VALUE SPACE.
006000     05  FILLER              PIC X(22)   VALUE
006100         'AVERAGE OVERALL SCORE:'.
006200     05  RL-SUM-AVG-SCORE    PIC ZZ9.99.
006300     05  FILLER              PIC X(62)   VALUE SPACE.
006400*
006500 01  RL-SUMMARY-SECTOR-LINE.
006600     05  FILLER              PIC X(05)   VALUE SPACE.
006700     05  RL-SUM-SECT-RANK    PIC Z9.
006800     05  FILLER              PIC X(03)   VALUE SPACE.
006900     05  RL-SUM-SECT-NAME    PIC X(24).
007000     05  FILLER              PIC X(05)   VALUE SPACE.
007100     05  RL-SUM-SECT-AVG     PIC ZZ9.99.
007200     05  FILLER              PIC X(87)   VALUE SPACE.
007300*
007400 01  RL-SUMMARY-SENTIMENT-LINE.
007500     05  FILLER              PIC X(05)   VALUE SPACE.
007600     05  RL-SUM-SENT-NAME    PIC X(10).
007700     05  FILLER              PIC X(05)   VALUE SPACE.
007800     05  RL-SUM-SENT-COUNT   PIC ZZ,ZZ9.
007900     05  FILLER              PIC X(03)   VALUE SPACE.
008000     05  RL-SUM-SENT-PCT     PIC Z9.9.
008100     05  FILLER              PIC X(01)   VALUE '%'.
008200     05  FILLER              PIC X(98)   VALUE SPACE.
008300*
008400 01  RL-TOP10-HEADING.
008500     05  FILLER              PIC X(03)   VALUE SPACE.
008600     05  FILLER              PIC X(04)   VALUE 'RANK'.
008700     05  FILLER              PIC X(09)   VALUE 'TICKER   '.
008800     05  FILLER              PIC X(25)   VALUE
008900         'COMPANY                  '.
009000     05  FILLER              PIC X(21)   VALUE
009100         'SECTOR               '.
009200     05  FILLER              PIC X(11)   VALUE 'PRICE      '.
009300     05  FILLER              PIC X(09)   VALUE 'OVERALL  '.
009400     05  FILLER              PIC X(13)   VALUE 'SENTIMENT    '.
009500     05  FILLER              PIC X(37)   VALUE
009600         'KEY STRENGTHS                       '.
009700*
009800 01  RL-TOP10-DETAIL.
009900     05  FILLER              PIC X(03)   VALUE SPACE.
010000     05  RL-T10-RANK         PIC Z9.
010100     05  FILLER              PIC X(02)   VALUE SPACE.
010200     05  RL-T10-TICKER       PIC X(08).
010300     05  FILLER              PIC X(01)   VALUE SPACE.
010400     05  RL-T10-COMPANY      PIC X(25).
010500     05  RL-T10-SECTOR       PIC X(21).
010600     05  RL-T10-PRICE        PIC ZZ,ZZ9.99.
010700     05  FILLER              PIC X(02)   VALUE SPACE.
010800     05  RL-T10-OVERALL      PIC ZZ9.99.
010900     05  FILLER              PIC X(03)   VALUE SPACE.
011000     05  RL-T10-SENTIMENT    PIC X(12).
011100     05  FILLER              PIC X(01)   VALUE SPACE.
011200     05  RL-T10-STRENGTHS    PIC X(37).
011300*
011400 01  RL-INSIGHT-HEADING.
011500     05  FILLER              PIC X(03)   VALUE SPACE.
011600     05  FILLER              PIC X(21)   VALUE
011700         'SECTOR               '.
011800     05  FILLER              PIC X(09)   VALUE 'TICKER   '.
011900     05  FILLER              PIC X(08)   VALUE 'SCORE   '.
012000     05  FILLER              PIC X(03)   VALUE SPACE.
012100     05  FILLER              PIC X(88)   VALUE 'KEY INSIGHT'.
012200*
012300 01  RL-INSIGHT-DETAIL.
012400     05  FILLER              PIC X(03)   VALUE SPACE.
012500     05  RL-INS-SECTOR       PIC X(21).
012600     05  RL-INS-TICKER       PIC X(09).
012700     05  RL-INS-SCORE        PIC ZZ9.9.
012800     05  FILLER              PIC X(01)   VALUE SPACE.
012900     05  FILLER              PIC X(03)   VALUE SPACE.
013000     05  RL-INS-INSIGHT      PIC X(90).
013100*
013200 01  RL-INSIGHT-NOTICE.
013300     05  FILLER              PIC X(03)   VALUE SPACE.
013400     05  FILLER              PIC X(60)   VALUE
013500         'NO HIGH-SCORING STOCKS FOUND FOR SECTOR INSIGHTS.'.
013600     05  FILLER              PIC X(69)   VALUE SPACE.
013700*
013800 01  RL-ANALYSIS-HEADING-1.
013900     05  FILLER              PIC X(03)   VALUE SPACE.
014000     05  FILLER              PIC X(09)   VALUE 'TICKER   '.
014100     05  FILLER              PIC X(25)   VALUE
014200         'COMPANY                  '.
014300     05  FILLER              PIC X(21)   VALUE
014400         'SECTOR               '.
014500     05  FILLER              PIC X(11)   VALUE 'PRICE      '.
014600     05  FILLER              PIC X(07)   VALUE 'HALAL  '.
014700     05  FILLER              PIC X(07)   VALUE 'HEDGE  '.
014800     05  FILLER              PIC X(07)   VALUE 'ACTIV  '.
014900     05  FILLER              PIC X(07)   VALUE 'TREND  '.
015000     05  FILLER              PIC X(07)   VALUE 'FUND   '.
015100     05  FILLER              PIC X(07)   VALUE 'OVERALL'.
015200     05  FILLER              PIC X(13)   VALUE 'SENTIMENT    '.
015300     05  FILLER              PIC X(06)   VALUE SPACE.
015400*
015500 01  RL-ANALYSIS-DETAIL.
015600     05  FILLER              PIC X(03)   VALUE SPACE.
015700     05  RL-AN-TICKER        PIC X(08).
015800     05  FILLER              PIC X(01)   VALUE SPACE.
015900     05  RL-AN-COMPANY       PIC X(25).
016000     05  RL-AN-SECTOR        PIC X(21).
016100     05  RL-AN-PRICE         PIC ZZ,ZZ9.99.
016200     05  FILLER              PIC X(02)   VALUE SPACE.
016300     05  RL-AN-HALAL         PIC Z9.9.
016400     05  FILLER              PIC X(03)   VALUE SPACE.
016500     05  RL-AN-HEDGE         PIC Z9.9.
016600     05  FILLER              PIC X(03)   VALUE SPACE.
016700     05  RL-AN-ACTIVITY      PIC Z9.9.
016800     05  FILLER              PIC X(03)   VALUE SPACE.
016900     05  RL-AN-TREND         PIC Z9.9.
017000     05  FILLER              PIC X(03)   VALUE SPACE.
017100     05  RL-AN-FUNDAMENTAL   PIC Z9.9.
017200     05  FILLER              PIC X(03)   VALUE SPACE.
017300     05  RL-AN-OVERALL       PIC Z9.9.
017400     05  FILLER              PIC X(03)   VALUE SPACE.
017500     05  RL-AN-SENTIMENT     PIC X(12).
017600     05  FILLER              PIC X(07)   VALUE SPACE.
