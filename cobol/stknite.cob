000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STKNITE.
000300 AUTHOR.  R J HALVORSEN.
000400 INSTALLATION.  SUMMIT SECURITIES DATA CENTER.
000500 DATE-WRITTEN.  02/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000* PROGRAM..........: STKNITE                                    *
001100*                                                                *
001200* DESCRIPTION.......: NIGHTLY STOCK DIGEST DRIVER.  READS THE    *
001300*                    OVERNIGHT STOCK-MASTER FEED, VALIDATES AND  *
001400*                    DEFAULTS EACH FIELD, ROLLS THE OPTIONAL     *
001500*                    DAILY PRICE-HISTORY FEED INTO TECHNICAL     *
001600*                    INDICATORS ON A TICKER CONTROL BREAK, ADDS  *
001700*                    THE ENRICHMENT FIELDS THE SCORING ENGINE    *
001800*                    NEEDS, CALLS STKSCORE TO RATE EACH TICKER,  *
001900*                    WRITES THE SCORED-OUT EXTRACT, THEN CALLS   *
002000*                    STKRPT TO PRODUCE THE DIGEST-RPT REPORT.    *
002100*                                                                *
002200* CALLS.............: STKSCORE, STKRPT.                          *
002300*                                                                *
002400******************************************************************
002500*                                                                *
002600* MAINTENANCE LOG                                                *
002700* DATE      PGMR  TKT#     DESCRIPTION                           *
002800* --------- ----  -------  ------------------------------------- *
002900* 02/02/94  DCT   RQ-0761  ORIGINAL PROGRAM.                      *
003000* 06/19/95  DCT   RQ-0855  CORRECTED 90-DAY TREND BASE ROW WHEN   *
003100*                          HISTORY HELD FEWER THAN 90 ROWS.       *
003200* 04/11/97  DCT   RQ-0902  SPLIT SCORING INTO STKSCORE SO IT      *
003300*                          COULD BE UNIT TESTED STANDALONE.       *
003400* 11/18/98  RJH   Y2K-014  TRADE-DATE AND RUN-DATE REVIEWED - ALL *
003500*                          CCYYMMDD, NO WINDOWING LOGIC NEEDED.   *
003600* 07/23/01  PDW   RQ-1108  CALL STKRPT FOR MARKET-CAP CATEGORY    *
003700*                          BAND ADDED DURING ENRICHMENT STEP.     *
003800* 03/05/03  PDW   RQ-1201  HAND ROLLED SQUARE ROOT ROUTINE FOR    *
003900*                          THE VOLATILITY CALC - SHOP STANDARD IS *
004000*                          STILL NO INTRINSIC FUNCTIONS ON THIS   *
004100*                          COMPILER LEVEL.                        *
004200* 09/20/05  PDW   RQ-1301  MOVED WS-EDIT-VALID-SW, WS-SUB AND      *
004300*                          WS-DIVISOR TO THE 77 LEVEL PER THE      *
004400*                          STANDARDS AUDIT - THEY WERE RIDING IN   *
004500*                          GROUPS WITH NO OTHER GROUP-MATE AND     *
004600*                          THE AUDITOR WANTED THEM CALLED OUT AS   *
004700*                          SCRATCH FIELDS RATHER THAN BURIED       *
004800*                          FIELDS.  ALSO EXPANDED THE PARAGRAPH    *
004900*                          AND WORK-AREA REMARKS BELOW SO THE      *
005000*                          NEXT PROGRAMMER DOES NOT HAVE TO        *
005100*                          RE-DERIVE THE FEED LAYOUT AND THE       *
005200*                          INDICATOR MATH FROM SCRATCH.  NO        *
005300*                          PROCESSING CHANGE.                      *
005400******************************************************************
005500*                                                                *
005600* PROCESSING NOTES.................:                             *
005700*    RESTARTABILITY - THIS JOB IS NOT RESTARTABLE MID-RUN.  A     *
005800*    FAILURE PAST 1000-OPEN-FILES REQUIRES THE WHOLE STEP BE      *
005900*    RERUN FROM STOCK-MASTER RECORD ONE - STK-TABLE IS BUILT      *
006000*    FRESH IN WORKING-STORAGE EVERY EXECUTION AND NOTHING IS      *
006100*    CHECKPOINTED TO DISK BETWEEN BATCH FLOW STEPS.               *
006200*                                                                *
006300*    RERUN-SWITCH (UPSI-0) IS DEFINED BELOW FOR OPERATIONS BUT IS *
006400*    NOT CURRENTLY TESTED ANYWHERE IN THIS PROGRAM - IT IS CARRIED*
006500*    AS A PLACE TO HANG A FUTURE "SKIP THE HISTORY FEED ON RERUN" *
006600*    OPTION IF THE SCREENING DESK EVER ASKS FOR ONE.              *
006700*                                                                *
006800*    SEQUENCING - PRICE-HIST MUST ARRIVE SORTED TICKER-MAJOR,     *
006900*    TRADE-DATE-MINOR ASCENDING.  THIS PROGRAM DOES NOT SORT IT   *
007000*    ITSELF - THAT IS THE UPSTREAM EXTRACT JOB'S JOB.             *
007100*                                                                *
007200******************************************************************
007300*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  IBM-4381.
007700 OBJECT-COMPUTER.  IBM-4381.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS NUMERIC-SIGNED-CLASS IS '0' THRU '9' '+' '-'
008100     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
008200                            OFF STATUS IS NO-RERUN.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500*    OVERNIGHT FEED, ONE ROW PER TICKER, COMMA-SEPARATED, HEADING *
008600*    ROW ON LINE 1.  ALWAYS PRESENT - THE JOB ABENDS IF IT IS NOT.*
008700     SELECT STOCK-MASTER ASSIGN TO STKMAS
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS WS-STKMAS-STATUS.
009000
009100*    OPTIONAL DAILY PRICE-HISTORY FEED - OMITTED ON DAYS THE       *
009200*    VENDOR EXTRACT DID NOT RUN, IN WHICH CASE THE INDICATOR       *
009300*    PARAGRAPHS SIMPLY LEAVE EVERY TECHNICAL FIELD AT ITS DEFAULT. *
009400     SELECT PRICE-HIST   ASSIGN TO STKHIS
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS WS-STKHIS-STATUS.
009700
009800*    SCORED EXTRACT HANDED OFF TO STKRPT AND TO ANY DOWNSTREAM     *
009900*    JOB THAT WANTS THE RATED TICKER LIST WITHOUT RE-RUNNING       *
010000*    STKNITE.                                                     *
010100     SELECT SCORED-OUT   ASSIGN TO STKSCR
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS IS WS-STKSCR-STATUS.
010400******************************************************************
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  STOCK-MASTER
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000*    FLAT 160-BYTE TEXT LINE - 2100-SPLIT-MASTER-RECORD UNSTRINGS *
011100*    IT ON COMMAS RATHER THAN A FIXED-COLUMN MAP, SINCE THE FEED  *
011200*    IS A CSV EXPORT WITH VARIABLE-WIDTH TEXT FIELDS.             *
011300 01  STOCK-MASTER-REC                    PIC X(160).
011400*
011500 FD  PRICE-HIST
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800*    FLAT 80-BYTE TEXT LINE, ALSO COMMA-DELIMITED - TICKER, TRADE *
011900*    DATE, OPEN, HIGH, LOW, CLOSE, VOLUME, IN THAT ORDER.         *
012000 01  PRICE-HIST-REC                      PIC X(80).
012100*
012200 FD  SCORED-OUT
012300     LABEL RECORDS ARE STANDARD
012400     RECORDING MODE IS F.
012500     COPY "stocks-scor-stkscr-stkscr.cob"
012600          REPLACING STKSCR-REGISTRO BY SCORED-OUT-REC.
012700******************************************************************
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*    STANDALONE COUNTERS AND SWITCHES.  THESE STAY AT THE 77      *
013100*    LEVEL RATHER THAN BURIED IN A GROUP BECAUSE THEY ARE USED    *
013200*    ONE-AT-A-TIME BY A SINGLE PARAGRAPH RANGE AND HAVE NO        *
013300*    NATURAL GROUP-MATE - THIS IS THE OLD SHOP STANDARD CARRIED   *
013400*    OVER FROM THE CARD-DECK DAYS, KEPT HERE FOR THE SCRATCH      *
013500*    FIELDS THAT DON'T BELONG TO ANY OF THE STRUCTURED WORK       *
013600*    AREAS BELOW.                                                 *
013700 77  WS-EDIT-VALID-SW                PIC X(01)   VALUE 'N'.
013800     88  WS-EDIT-VALID                            VALUE 'Y'.
013900 77  WS-SUB                          PIC 9(03)      COMP VALUE ZERO.
014000 77  WS-DIVISOR                      PIC S9(15)V9(04) COMP-3
014100                                     VALUE ZERO.
014200*
014300******************************************************************
014400******************************************************************
014500*    FILE STATUS RETURN CODES, ONE BYTE PAIR PER SELECT.  '00'    *
014600*    IS NORMAL, '35' IS THE OPTIONAL-FILE-NOT-PRESENT STATUS THE  *
014700*    SHOP'S JCL RETURNS WHEN PRICE-HIST WAS NOT SCHEDULED TO RUN. *
014800******************************************************************
014900 01  WS-FILE-STATUSES.
015000*    TESTED RIGHT AFTER EACH OPEN/READ/WRITE - SEE 1000-OPEN-      *
015100*    FILES FOR HOW '35' ON STKHIS IS TREATED AS "NO HISTORY TODAY" *
015200*    RATHER THAN AN ABEND.                                        *
015300     05  WS-STKMAS-STATUS            PIC X(02).
015400     05  WS-STKHIS-STATUS            PIC X(02).
015500     05  WS-STKSCR-STATUS            PIC X(02).
015600     05  FILLER                      PIC X(02).
015700*
015800******************************************************************
015900*    END-OF-FILE AND ONE-SHOT SWITCHES.  WS-FIRST-HIST-ROW-SW     *
016000*    STARTS THE JOB TRUE SO 3000-DERIVE-INDICATORS KNOWS TO SEED  *
016100*    WS-HIST-TICKER FROM THE FIRST HISTORY ROW RATHER THAN        *
016200*    TREATING IT AS A TICKER CHANGE.  WS-FOUND-STOCK-SW IS SET    *
016300*    FRESH BY EVERY CALL TO 3360-FIND-STOCK-ENTRY.                *
016400******************************************************************
016500 01  WS-SWITCHES.
016600*    THE TWO EOF SWITCHES DRIVE THE READ LOOPS AT 2000 AND 3100 - *
016700*    PRICE-HIST'S CAN GO TO 'Y' IMMEDIATELY IF THE FILE OPENED    *
016800*    EMPTY (FILE STATUS '35'), STOCK-MASTER'S CANNOT SINCE THAT   *
016900*    FILE IS MANDATORY.                                          *
017000     05  WS-STKMAS-EOF-SW            PIC X(01)   VALUE 'N'.
017100         88  STKMAS-EOF                          VALUE 'Y'.
017200     05  WS-STKHIS-EOF-SW            PIC X(01)   VALUE 'N'.
017300         88  STKHIS-EOF                          VALUE 'Y'.
017400     05  WS-FIRST-HIST-ROW-SW        PIC X(01)   VALUE 'Y'.
017500         88  WS-FIRST-HIST-ROW                   VALUE 'Y'.
017600*    SET 'Y' BY 3360-FIND-STOCK-ENTRY WHEN THE HISTORY TICKER     *
017700*    MATCHES A LOADED STOCK-TABLE ROW, ELSE LEFT 'N' SO THE       *
017800*    CONTROL-BREAK ACCUMULATION IS SKIPPED FOR AN ORPHAN TICKER.  *
017900     05  WS-FOUND-STOCK-SW           PIC X(01)   VALUE 'N'.
018000         88  WS-FOUND-STOCK                       VALUE 'Y'.
018100     05  FILLER                      PIC X(03).
018200*
018300******************************************************************
018400*    RUN-CONTROL COUNTS, DISPLAYED AT 9000-CLOSE-FILES AND        *
018500*    WATCHED BY OPERATIONS ON THE JOB LOG EVERY NIGHT.            *
018600******************************************************************
018700 01  WS-COUNTERS.
018800*    LOADED-CT PLUS REJECT-CT SHOULD ALWAYS FOOT TO READ-CT - IF  *
018900*    IT DOESN'T ON THE MORNING JOB-LOG REVIEW, SOMETHING IN 2000  *
019000*    OR 2100 WAS CHANGED WITHOUT KEEPING ALL THREE COUNTS IN STEP.*
019100     05  WS-MASTER-READ-CT           PIC 9(05)   COMP.
019200     05  WS-MASTER-LOADED-CT         PIC 9(05)   COMP.
019300     05  WS-MASTER-REJECT-CT         PIC 9(05)   COMP.
019400     05  WS-HIST-READ-CT             PIC 9(07)   COMP.
019500     05  FILLER                      PIC X(03).
019600*
019700******************************************************************
019800*    UPPERCASED, TRIMMED COPY OF THE TICKER FIELD JUST SPLIT OFF  *
019900*    THE CURRENT STOCK-MASTER RECORD - USED TO SCREEN OUT BLANK   *
020000*    AND HEADING ROWS BEFORE THE ROW EVER REACHES STK-TABLE.      *
020100******************************************************************
020200 01  WS-RAW-MASTER-FIELDS.
020300     05  WS-RAW-TICKER               PIC X(06).
020400     05  FILLER                      PIC X(12).
020500*
020600******************************************************************
020700*    27-COLUMN CSV SPLIT OF ONE STOCK-MASTER RECORD.  COLUMN      *
020800*    ORDER IS FIXED BY THE FEED SPEC - SEE 2200-EDIT-NUMERIC-      *
020900*    FIELDS BELOW FOR WHAT EACH WS-FIELD SUBSCRIPT HOLDS.         *
021000******************************************************************
021100 01  WS-DELIMS.
021200     05  WS-FIELD-COUNT              PIC 9(02)   COMP.
021300     05  WS-FIELD-TABLE.
021400         10  WS-FIELD OCCURS 27 TIMES PIC X(18).
021500     05  FILLER                      PIC X(02).
021600*
021700******************************************************************
021800*    STOCK-MASTER COLUMN DICTIONARY - FOR WHOEVER HAS TO TRACE A  *
021900*    BAD TICKER BACK TO ITS SOURCE COLUMN WITHOUT READING ALL OF  *
022000*    2200-EDIT-NUMERIC-FIELDS FIRST.  COLUMNS 1-4 ARE TEXT AND    *
022100*    ARE NOT ROUTED THROUGH WS-EDIT-TEXT/7000 AT ALL.             *
022200*                                                                 *
022300*      COL  1  TICKER               COL 15  P/B RATIO            *
022400*      COL  2  COMPANY NAME         COL 16  RETURN ON EQUITY     *
022500*      COL  3  SECTOR               COL 17  EARNINGS PER SHARE   *
022600*      COL  4  INDUSTRY             COL 18  EPS GROWTH RATE      *
022700*      COL  5  CURRENT PRICE        COL 19  REVENUE GROWTH RATE  *
022800*      COL  6  PREVIOUS CLOSE       COL 20  PROFIT MARGIN        *
022900*      COL  7  52-WEEK HIGH         COL 21  DEBT-TO-EQUITY       *
023000*      COL  8  52-WEEK LOW          COL 22  FREE CASH FLOW       *
023100*      COL  9  TODAY'S VOLUME       COL 23  INTEREST INC RATIO   *
023200*      COL 10  90-DAY AVG VOLUME    COL 24  30-DAY PRICE TREND   *
023300*      COL 11  SHARES OUTSTANDING   COL 25  90-DAY PRICE TREND   *
023400*      COL 12  BID/ASK SPREAD       COL 26  RSI-14               *
023500*      COL 13  MARKET CAPITALIZATION COL 27 ANNUALIZED VOLATILITY*
023600*      COL 14  P/E RATIO                                        *
023700******************************************************************
023800*
023900******************************************************************
024000*    7-COLUMN CSV SPLIT OF ONE PRICE-HIST RECORD - TICKER,        *
024100*    TRADE-DATE, OPEN, HIGH, LOW, CLOSE, VOLUME, IN THAT ORDER.   *
024200******************************************************************
024300 01  WS-HIST-SPLIT-FIELDS.
024400     05  WS-HF-TICKER                PIC X(18).
024500     05  WS-HF-TRADE-DATE            PIC X(18).
024600     05  WS-HF-OPEN                  PIC X(18).
024700     05  WS-HF-HIGH                  PIC X(18).
024800     05  WS-HF-LOW                   PIC X(18).
024900     05  WS-HF-CLOSE                 PIC X(18).
025000     05  WS-HF-VOLUME                PIC X(18).
025100     05  FILLER                      PIC X(02).
025200*
025300******************************************************************
025400*    ONE EDITED PRICE-HIST ROW, HELD HERE JUST LONG ENOUGH TO BE  *
025500*    TESTED FOR A TICKER CHANGE AND THEN ACCUMULATED INTO         *
025600*    WS-HISTORY-BUFFER BY 3200-ACCUM-HISTORY-ROW.                 *
025700******************************************************************
025800 01  WS-CURR-HIST-ROW.
025900     05  WS-CURR-TICKER              PIC X(06).
026000     05  WS-CURR-TRADE-DATE          PIC 9(08).
026100     05  WS-CURR-OPEN                PIC S9(15)V9(04) COMP-3.
026200     05  WS-CURR-HIGH                PIC S9(15)V9(04) COMP-3.
026300     05  WS-CURR-LOW                 PIC S9(15)V9(04) COMP-3.
026400     05  WS-CURR-CLOSE               PIC S9(15)V9(04) COMP-3.
026500     05  WS-CURR-VOLUME              PIC S9(15)V9(04) COMP-3.
026600     05  FILLER                      PIC X(10).
026700*
026800******************************************************************
026900*    ONE TICKER'S ENTIRE PRICE-HISTORY SERIES, ACCUMULATED ACROSS *
027000*    THE CONTROL BREAK.  400 ROWS COVERS WELL PAST A FULL         *
027100*    TRADING YEAR - ROWS PAST 400 ARE SILENTLY DROPPED BY         *
027200*    3200-ACCUM-HISTORY-ROW RATHER THAN ABENDING THE JOB.         *
027300******************************************************************
027400 01  WS-HISTORY-BUFFER.
027500     05  WS-HIST-TICKER              PIC X(06).
027600     05  WS-HIST-ROWS                PIC 9(03)   COMP.
027700     05  WS-HIST-ROW OCCURS 400 TIMES INDEXED BY WS-HX WS-HY.
027800         10  WS-HIST-CLOSE           PIC 9(07)V99   COMP-3.
027900         10  WS-HIST-HIGH            PIC 9(07)V99   COMP-3.
028000         10  WS-HIST-LOW             PIC 9(07)V99   COMP-3.
028100         10  WS-HIST-VOLUME          PIC 9(12)      COMP-3.
028200     05  FILLER                      PIC X(01).
028300*
028400******************************************************************
028500*    SHARED SCRATCH AREA FOR THE 3300-CLOSE-TICKER-BREAK FAMILY   *
028600*    OF PARAGRAPHS - 30-DAY AVERAGE VOLUME, 30/90-DAY TREND,      *
028700*    14-DAY RSI AND ANNUALIZED VOLATILITY ALL SHARE THIS ONE      *
028800*    WORK AREA SINCE THEY RUN ONE AFTER ANOTHER, NEVER TOGETHER.  *
028900 01  WS-INDICATOR-WORK.
029000     05  WS-IND-SUM                  PIC S9(15)V9(04) COMP-3.
029100     05  WS-IND-CNT                  PIC 9(03)      COMP.
029200     05  WS-IND-GAIN-SUM             PIC S9(09)V99  COMP-3.
029300     05  WS-IND-LOSS-SUM             PIC S9(09)V99  COMP-3.
029400     05  WS-IND-DELTA                PIC S9(07)V99  COMP-3.
029500     05  WS-IND-AVG-GAIN             PIC S9(09)V9(04) COMP-3.
029600     05  WS-IND-AVG-LOSS             PIC S9(09)V9(04) COMP-3.
029700     05  WS-IND-RS                   PIC S9(09)V9(04) COMP-3.
029800*    MEAN AND VARIANCE OF THE DAILY CLOSE-TO-CLOSE RETURNS,       *
029900*    FEEDING THE HAND-ROLLED STANDARD DEVIATION AT 3355.          *
030000     05  WS-IND-MEAN-RETURN          PIC S9(05)V9(06) COMP-3.
030100     05  WS-IND-VAR-SUM              PIC S9(09)V9(06) COMP-3.
030200     05  WS-IND-RETURN               PIC S9(05)V9(06) COMP-3.
030300     05  WS-IND-RETURN-CT            PIC 9(03)      COMP.
030400*    LOOP-CONTROL SUBSCRIPTS BORROWED ACROSS SEVERAL 3000-SERIES  *
030500*    PARAGRAPHS - EACH ONE IS SET FRESH BEFORE ITS OWN PERFORM.   *
030600     05  WS-IND-BASE-IX              PIC 9(03)      COMP.
030700     05  WS-IND-DELTA-IX             PIC 9(03)      COMP.
030800     05  WS-IND-FIRST-DELTA-IX       PIC 9(03)      COMP.
030900     05  FILLER                      PIC X(03).
031000*
031100******************************************************************
031200*    NEWTON'S-METHOD SQUARE ROOT WORK AREA - SEE 3357-SQUARE-ROOT *
031300*    FOR THE ITERATION.  WS-SQRT-252-CONST IS THE SQUARE ROOT OF  *
031400*    252 (TRADING DAYS PER YEAR) CARRIED AS A LITERAL SINCE THE   *
031500*    COMPILER HAS NO INTRINSIC FUNCTION TO DERIVE IT AT RUN TIME. *
031600******************************************************************
031700 01  WS-SQRT-WORK.
031800     05  WS-SQRT-INPUT               PIC S9(09)V9(06) COMP-3.
031900     05  WS-SQRT-GUESS               PIC S9(09)V9(06) COMP-3.
032000     05  WS-SQRT-PREV-GUESS          PIC S9(09)V9(06) COMP-3.
032100     05  WS-SQRT-ITER                PIC 9(02)      COMP.
032200     05  WS-SQRT-RESULT              PIC S9(09)V9(06) COMP-3.
032300     05  WS-SQRT-252-CONST           PIC 9(02)V9(07)
032400                                     VALUE 15.8745079.
032500     05  FILLER                      PIC X(02).
032600*
032700******************************************************************
032800*    BATCH FLOW STEP 3 (ENRICHMENT) SCRATCH FIELDS - THE PEG      *
032900*    RATIO NEEDS EPS-GROWTH RESTATED AS A WHOLE-NUMBER PERCENT    *
033000*    BEFORE IT CAN BE USED AS A DIVISOR.                          *
033100******************************************************************
033200 01  WS-ENRICH-WORK.
033300     05  WS-ENR-DIVISOR              PIC S9(15)V9(04) COMP-3.
033400     05  WS-ENR-EPS-GROWTH-PCT       PIC S9(05)V9(04) COMP-3.
033500     05  FILLER                      PIC X(03).
033600*
033700******************************************************************
033800*    RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 1000-OPEN-FILES  *
033900*    AND REDEFINED INTO CENTURY/MONTH/DAY SO THE REPORT WRITER    *
034000*    CAN STAMP RL-RUN-DATE WITHOUT ITS OWN DATE MATH.             *
034100******************************************************************
034200 01  WS-MISC-WORK.
034300     05  WS-TODAY-CCYYMMDD           PIC 9(08).
034400     05  WS-TODAY-REDEF REDEFINES WS-TODAY-CCYYMMDD.
034500         10  WS-TODAY-CCYY           PIC 9(04).
034600         10  WS-TODAY-MM             PIC 9(02).
034700         10  WS-TODAY-DD             PIC 9(02).
034800     05  FILLER                      PIC X(02).
034900*
035000******************************************************************
035100*    SAFE NUMERIC CONVERSION WORK AREA - USED BY 7000 ONLY.       *
035200******************************************************************
035300 01  WS-EDIT-WORK-AREA.
035400*    CALLER-SUPPLIED INPUT AND FALLBACK - CALLER MOVES THE RAW    *
035500*    FEED TEXT AND ITS SHOP-CHOSEN DEFAULT BEFORE PERFORMING 7000.*
035600     05  WS-EDIT-TEXT                PIC X(18).
035700     05  WS-EDIT-DEFAULT             PIC S9(15)V9(04) COMP-3.
035800*    ANSWER BACK TO THE CALLER - VALID OR DEFAULTED, NEVER RAW.   *
035900     05  WS-EDIT-RESULT              PIC S9(15)V9(04) COMP-3.
036000*    COMPACTED DIGIT STRING BUILT ONE CHARACTER AT A TIME BY      *
036100*    7001-COMPACT-ONE-CHAR, STRIPPING $ , % AND SPACE.            *
036200     05  WS-EDIT-COMPACT             PIC X(18).
036300     05  WS-EDIT-COMPACT-LEN         PIC 9(02)      COMP.
036400     05  WS-EDIT-ONE-CHAR            PIC X(01).
036500     05  WS-EDIT-P                   PIC 9(02)      COMP.
036600*    SIGN AND UNSIGNED TEXT PEELED OFF BY 7010 BEFORE THE INTEGER *
036700*    AND FRACTION PARTS ARE SPLIT OUT AND VALIDATED AS NUMERIC.   *
036800     05  WS-EDIT-SIGN                PIC X(01).
036900     05  WS-EDIT-UNSIGNED-TEXT       PIC X(18).
037000     05  WS-EDIT-UNSIGNED-CHARS REDEFINES WS-EDIT-UNSIGNED-TEXT.
037100         10  WS-EDIT-UNS-CHAR OCCURS 18 TIMES PIC X(01).
037200     05  WS-EDIT-INT-PART            PIC X(14).
037300     05  WS-EDIT-FRAC-PART           PIC X(04).
037400     05  WS-EDIT-INT-LEN             PIC 9(02)      COMP.
037500     05  WS-EDIT-FRAC-LEN            PIC 9(02)      COMP.
037600     05  WS-EDIT-INT-NUM             PIC 9(14).
037700     05  WS-EDIT-FRAC-BUFFER         PIC X(04).
037800     05  WS-EDIT-FRAC-NUM REDEFINES WS-EDIT-FRAC-BUFFER
037900                                     PIC 9(04).
038000*    RE-ASSEMBLED MAGNITUDE, THEN SIGNED RESULT HANDED BACK TO    *
038100*    7000-SAFE-NUMERIC-CONVERT THROUGH WS-EDIT-VALID-SW.          *
038200     05  WS-EDIT-PARSED-MAG          PIC S9(15)V9(04) COMP-3.
038300     05  WS-EDIT-PARSED              PIC S9(15)V9(04) COMP-3.
038400     05  FILLER                      PIC X(06).
038500*
038600     COPY "stocks-work-stktab-stktab.cob".
038700******************************************************************
038800 PROCEDURE DIVISION.
038900******************************************************************
039000******************************************************************
039100*    TOP-LEVEL FLOW OF CONTROL FOR THE ENTIRE NIGHTLY RUN - ONE   *
039200*    PERFORM PER BATCH FLOW STEP, IN STRICT SEQUENCE.             *
039300******************************************************************
039400 0000-MAIN-PROCESSING.
039500*    STEP 1 - LOAD AND VALIDATE THE OVERNIGHT STOCK-MASTER FEED    *
039600*    INTO STK-TABLE.                                              *
039700     PERFORM 1000-OPEN-FILES
039800        THRU 1000-EXIT.
039900*    STEP 2 - ROLL THE OPTIONAL PRICE-HISTORY FEED INTO TECHNICAL *
040000*    INDICATORS, ONE TICKER CONTROL BREAK AT A TIME.  A SKIPPED   *
040100*    FEED LEAVES STKHIS-EOF ALREADY TRUE FROM 1000-OPEN-FILES SO  *
040200*    THIS PERFORM SIMPLY FALLS THROUGH WITHOUT EXECUTING.         *
040300     PERFORM 2000-LOAD-STOCK-MASTER
040400        THRU 2900-EXIT
040500        UNTIL STKMAS-EOF.
040600     PERFORM 3000-DERIVE-INDICATORS
040700        THRU 3900-EXIT
040800        UNTIL STKHIS-EOF.
040900*    STEP 3 - VOLUME RATIO, MOMENTUM, CAP BAND, PEG.              *
041000     PERFORM 4000-ENRICH-STOCK-TABLE
041100        THRU 4900-EXIT.
041200*    STEP 4 - RATE EVERY TICKER (STKSCORE) AND WRITE THE EXTRACT. *
041300     PERFORM 5000-SCORE-ALL-STOCKS
041400        THRU 5900-EXIT.
041500     PERFORM 6000-WRITE-SCORED-OUTPUT
041600        THRU 6900-EXIT.
041700*    STEP 5 - PRODUCE THE DIGEST-RPT REPORT FROM THE SAME IN-      *
041800*    MEMORY TABLE, THEN CLOSE UP AND GO HOME.                     *
041900     CALL 'STKRPT' USING STK-TABLE.
042000     PERFORM 9000-CLOSE-FILES
042100        THRU 9000-EXIT.
042200     GOBACK.
042300******************************************************************
042400******************************************************************
042500*    OPENS ALL THREE FILES, PRIMES THE HISTORY EOF SWITCH FOR AN  *
042600*    OPTIONAL PRICE-HIST FEED, AND READS THE FIRST HISTORY ROW.   *
042700******************************************************************
042800 1000-OPEN-FILES.
042900*    STOCK-MASTER IS MANDATORY - ANY STATUS OTHER THAN '00' STOPS  *
043000*    THE RUN COLD RATHER THAN LET THE JOB PRODUCE A BLANK DIGEST.  *
043100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
043200     OPEN INPUT  STOCK-MASTER.
043300*    ANY STATUS BUT '00' ON STOCK-MASTER IS FATAL - THIS FILE   *
043400*    IS MANDATORY FOR THE RUN, UNLIKE PRICE-HIST BELOW.         *
043500     IF  WS-STKMAS-STATUS NOT = '00'
043600         DISPLAY 'STKNITE: STOCK-MASTER OPEN FAILED, STATUS = '
043700             WS-STKMAS-STATUS
043800         STOP RUN
043900     END-IF.
044000*    PRICE-HIST IS OPTIONAL - '35' (FILE NOT FOUND) IS TOLERATED  *
044100*    AND TREATED AS "NO HISTORY FEED TODAY", ANYTHING ELSE STILL  *
044200*    STOPS THE RUN.                                               *
044300     OPEN INPUT  PRICE-HIST.
044400*    '35' (FILE NOT FOUND) IS TOLERATED HERE - AN EMPTY OR      *
044500*    MISSING HISTORY FEED STILL LETS THE REST OF THE NIGHT'S   *
044600*    RUN GO THROUGH ON MASTER DATA ALONE.                      *
044700     IF  WS-STKHIS-STATUS NOT = '00' AND WS-STKHIS-STATUS NOT = '35'
044800         DISPLAY 'STKNITE: PRICE-HIST OPEN FAILED, STATUS = '
044900             WS-STKHIS-STATUS
045000         STOP RUN
045100     END-IF.
045200*    OPEN CAME BACK '35' - TREAT AS EOF IMMEDIATELY SO 3100     *
045300*    NEVER ATTEMPTS A READ AGAINST THE MISSING FILE.           *
045400     IF  WS-STKHIS-STATUS = '35'
045500         SET STKHIS-EOF TO TRUE
045600     END-IF.
045700     OPEN OUTPUT SCORED-OUT.
045800     MOVE ZERO TO STK-ROW-COUNT
045900                  WS-MASTER-READ-CT
046000                  WS-MASTER-LOADED-CT
046100                  WS-MASTER-REJECT-CT
046200                  WS-HIST-READ-CT.
046300*    PRIME THE FIRST HISTORY ROW BEFORE THE CONTROL-BREAK LOOP  *
046400*    STARTS - CLASSIC READ-AHEAD FOR A KEY-CHANGE BREAK.        *
046500     IF  NOT STKHIS-EOF
046600         PERFORM 3100-READ-NEXT-HIST-RECORD
046700            THRU 3100-EXIT
046800     END-IF.
046900 1000-EXIT.
047000     EXIT.
047100******************************************************************
047200*    BATCH FLOW STEP 1 - VALIDATION / LOAD OF THE STOCK MASTER.  *
047300******************************************************************
047400 2000-LOAD-STOCK-MASTER.
047500     READ STOCK-MASTER
047600         AT END
047700             SET STKMAS-EOF TO TRUE
047800             GO TO 2900-EXIT
047900     END-READ.
048000     ADD 1 TO WS-MASTER-READ-CT.
048100     PERFORM 2100-SPLIT-MASTER-RECORD
048200        THRU 2100-EXIT.
048300     MOVE WS-FIELD (1) TO WS-RAW-TICKER.
048400*    UPPERCASE THE TICKER BEFORE ANY COMPARE OR STORE - THE FEED  *
048500*    HAS BEEN SEEN MIXED-CASE WHEN IT COMES FROM A SPREADSHEET    *
048600*    EXPORT INSTEAD OF THE USUAL EXTRACT JOB.                     *
048700     INSPECT WS-RAW-TICKER
048800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049000*    A BLANK TICKER OR THE LITERAL 'TICKER' MEANS THIS ROW IS A   *
049100*    BLANK LINE OR A REPEATED CSV HEADING ROW - COUNT IT AS A     *
049200*    REJECT AND MOVE ON WITHOUT TOUCHING STK-TABLE.               *
049300     IF  WS-RAW-TICKER = SPACES OR WS-RAW-TICKER = 'TICKER'
049400         ADD 1 TO WS-MASTER-REJECT-CT
049500         GO TO 2900-EXIT
049600     END-IF.
049700*    NO EXPLICIT GUARD AGAINST STK-ROW-COUNT PASSING THE STKTAB    *
049800*    COPYBOOK'S OCCURS 150 LIMIT - THE OVERNIGHT UNIVERSE HAS      *
049900*    NEVER APPROACHED THAT COUNT AND THE SHOP HAS ACCEPTED THE     *
050000*    RISK RATHER THAN ADD A REJECT PATH NO ONE HAS EVER HIT.       *
050100     ADD 1 TO STK-ROW-COUNT.
050200     SET STK-IX TO STK-ROW-COUNT.
050300     MOVE WS-RAW-TICKER              TO STK-TICKER (STK-IX).
050400     MOVE WS-FIELD (2)               TO STK-COMPANY-NAME (STK-IX).
050500     MOVE WS-FIELD (3)               TO STK-SECTOR (STK-IX).
050600*    A BLANK SECTOR IS DEFAULTED RATHER THAN REJECTED - STKRPT'S  *
050700*    SECTOR-INSIGHTS SECTION GROUPS THESE UNDER 'UNKNOWN' RATHER  *
050800*    THAN DROPPING THE STOCK FROM THE DIGEST ENTIRELY.            *
050900     IF  STK-SECTOR (STK-IX) = SPACES
051000         MOVE 'Unknown'               TO STK-SECTOR (STK-IX)
051100     END-IF.
051200     MOVE WS-FIELD (4)               TO STK-INDUSTRY (STK-IX).
051300     PERFORM 2200-EDIT-NUMERIC-FIELDS
051400        THRU 2200-EXIT.
051500     ADD 1 TO WS-MASTER-LOADED-CT.
051600 2900-EXIT.
051700     EXIT.
051800******************************************************************
051900******************************************************************
052000*    BREAKS ONE COMMA-DELIMITED STOCK-MASTER RECORD INTO ITS 27   *
052100*    COLUMNS - ORDER IS FIXED BY THE FEED SPEC.                   *
052200******************************************************************
052300 2100-SPLIT-MASTER-RECORD.
052400*    WS-FIELD-COUNT IS NOT ACTUALLY SET BY THE UNSTRING BELOW -    *
052500*    THE FEED IS FIXED AT 27 COLUMNS, SO THE FIELD COUNT IS        *
052600*    CLEARED HERE ONLY TO KEEP THE GROUP INITIALIZED FOR ANY       *
052700*    FUTURE VARIABLE-COLUMN VERSION OF THE FEED.                   *
052800     MOVE ZERO TO WS-FIELD-COUNT.
052900     MOVE SPACES TO WS-FIELD-TABLE.
053000*    ALL 27 COLUMNS ARE ALWAYS UNSTRUNG IN ONE SHOT - A SHORT      *
053100*    RECORD SIMPLY LEAVES THE TRAILING WS-FIELD ENTRIES BLANK,     *
053200*    WHICH 2200-EDIT-NUMERIC-FIELDS THEN DEFAULTS LIKE ANY OTHER   *
053300*    MISSING COLUMN.                                               *
053400     UNSTRING STOCK-MASTER-REC DELIMITED BY ','
053500         INTO WS-FIELD (1)  WS-FIELD (2)  WS-FIELD (3)
053600              WS-FIELD (4)  WS-FIELD (5)  WS-FIELD (6)
053700              WS-FIELD (7)  WS-FIELD (8)  WS-FIELD (9)
053800              WS-FIELD (10) WS-FIELD (11) WS-FIELD (12)
053900              WS-FIELD (13) WS-FIELD (14) WS-FIELD (15)
054000              WS-FIELD (16) WS-FIELD (17) WS-FIELD (18)
054100              WS-FIELD (19) WS-FIELD (20) WS-FIELD (21)
054200              WS-FIELD (22) WS-FIELD (23) WS-FIELD (24)
054300              WS-FIELD (25) WS-FIELD (26) WS-FIELD (27).
054400 2100-EXIT.
054500     EXIT.
054600******************************************************************
054700*    SAFE NUMERIC CONVERSION - STRIP '$' ',' '%' AND SURROUNDING *
054800*    BLANKS, DEFAULT ON '#N/A', 'N/A', 'NA' OR NON-NUMERIC TEXT. *
054900******************************************************************
055000 2200-EDIT-NUMERIC-FIELDS.
055100*    CURRENT PRICE - COLUMN 5, DEFAULT ZERO IF THE FEED SENT BLANK OR #N/A.
055200*    USED AS-IS FOR STK-CURRENT-PRICE UNTIL 3310 OVERWRITES IT FROM HISTORY.
055300     MOVE WS-FIELD (5)   TO WS-EDIT-TEXT.
055400     MOVE 0              TO WS-EDIT-DEFAULT.
055500     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
055600     MOVE WS-EDIT-RESULT TO STK-CURRENT-PRICE (STK-IX).
055700*    PREVIOUS CLOSE - COLUMN 6.
055800*    ALSO OVERWRITTEN BY 3310-CALC-PRICE-AND-CHANGE WHEN HISTORY IS PRESENT.
055900     MOVE WS-FIELD (6)   TO WS-EDIT-TEXT.
056000     MOVE 0              TO WS-EDIT-DEFAULT.
056100     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
056200     MOVE WS-EDIT-RESULT TO STK-PREV-CLOSE (STK-IX).
056300*    52-WEEK HIGH - COLUMN 7.
056400*    OVERWRITTEN BY 3320-CALC-HIGH-LOW IF THE TICKER HAS PRICE HISTORY.
056500     MOVE WS-FIELD (7)   TO WS-EDIT-TEXT.
056600     MOVE 0              TO WS-EDIT-DEFAULT.
056700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
056800     MOVE WS-EDIT-RESULT TO STK-HIGH-52W (STK-IX).
056900*    52-WEEK LOW - COLUMN 8.
057000*    OVERWRITTEN BY 3320-CALC-HIGH-LOW IF THE TICKER HAS PRICE HISTORY.
057100     MOVE WS-FIELD (8)   TO WS-EDIT-TEXT.
057200     MOVE 0              TO WS-EDIT-DEFAULT.
057300     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
057400     MOVE WS-EDIT-RESULT TO STK-LOW-52W (STK-IX).
057500*    TODAY'S VOLUME - COLUMN 9, DEFAULTS TO 1,000,000 SHARES IF MISSING.
057600*    OVERWRITTEN BY 3330-CALC-VOLUME-AVG WHEN HISTORY IS ON FILE.
057700     MOVE WS-FIELD (9)   TO WS-EDIT-TEXT.
057800     MOVE 1000000        TO WS-EDIT-DEFAULT.
057900     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
058000     MOVE WS-EDIT-RESULT TO STK-VOLUME (STK-IX).
058100*    90-DAY AVERAGE VOLUME - COLUMN 10, SAME DEFAULT AS TODAY'S VOLUME.
058200*    FEEDS THE VOLUME-RATIO CALC IN 4100-ENRICH-ONE-STOCK.
058300     MOVE WS-FIELD (10)  TO WS-EDIT-TEXT.
058400     MOVE 1000000        TO WS-EDIT-DEFAULT.
058500     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
058600     MOVE WS-EDIT-RESULT TO STK-AVERAGE-VOLUME (STK-IX).
058700*    SHARES OUTSTANDING - COLUMN 11, DEFAULTS TO 10 MILLION SHARES.
058800*    NOT CURRENTLY CONSUMED BY SCORING - CARRIED FOR FUTURE ENRICHMENT.
058900     MOVE WS-FIELD (11)  TO WS-EDIT-TEXT.
059000     MOVE 10000000       TO WS-EDIT-DEFAULT.
059100     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
059200     MOVE WS-EDIT-RESULT TO STK-SHARES-OUTSTAND (STK-IX).
059300*    BID/ASK SPREAD - COLUMN 12, DEFAULTS TO A PENNY WIDE.
059400*    NOT CURRENTLY CONSUMED BY SCORING - CARRIED FOR FUTURE ENRICHMENT.
059500     MOVE WS-FIELD (12)  TO WS-EDIT-TEXT.
059600     MOVE 0.01           TO WS-EDIT-DEFAULT.
059700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
059800     MOVE WS-EDIT-RESULT TO STK-BID-ASK-SPREAD (STK-IX).
059900*    MARKET CAPITALIZATION - COLUMN 13, DEFAULTS TO $1 BILLION (MID CAP).
060000*    DRIVES THE SMALL/MID/LARGE/MEGA CAP BAND IN 4100-ENRICH-ONE-STOCK.
060100     MOVE WS-FIELD (13)  TO WS-EDIT-TEXT.
060200     MOVE 1000000000     TO WS-EDIT-DEFAULT.
060300     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
060400     MOVE WS-EDIT-RESULT TO STK-MARKET-CAP (STK-IX).
060500*    P/E RATIO - COLUMN 14, DEFAULTS TO 20 (ROUGHLY MARKET AVERAGE).
060600*    FEEDS BOTH THE FUNDAMENTAL SCORE AND THE PEG RATIO CALCULATION.
060700     MOVE WS-FIELD (14)  TO WS-EDIT-TEXT.
060800     MOVE 20             TO WS-EDIT-DEFAULT.
060900     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
061000     MOVE WS-EDIT-RESULT TO STK-PE-RATIO (STK-IX).
061100*    P/B RATIO - COLUMN 15, DEFAULTS TO 2.0.
061200*    FEEDS 6000-CALC-FUNDAMENTAL-SCORE IN STKSCORE.
061300     MOVE WS-FIELD (15)  TO WS-EDIT-TEXT.
061400     MOVE 2.0            TO WS-EDIT-DEFAULT.
061500     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
061600     MOVE WS-EDIT-RESULT TO STK-PB-RATIO (STK-IX).
061700*    RETURN ON EQUITY - COLUMN 16, DEFAULTS TO 15%.
061800*    FEEDS 6000-CALC-FUNDAMENTAL-SCORE IN STKSCORE.
061900     MOVE WS-FIELD (16)  TO WS-EDIT-TEXT.
062000     MOVE 0.15           TO WS-EDIT-DEFAULT.
062100     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
062200     MOVE WS-EDIT-RESULT TO STK-ROE (STK-IX).
062300*    EARNINGS PER SHARE - COLUMN 17, DEFAULTS TO $1.00.
062400*    NOT CURRENTLY CONSUMED BY SCORING - CARRIED FOR FUTURE ENRICHMENT.
062500     MOVE WS-FIELD (17)  TO WS-EDIT-TEXT.
062600     MOVE 1.00           TO WS-EDIT-DEFAULT.
062700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
062800     MOVE WS-EDIT-RESULT TO STK-EPS (STK-IX).
062900*    EPS GROWTH RATE - COLUMN 18, DEFAULTS TO 10%.
063000*    DRIVES THE PEG RATIO DENOMINATOR IN 4100-ENRICH-ONE-STOCK.
063100     MOVE WS-FIELD (18)  TO WS-EDIT-TEXT.
063200     MOVE 0.10           TO WS-EDIT-DEFAULT.
063300     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
063400     MOVE WS-EDIT-RESULT TO STK-EPS-GROWTH (STK-IX).
063500*    REVENUE GROWTH RATE - COLUMN 19, DEFAULTS TO 10%.
063600*    FEEDS 5000-CALC-TREND-SCORE IN STKSCORE.
063700     MOVE WS-FIELD (19)  TO WS-EDIT-TEXT.
063800     MOVE 0.10           TO WS-EDIT-DEFAULT.
063900     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
064000     MOVE WS-EDIT-RESULT TO STK-REVENUE-GROWTH (STK-IX).
064100*    PROFIT MARGIN - COLUMN 20, DEFAULTS TO 15%.
064200*    FEEDS 6000-CALC-FUNDAMENTAL-SCORE IN STKSCORE.
064300     MOVE WS-FIELD (20)  TO WS-EDIT-TEXT.
064400     MOVE 0.15           TO WS-EDIT-DEFAULT.
064500     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
064600     MOVE WS-EDIT-RESULT TO STK-PROFIT-MARGIN (STK-IX).
064700*    DEBT-TO-EQUITY RATIO - COLUMN 21, DEFAULTS TO 1.00.
064800*    FEEDS 2000-CALC-HALAL-SCORE'S LEVERAGE SCREEN IN STKSCORE.
064900     MOVE WS-FIELD (21)  TO WS-EDIT-TEXT.
065000     MOVE 1.00           TO WS-EDIT-DEFAULT.
065100     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
065200     MOVE WS-EDIT-RESULT TO STK-DEBT-TO-EQUITY (STK-IX).
065300*    FREE CASH FLOW - COLUMN 22, DEFAULTS TO ZERO IF MISSING.
065400*    FEEDS 4000-CALC-ACTIVITY-SCORE IN STKSCORE.
065500     MOVE WS-FIELD (22)  TO WS-EDIT-TEXT.
065600     MOVE 0              TO WS-EDIT-DEFAULT.
065700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
065800     MOVE WS-EDIT-RESULT TO STK-FREE-CASH-FLOW (STK-IX).
065900*    INTEREST INCOME RATIO - COLUMN 23, DEFAULTS TO ZERO.
066000*    FEEDS 2000-CALC-HALAL-SCORE'S INTEREST-INCOME SCREEN IN STKSCORE.
066100     MOVE WS-FIELD (23)  TO WS-EDIT-TEXT.
066200     MOVE 0              TO WS-EDIT-DEFAULT.
066300     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
066400     MOVE WS-EDIT-RESULT TO STK-INTEREST-INC-RATIO (STK-IX).
066500*    30-DAY PRICE TREND - COLUMN 24, DEFAULTS TO ZERO (FLAT).
066600*    OVERWRITTEN BY 3340-CALC-TREND-PCT WHEN HISTORY IS ON FILE.
066700     MOVE WS-FIELD (24)  TO WS-EDIT-TEXT.
066800     MOVE 0              TO WS-EDIT-DEFAULT.
066900     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
067000     MOVE WS-EDIT-RESULT TO STK-TREND-30D (STK-IX).
067100*    90-DAY PRICE TREND - COLUMN 25, DEFAULTS TO ZERO (FLAT).
067200*    OVERWRITTEN BY 3340-CALC-TREND-PCT WHEN HISTORY IS ON FILE.
067300     MOVE WS-FIELD (25)  TO WS-EDIT-TEXT.
067400     MOVE 0              TO WS-EDIT-DEFAULT.
067500     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
067600     MOVE WS-EDIT-RESULT TO STK-TREND-90D (STK-IX).
067700*    RSI-14 - COLUMN 26, DEFAULTS TO 50 (NEUTRAL).
067800*    OVERWRITTEN BY 3350-CALC-RSI WHEN HISTORY IS ON FILE.
067900     MOVE WS-FIELD (26)  TO WS-EDIT-TEXT.
068000     MOVE 50             TO WS-EDIT-DEFAULT.
068100     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
068200     MOVE WS-EDIT-RESULT TO STK-RSI (STK-IX).
068300*    ANNUALIZED VOLATILITY - COLUMN 27, DEFAULTS TO 20%.
068400*    OVERWRITTEN BY 3355-CALC-VOLATILITY WHEN HISTORY IS ON FILE.
068500     MOVE WS-FIELD (27)  TO WS-EDIT-TEXT.
068600     MOVE 0.20           TO WS-EDIT-DEFAULT.
068700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
068800     MOVE WS-EDIT-RESULT TO STK-VOLATILITY (STK-IX).
068900     MOVE 0              TO STK-HIST-ROW-COUNT (STK-IX).
069000     MOVE SPACE          TO STK-STRONGEST-SUBSCORE (STK-IX).
069100     MOVE SPACES         TO STK-KEY-STRENGTHS (STK-IX).
069200 2200-EXIT.
069300     EXIT.
069400******************************************************************
069500*    BATCH FLOW STEP 2 - TECHNICAL INDICATOR DERIVATION, ONE     *
069600*    CONTROL BREAK PER TICKER OVER THE PRICE-HISTORY FEED.       *
069700******************************************************************
069800 3000-DERIVE-INDICATORS.
069900*    FIRST ROW OF THE WHOLE FILE HAS NO PRIOR TICKER TO BREAK   *
070000*    AGAINST - JUST SEED WS-CURR-TICKER AND FALL THROUGH.       *
070100     IF  WS-FIRST-HIST-ROW
070200         MOVE WS-CURR-TICKER TO WS-HIST-TICKER
070300         MOVE 'N' TO WS-FIRST-HIST-ROW-SW
070400     END-IF.
070500*    TICKER CHANGED - CLOSE OUT THE ACCUMULATORS FOR THE ROW    *
070600*    JUST FINISHED BEFORE STARTING THE NEW TICKER'S GROUP.      *
070700     IF  WS-CURR-TICKER NOT = WS-HIST-TICKER
070800         PERFORM 3300-CLOSE-TICKER-BREAK
070900            THRU 3300-EXIT
071000         MOVE WS-CURR-TICKER TO WS-HIST-TICKER
071100         MOVE 0 TO WS-HIST-ROWS
071200     END-IF.
071300     PERFORM 3200-ACCUM-HISTORY-ROW
071400        THRU 3200-EXIT.
071500     PERFORM 3100-READ-NEXT-HIST-RECORD
071600        THRU 3100-EXIT.
071700*    LAST TICKER IN THE FILE NEVER GETS A CONTROL BREAK FROM A  *
071800*    KEY CHANGE - CLOSE IT OUT HERE ON END OF FILE INSTEAD.     *
071900     IF  STKHIS-EOF
072000         PERFORM 3300-CLOSE-TICKER-BREAK
072100            THRU 3300-EXIT
072200     END-IF.
072300 3900-EXIT.
072400     EXIT.
072500******************************************************************
072600******************************************************************
072700*    READS ONE PRICE-HIST RECORD AHEAD OF NEED SO 3000-DERIVE-    *
072800*    INDICATORS CAN TEST FOR A TICKER CHANGE BEFORE ACCUMULATING. *
072900******************************************************************
073000 3100-READ-NEXT-HIST-RECORD.
073100*    THE HISTORY FEED IS EXPECTED IN TICKER-MAJOR, DATE-ASCENDING  *
073200*    ORDER - IF OPERATIONS EVER HANDS THIS JOB AN UNSORTED EXTRACT *
073300*    THE CONTROL BREAK IN 3000-DERIVE-INDICATORS WILL SILENTLY     *
073400*    OPEN A NEW SERIES EVERY TIME THE TICKER REPEATS OUT OF ORDER. *
073500     READ PRICE-HIST
073600         AT END
073700             SET STKHIS-EOF TO TRUE
073800         NOT AT END
073900             ADD 1 TO WS-HIST-READ-CT
074000             PERFORM 3110-SPLIT-HIST-RECORD
074100                THRU 3110-EXIT
074200     END-READ.
074300 3100-EXIT.
074400     EXIT.
074500******************************************************************
074600******************************************************************
074700*    BREAKS ONE COMMA-DELIMITED PRICE-HIST RECORD INTO ITS SEVEN  *
074800*    COLUMNS AND EDITS EACH ONE THROUGH 7000.                     *
074900******************************************************************
075000 3110-SPLIT-HIST-RECORD.
075100*    SEVEN COLUMNS, SAME LAYOUT AS THE COPYBOOK REMARK ABOVE -     *
075200*    TICKER, TRADE-DATE, OPEN, HIGH, LOW, CLOSE, VOLUME.           *
075300     MOVE SPACES TO WS-HF-TICKER WS-HF-TRADE-DATE WS-HF-OPEN
075400                    WS-HF-HIGH WS-HF-LOW WS-HF-CLOSE
075500                    WS-HF-VOLUME.
075600     UNSTRING PRICE-HIST-REC DELIMITED BY ','
075700         INTO WS-HF-TICKER WS-HF-TRADE-DATE WS-HF-OPEN
075800              WS-HF-HIGH WS-HF-LOW WS-HF-CLOSE WS-HF-VOLUME.
075900*    UPPERCASE THE TICKER FOR THE SAME REASON AS 2000-LOAD-STOCK- *
076000*    MASTER - THE HISTORY EXTRACT HAS ALSO BEEN SEEN MIXED-CASE.  *
076100     MOVE WS-HF-TICKER (1:6) TO WS-CURR-TICKER.
076200     INSPECT WS-CURR-TICKER
076300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
076400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
076500     MOVE WS-HF-TRADE-DATE TO WS-EDIT-TEXT.
076600     MOVE 0                TO WS-EDIT-DEFAULT.
076700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
076800     MOVE WS-EDIT-RESULT   TO WS-CURR-TRADE-DATE.
076900     MOVE WS-HF-OPEN       TO WS-EDIT-TEXT.
077000     MOVE 0                TO WS-EDIT-DEFAULT.
077100     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
077200     MOVE WS-EDIT-RESULT   TO WS-CURR-OPEN.
077300     MOVE WS-HF-HIGH       TO WS-EDIT-TEXT.
077400     MOVE 0                TO WS-EDIT-DEFAULT.
077500     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
077600     MOVE WS-EDIT-RESULT   TO WS-CURR-HIGH.
077700     MOVE WS-HF-LOW        TO WS-EDIT-TEXT.
077800     MOVE 0                TO WS-EDIT-DEFAULT.
077900     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
078000     MOVE WS-EDIT-RESULT   TO WS-CURR-LOW.
078100     MOVE WS-HF-CLOSE      TO WS-EDIT-TEXT.
078200     MOVE 0                TO WS-EDIT-DEFAULT.
078300     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
078400     MOVE WS-EDIT-RESULT   TO WS-CURR-CLOSE.
078500     MOVE WS-HF-VOLUME     TO WS-EDIT-TEXT.
078600     MOVE 0                TO WS-EDIT-DEFAULT.
078700     PERFORM 7000-SAFE-NUMERIC-CONVERT THRU 7000-EXIT.
078800     MOVE WS-EDIT-RESULT   TO WS-CURR-VOLUME.
078900 3110-EXIT.
079000     EXIT.
079100******************************************************************
079200******************************************************************
079300*    ADDS THE JUST-EDITED HISTORY ROW TO WS-HISTORY-BUFFER,       *
079400*    CAPPING AT 400 ROWS PER TICKER.                              *
079500******************************************************************
079600 3200-ACCUM-HISTORY-ROW.
079700*    ONCE THE TABLE IS FULL, ADD 1 IS FOLLOWED BY A CLAMP BACK TO  *
079800*    400 SO WS-HIST-ROWS NEVER OVERRUNS THE OCCURS 400 TABLE - THE *
079900*    EXTRA ROW SIMPLY OVERWRITES SUBSCRIPT 400 RATHER THAN         *
080000*    ABENDING ON A SUBSCRIPT-OUT-OF-RANGE.                        *
080100     ADD 1 TO WS-HIST-ROWS.
080200*    400-ROW CAP PROTECTS THE WS-HIST-CLOSE/HIGH/LOW TABLES     *
080300*    BELOW FROM A RUNAWAY TICKER WITH MORE THAN A YEAR AND A    *
080400*    HALF OF DAILY ROWS FEEDING IN ON ONE NIGHT'S EXTRACT.      *
080500     IF  WS-HIST-ROWS > 400
080600         MOVE 400 TO WS-HIST-ROWS
080700     END-IF.
080800     SET WS-HX TO WS-HIST-ROWS.
080900     MOVE WS-CURR-CLOSE  TO WS-HIST-CLOSE (WS-HX).
081000     MOVE WS-CURR-HIGH   TO WS-HIST-HIGH (WS-HX).
081100     MOVE WS-CURR-LOW    TO WS-HIST-LOW (WS-HX).
081200     MOVE WS-CURR-VOLUME TO WS-HIST-VOLUME (WS-HX).
081300 3200-EXIT.
081400     EXIT.
081500******************************************************************
081600*    CLOSE-OUT OF ONE TICKER'S PRICE-HISTORY SERIES - UPDATES    *
081700*    THE MATCHING STOCK-TABLE ENTRY IF THE TICKER IS ON FILE.    *
081800******************************************************************
081900 3300-CLOSE-TICKER-BREAK.
082000*    AN EMPTY SERIES MEANS TWO TICKER CHANGES IN A ROW WITH NO    *
082100*    ROWS ACCUMULATED IN BETWEEN - NOTHING TO POST.               *
082200     IF  WS-HIST-ROWS = 0 OR WS-HIST-TICKER = SPACES
082300         GO TO 3300-EXIT
082400     END-IF.
082500     PERFORM 3360-FIND-STOCK-ENTRY
082600        THRU 3360-EXIT.
082700*    ONLY POST INDICATORS WHEN THE TICKER IS ALSO ON THE MASTER   *
082800*    FEED - HISTORY FOR A DELISTED OR MIS-KEYED TICKER IS SIMPLY  *
082900*    DISCARDED RATHER THAN GIVEN ITS OWN STOCK-TABLE ROW.         *
083000     IF  WS-FOUND-STOCK
083100         PERFORM 3310-CALC-PRICE-AND-CHANGE
083200            THRU 3310-EXIT
083300         PERFORM 3320-CALC-HIGH-LOW
083400            THRU 3320-EXIT
083500         PERFORM 3330-CALC-VOLUME-AVG
083600            THRU 3330-EXIT
083700         PERFORM 3340-CALC-TREND-PCT
083800            THRU 3340-EXIT
083900         PERFORM 3350-CALC-RSI
084000            THRU 3350-EXIT
084100         PERFORM 3355-CALC-VOLATILITY
084200            THRU 3355-EXIT
084300         MOVE WS-HIST-ROWS TO STK-HIST-ROW-COUNT (STK-IX)
084400     END-IF.
084500 3300-EXIT.
084600     EXIT.
084700******************************************************************
084800******************************************************************
084900*    SETS CURRENT PRICE FROM THE LAST HISTORY ROW AND DERIVES THE *
085000*    DOLLAR AND PERCENT CHANGE OFF THE ROW BEFORE IT.             *
085100******************************************************************
085200 3310-CALC-PRICE-AND-CHANGE.
085300     MOVE WS-HIST-CLOSE (WS-HIST-ROWS)  TO STK-CURRENT-PRICE (STK-IX).
085400*    52-WEEK HIGH/LOW ONLY MEANS SOMETHING ONCE THERE IS MORE   *
085500*    THAN A SINGLE DAY'S ROW TO COMPARE AGAINST.                *
085600     IF  WS-HIST-ROWS > 1
085700         MOVE WS-HIST-CLOSE (WS-HIST-ROWS - 1)
085800                                        TO STK-PREV-CLOSE (STK-IX)
085900     ELSE
086000         MOVE WS-HIST-CLOSE (WS-HIST-ROWS)
086100                                        TO STK-PREV-CLOSE (STK-IX)
086200     END-IF.
086300     COMPUTE STK-CHANGE-AMT (STK-IX) =
086400             STK-CURRENT-PRICE (STK-IX) - STK-PREV-CLOSE (STK-IX).
086500*    GUARD AGAINST DIVIDE-BY-ZERO WHEN A MASTER ROW CAME IN     *
086600*    WITH NO PRIOR-CLOSE VALUE ON THE FEED.                    *
086700     IF  STK-PREV-CLOSE (STK-IX) > 0
086800         COMPUTE STK-CHANGE-PCT (STK-IX) =
086900             STK-CHANGE-AMT (STK-IX) / STK-PREV-CLOSE (STK-IX) * 100
087000     ELSE
087100         MOVE 0 TO STK-CHANGE-PCT (STK-IX)
087200     END-IF.
087300 3310-EXIT.
087400     EXIT.
087500******************************************************************
087600******************************************************************
087700*    WALKS THE FULL HISTORY SERIES FOR THE 52-WEEK HIGH AND LOW.  *
087800******************************************************************
087900 3320-CALC-HIGH-LOW.
088000*    SEED FROM ROW 1 SO THE COMPARE LOOP BELOW HAS A STARTING      *
088100*    POINT - A SERIES OF EXACTLY ONE ROW SIMPLY SKIPS THE LOOP     *
088200*    AND LEAVES THE SEED VALUE AS THE ANSWER.                      *
088300     MOVE WS-HIST-HIGH (1) TO STK-HIGH-52W (STK-IX).
088400     MOVE WS-HIST-LOW (1)  TO STK-LOW-52W (STK-IX).
088500     IF  WS-HIST-ROWS > 1
088600         PERFORM 3321-HIGH-LOW-STEP
088700            THRU 3321-EXIT
088800            VARYING WS-HX FROM 2 BY 1 UNTIL WS-HX > WS-HIST-ROWS
088900     END-IF.
089000 3320-EXIT.
089100     EXIT.
089200******************************************************************
089300******************************************************************
089400*    ONE STEP OF THE 52-WEEK HIGH/LOW WALK, PERFORMED PER ROW.    *
089500******************************************************************
089600 3321-HIGH-LOW-STEP.
089700*    RUNNING HIGH-WATER MARK ACROSS EVERY ROW LOADED FOR THIS   *
089800*    TICKER SO FAR THIS RUN.                                   *
089900     IF  WS-HIST-HIGH (WS-HX) > STK-HIGH-52W (STK-IX)
090000         MOVE WS-HIST-HIGH (WS-HX) TO STK-HIGH-52W (STK-IX)
090100     END-IF.
090200*    SAME IDEA AS THE HIGH-WATER CHECK ABOVE, MIRRORED FOR THE  *
090300*    LOW SIDE.                                                 *
090400     IF  WS-HIST-LOW (WS-HX) < STK-LOW-52W (STK-IX)
090500         MOVE WS-HIST-LOW (WS-HX) TO STK-LOW-52W (STK-IX)
090600     END-IF.
090700 3321-EXIT.
090800     EXIT.
090900******************************************************************
091000******************************************************************
091100*    AVERAGES THE LAST 30 TRADING DAYS OF VOLUME, OR FEWER IF THE *
091200*    TICKER HAS LESS HISTORY THAN THAT.                           *
091300******************************************************************
091400 3330-CALC-VOLUME-AVG.
091500*    WS-IND-BASE-IX MARKS THE OLDEST ROW IN THE 30-DAY WINDOW -    *
091600*    WHEN FEWER THAN 30 ROWS EXIST THE WINDOW SIMPLY STARTS AT     *
091700*    ROW 1 AND AVERAGES WHATEVER HISTORY THERE IS.                 *
091800     MOVE 0 TO WS-IND-SUM WS-IND-CNT.
091900*    NEED AT LEAST A MONTH OF ROWS BEFORE A 30-DAY MOMENTUM     *
092000*    FIGURE MEANS ANYTHING - SHORTER HISTORY LEAVES IT ZERO.    *
092100     IF  WS-HIST-ROWS > 30
092200         MOVE WS-HIST-ROWS - 30 + 1 TO WS-IND-BASE-IX
092300     ELSE
092400         MOVE 1 TO WS-IND-BASE-IX
092500     END-IF.
092600     PERFORM 3331-SUM-VOLUME-STEP
092700        THRU 3331-EXIT
092800        VARYING WS-HX FROM WS-IND-BASE-IX BY 1
092900        UNTIL WS-HX > WS-HIST-ROWS.
093000*    DIVIDE-BY-ZERO GUARD - WS-IND-CNT ONLY ACCUMULATES ROWS    *
093100*    THAT PASSED THE VOLUME-PRESENT CHECK ABOVE.               *
093200     IF  WS-IND-CNT > 0
093300         COMPUTE STK-AVG-VOLUME-30D (STK-IX) = WS-IND-SUM / WS-IND-CNT
093400     ELSE
093500         MOVE 0 TO STK-AVG-VOLUME-30D (STK-IX)
093600     END-IF.
093700     MOVE WS-HIST-VOLUME (WS-HIST-ROWS) TO STK-VOLUME (STK-IX).
093800     MOVE STK-AVG-VOLUME-30D (STK-IX)   TO STK-AVERAGE-VOLUME (STK-IX).
093900 3330-EXIT.
094000     EXIT.
094100******************************************************************
094200******************************************************************
094300*    ONE STEP OF THE 30-DAY VOLUME SUM, PERFORMED PER ROW.        *
094400******************************************************************
094500 3331-SUM-VOLUME-STEP.
094600     ADD WS-HIST-VOLUME (WS-HX) TO WS-IND-SUM.
094700     ADD 1 TO WS-IND-CNT.
094800 3331-EXIT.
094900     EXIT.
095000******************************************************************
095100******************************************************************
095200*    30-DAY AND 90-DAY PRICE TREND, EACH DEFAULTED TO ZERO WHEN   *
095300*    THE TICKER DOES NOT HAVE THAT MUCH HISTORY YET.              *
095400******************************************************************
095500 3340-CALC-TREND-PCT.
095600     IF  WS-HIST-ROWS > 30
095700         COMPUTE WS-IND-BASE-IX = WS-HIST-ROWS - 30
095800         IF  WS-HIST-CLOSE (WS-IND-BASE-IX) > 0
095900             COMPUTE STK-TREND-30D (STK-IX) =
096000                 (STK-CURRENT-PRICE (STK-IX) -
096100                     WS-HIST-CLOSE (WS-IND-BASE-IX)) /
096200                 WS-HIST-CLOSE (WS-IND-BASE-IX) * 100
096300         ELSE
096400             MOVE 0 TO STK-TREND-30D (STK-IX)
096500         END-IF
096600     ELSE
096700         MOVE 0 TO STK-TREND-30D (STK-IX)
096800     END-IF.
096900*    SAME MOMENTUM PATTERN AS THE 30-DAY FIGURE ABOVE, JUST A   *
097000*    LONGER LOOKBACK WINDOW.                                   *
097100     IF  WS-HIST-ROWS > 90
097200         COMPUTE WS-IND-BASE-IX = WS-HIST-ROWS - 90
097300         IF  WS-HIST-CLOSE (WS-IND-BASE-IX) > 0
097400             COMPUTE STK-TREND-90D (STK-IX) =
097500                 (STK-CURRENT-PRICE (STK-IX) -
097600                     WS-HIST-CLOSE (WS-IND-BASE-IX)) /
097700                 WS-HIST-CLOSE (WS-IND-BASE-IX) * 100
097800         ELSE
097900             MOVE 0 TO STK-TREND-90D (STK-IX)
098000         END-IF
098100     ELSE
098200         MOVE 0 TO STK-TREND-90D (STK-IX)
098300     END-IF.
098400 3340-EXIT.
098500     EXIT.
098600******************************************************************
098700*    RSI-14 OVER THE LAST 14 CLOSE-TO-CLOSE DELTAS.               *
098800******************************************************************
098900 3350-CALC-RSI.
099000*    FEWER THAN 15 ROWS MEANS NO FULL 14-DAY DELTA WINDOW YET -    *
099100*    PARK THE INDEX AT A NEUTRAL 50 RATHER THAN COMPUTE ON A       *
099200*    SHORT SERIES.                                                *
099300     IF  WS-HIST-ROWS < 15
099400         MOVE 50 TO STK-RSI (STK-IX)
099500         GO TO 3350-EXIT
099600     END-IF.
099700     MOVE 0 TO WS-IND-GAIN-SUM WS-IND-LOSS-SUM.
099800     COMPUTE WS-IND-FIRST-DELTA-IX = WS-HIST-ROWS - 13.
099900     PERFORM 3351-RSI-DELTA-STEP
100000        THRU 3351-EXIT
100100        VARYING WS-IND-DELTA-IX FROM WS-IND-FIRST-DELTA-IX BY 1
100200        UNTIL WS-IND-DELTA-IX > WS-HIST-ROWS.
100300     COMPUTE WS-IND-AVG-GAIN = WS-IND-GAIN-SUM / 14.
100400     COMPUTE WS-IND-AVG-LOSS = WS-IND-LOSS-SUM / 14.
100500*    ZERO AVERAGE LOSS OVER THE WINDOW MEANS EVERY DELTA WAS A     *
100600*    GAIN - THE STANDARD RS FORMULA WOULD DIVIDE BY ZERO, SO THE   *
100700*    INDEX IS PINNED AT THE TOP OF ITS 0-100 RANGE INSTEAD.        *
100800     IF  WS-IND-AVG-LOSS = 0
100900         MOVE 100 TO STK-RSI (STK-IX)
101000     ELSE
101100         COMPUTE WS-IND-RS = WS-IND-AVG-GAIN / WS-IND-AVG-LOSS
101200         COMPUTE STK-RSI (STK-IX) = 100 - (100 / (1 + WS-IND-RS))
101300     END-IF.
101400 3350-EXIT.
101500     EXIT.
101600******************************************************************
101700******************************************************************
101800*    ONE STEP OF THE 14-DAY RSI GAIN/LOSS ACCUMULATION.           *
101900******************************************************************
102000 3351-RSI-DELTA-STEP.
102100     COMPUTE WS-IND-DELTA =
102200         WS-HIST-CLOSE (WS-IND-DELTA-IX) -
102300         WS-HIST-CLOSE (WS-IND-DELTA-IX - 1).
102400*    RSI GAIN/LOSS SPLIT - A POSITIVE DAY-OVER-DAY MOVE FEEDS   *
102500*    THE GAIN ACCUMULATOR, A NEGATIVE ONE THE LOSS ACCUMULATOR. *
102600     IF  WS-IND-DELTA > 0
102700         ADD WS-IND-DELTA TO WS-IND-GAIN-SUM
102800     ELSE
102900         SUBTRACT WS-IND-DELTA FROM WS-IND-LOSS-SUM
103000     END-IF.
103100 3351-EXIT.
103200     EXIT.
103300******************************************************************
103400*    ANNUALIZED VOLATILITY - POPULATION STD DEV OF DAILY CLOSE-  *
103500*    TO-CLOSE RETURNS, TIMES THE SQUARE ROOT OF 252.             *
103600******************************************************************
103700 3355-CALC-VOLATILITY.
103800*    FEWER THAN TWO ROWS MEANS THERE IS NOT EVEN ONE CLOSE-TO-      *
103900*    CLOSE DELTA TO WORK WITH - DEFAULT TO A FLAT 20% RATHER THAN  *
104000*    LEAVE THE FIELD AT ZERO, WHICH THE SCORING ENGINE WOULD READ  *
104100*    AS "NO RISK" INSTEAD OF "NO DATA".                            *
104200     IF  WS-HIST-ROWS < 2
104300         MOVE 0.20 TO STK-VOLATILITY (STK-IX)
104400         GO TO 3355-EXIT
104500     END-IF.
104600     MOVE 0 TO WS-IND-SUM WS-IND-RETURN-CT.
104700     PERFORM 3356-ACCUM-RETURN-STEP
104800        THRU 3356-EXIT
104900        VARYING WS-HX FROM 2 BY 1 UNTIL WS-HX > WS-HIST-ROWS.
105000*    NO DAY-OVER-DAY RETURNS COLLECTED YET - LEAVE THE          *
105100*    VOLATILITY FIGURE AT ZERO RATHER THAN DIVIDE BY IT.        *
105200     IF  WS-IND-RETURN-CT = 0
105300         MOVE 0.20 TO STK-VOLATILITY (STK-IX)
105400         GO TO 3355-EXIT
105500     END-IF.
105600     COMPUTE WS-IND-MEAN-RETURN = WS-IND-SUM / WS-IND-RETURN-CT.
105700     MOVE 0 TO WS-IND-VAR-SUM.
105800     PERFORM 3358-ACCUM-VARIANCE-STEP
105900        THRU 3358-EXIT
106000        VARYING WS-HX FROM 2 BY 1 UNTIL WS-HX > WS-HIST-ROWS.
106100     COMPUTE WS-SQRT-INPUT = WS-IND-VAR-SUM / WS-IND-RETURN-CT.
106200     PERFORM 3357-SQUARE-ROOT
106300        THRU 3357-EXIT.
106400     COMPUTE STK-VOLATILITY (STK-IX) ROUNDED =
106500         WS-SQRT-RESULT * WS-SQRT-252-CONST.
106600 3355-EXIT.
106700     EXIT.
106800******************************************************************
106900******************************************************************
107000*    ONE STEP OF THE DAILY RETURN SUM USED TO DERIVE THE MEAN     *
107100*    RETURN FOR THE VOLATILITY CALCULATION.                       *
107200******************************************************************
107300 3356-ACCUM-RETURN-STEP.
107400*    NEEDS THE PRIOR DAY'S CLOSE TO COMPUTE A RETURN - SKIP THE *
107500*    FIRST ROW OF THE WINDOW WHERE THERE IS NONE.              *
107600     IF  WS-HIST-CLOSE (WS-HX - 1) > 0
107700         COMPUTE WS-IND-RETURN =
107800             (WS-HIST-CLOSE (WS-HX) - WS-HIST-CLOSE (WS-HX - 1))
107900                 / WS-HIST-CLOSE (WS-HX - 1)
108000         ADD WS-IND-RETURN TO WS-IND-SUM
108100         ADD 1 TO WS-IND-RETURN-CT
108200     END-IF.
108300 3356-EXIT.
108400     EXIT.
108500******************************************************************
108600******************************************************************
108700*    ONE STEP OF THE SUM-OF-SQUARED-DEVIATIONS USED TO DERIVE THE *
108800*    POPULATION VARIANCE FOR THE VOLATILITY CALCULATION.          *
108900******************************************************************
109000 3358-ACCUM-VARIANCE-STEP.
109100     IF  WS-HIST-CLOSE (WS-HX - 1) > 0
109200         COMPUTE WS-IND-RETURN =
109300             (WS-HIST-CLOSE (WS-HX) - WS-HIST-CLOSE (WS-HX - 1))
109400                 / WS-HIST-CLOSE (WS-HX - 1)
109500         COMPUTE WS-IND-VAR-SUM = WS-IND-VAR-SUM +
109600             (WS-IND-RETURN - WS-IND-MEAN-RETURN) *
109700             (WS-IND-RETURN - WS-IND-MEAN-RETURN)
109800     END-IF.
109900 3358-EXIT.
110000     EXIT.
110100******************************************************************
110200*    HAND-ROLLED SQUARE ROOT - NEWTON'S METHOD, 10 ITERATIONS.   *
110300*    NO INTRINSIC FUNCTION SQRT IN USE AT THIS COMPILER LEVEL.   *
110400******************************************************************
110500 3357-SQUARE-ROOT.
110600*    NEWTON'S METHOD BELOW CANNOT START FROM ZERO OR A          *
110700*    NEGATIVE VARIANCE - RETURN ZERO RATHER THAN ITERATE.       *
110800     IF  WS-SQRT-INPUT <= 0
110900         MOVE 0 TO WS-SQRT-RESULT
111000         GO TO 3357-EXIT
111100     END-IF.
111200     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
111300     PERFORM 3359-SQRT-ITERATE-STEP
111400        THRU 3359-EXIT
111500        VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 10.
111600     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
111700 3357-EXIT.
111800     EXIT.
111900******************************************************************
112000******************************************************************
112100*    ONE NEWTON'S-METHOD REFINEMENT OF THE SQUARE-ROOT GUESS.     *
112200******************************************************************
112300 3359-SQRT-ITERATE-STEP.
112400     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.
112500     COMPUTE WS-SQRT-GUESS =
112600         (WS-SQRT-PREV-GUESS + (WS-SQRT-INPUT / WS-SQRT-PREV-GUESS))
112700             / 2.
112800 3359-EXIT.
112900     EXIT.
113000******************************************************************
113100*    LOOK UP THE STOCK-TABLE ENTRY MATCHING WS-HIST-TICKER.      *
113200*    TICKERS ON THE HISTORY FILE WITH NO MASTER ENTRY ARE        *
113300*    SIMPLY IGNORED (WS-FOUND-STOCK STAYS 'N').                  *
113400******************************************************************
113500 3360-FIND-STOCK-ENTRY.
113600*    SERIAL SEARCH IS FINE HERE - THE TABLE IS CAPPED AT 150       *
113700*    ENTRIES AND THIS PARAGRAPH ONLY RUNS ONCE PER HISTORY-FILE    *
113800*    TICKER BREAK, NOT ONCE PER HISTORY ROW.                       *
113900     MOVE 'N' TO WS-FOUND-STOCK-SW.
114000*    NOTHING LOADED - SKIP THE ENRICHMENT PASS ENTIRELY RATHER  *
114100*    THAN PERFORM AN EMPTY VARYING LOOP.                       *
114200     IF  STK-ROW-COUNT = 0
114300         GO TO 3360-EXIT
114400     END-IF.
114500     SET STK-IX TO 1.
114600     SEARCH STK-ENTRY
114700         AT END
114800             MOVE 'N' TO WS-FOUND-STOCK-SW
114900         WHEN STK-TICKER (STK-IX) = WS-HIST-TICKER
115000             MOVE 'Y' TO WS-FOUND-STOCK-SW
115100     END-SEARCH.
115200 3360-EXIT.
115300     EXIT.
115400******************************************************************
115500*    BATCH FLOW STEP 3 - ENRICHMENT.                             *
115600******************************************************************
115700 4000-ENRICH-STOCK-TABLE.
115800     IF  STK-ROW-COUNT = 0
115900         GO TO 4900-EXIT
116000     END-IF.
116100     PERFORM 4100-ENRICH-ONE-STOCK
116200        THRU 4100-EXIT
116300        VARYING STK-IX FROM 1 BY 1 UNTIL STK-IX > STK-ROW-COUNT.
116400 4900-EXIT.
116500     EXIT.
116600******************************************************************
116700*    VOLUME RATIO, PRICE MOMENTUM, MARKET-CAP CATEGORY AND PEG    *
116800*    RATIO FOR ONE STOCK-TABLE ROW.                               *
116900******************************************************************
117000 4100-ENRICH-ONE-STOCK.
117100*    DIVIDE-BY-ZERO GUARD ON THE VOLUME-RATIO ENRICHMENT -      *
117200*    A TICKER WITH NO HISTORY ROWS LEAVES THIS AT ZERO.        *
117300     IF  STK-AVERAGE-VOLUME (STK-IX) > 0
117400         COMPUTE STK-VOLUME-RATIO (STK-IX) =
117500             STK-VOLUME (STK-IX) / STK-AVERAGE-VOLUME (STK-IX)
117600     ELSE
117700         MOVE 1 TO STK-VOLUME-RATIO (STK-IX)
117800     END-IF.
117900     IF  STK-PREV-CLOSE (STK-IX) > 0
118000         COMPUTE STK-PRICE-MOMENTUM (STK-IX) =
118100             (STK-CURRENT-PRICE (STK-IX) - STK-PREV-CLOSE (STK-IX))
118200                 / STK-PREV-CLOSE (STK-IX) * 100
118300     ELSE
118400         MOVE 0 TO STK-PRICE-MOMENTUM (STK-IX)
118500     END-IF.
118600*    MARKET-CAP BAND, ADDED RQ-1108 - BOUNDARIES ARE THE SCREENING *
118700*    DESK'S OWN CUTOFFS, NOT AN INDUSTRY STANDARD.                 *
118800     IF  STK-MARKET-CAP (STK-IX) <= 2000000000
118900         MOVE 'SMALL CAP' TO STK-MKT-CAP-CATEGORY (STK-IX)
119000     ELSE
119100     IF  STK-MARKET-CAP (STK-IX) <= 10000000000
119200         MOVE 'MID CAP'   TO STK-MKT-CAP-CATEGORY (STK-IX)
119300     ELSE
119400     IF  STK-MARKET-CAP (STK-IX) <= 100000000000
119500         MOVE 'LARGE CAP' TO STK-MKT-CAP-CATEGORY (STK-IX)
119600     ELSE
119700         MOVE 'MEGA CAP'  TO STK-MKT-CAP-CATEGORY (STK-IX)
119800     END-IF
119900     END-IF
120000     END-IF.
120100*    PEG RATIO - WHEN EPS GROWTH IS FLAT THE RATIO COLLAPSES TO A  *
120200*    DIVIDE BY ZERO, SO A FLAT GROWER JUST CARRIES ITS PLAIN P/E.  *
120300     COMPUTE WS-ENR-EPS-GROWTH-PCT =
120400         STK-EPS-GROWTH (STK-IX) * 100.
120500*    PEG RATIO IS UNDEFINED WITH ZERO EPS GROWTH - LEAVE IT AT  *
120600*    ZERO RATHER THAN DIVIDE THE P/E BY NOTHING.               *
120700     IF  WS-ENR-EPS-GROWTH-PCT = 0
120800         MOVE STK-PE-RATIO (STK-IX) TO STK-CALCULATED-PEG (STK-IX)
120900     ELSE
121000         COMPUTE STK-CALCULATED-PEG (STK-IX) =
121100             STK-PE-RATIO (STK-IX) / WS-ENR-EPS-GROWTH-PCT
121200     END-IF.
121300 4100-EXIT.
121400     EXIT.
121500******************************************************************
121600*    BATCH FLOW STEP 4 - SCORING.  ONE CALL RATES THE WHOLE      *
121700*    TABLE SO STKSCORE OWNS ALL FIVE SUB-SCORE ROUTINES.         *
121800******************************************************************
121900 5000-SCORE-ALL-STOCKS.
122000*    ONLY CALL THE SCORING ENGINE WHEN THERE IS AT LEAST ONE    *
122100*    LOADED ROW FOR IT TO WORK ON.                             *
122200     IF  STK-ROW-COUNT > 0
122300         CALL 'STKSCORE' USING STK-TABLE
122400     END-IF.
122500 5900-EXIT.
122600     EXIT.
122700******************************************************************
122800*    BATCH FLOW STEP 4 (CONT'D) - WRITE THE SCORED-STOCK         *
122900*    EXTRACT, ONE RECORD PER LOADED TICKER.                      *
123000******************************************************************
123100 6000-WRITE-SCORED-OUTPUT.
123200     IF  STK-ROW-COUNT = 0
123300         GO TO 6900-EXIT
123400     END-IF.
123500     PERFORM 6100-WRITE-ONE-STOCK
123600        THRU 6100-EXIT
123700        VARYING STK-IX FROM 1 BY 1 UNTIL STK-IX > STK-ROW-COUNT.
123800 6900-EXIT.
123900     EXIT.
124000******************************************************************
124100******************************************************************
124200*    BUILDS AND WRITES ONE SCORED-OUT RECORD FROM ONE STOCK-TABLE *
124300*    ROW - FIELD ORDER MATCHES THE STKSCR COPYBOOK.               *
124400******************************************************************
124500 6100-WRITE-ONE-STOCK.
124600*    SPACE-FILL THE WHOLE RECORD FIRST SO ANY STKSCR FIELD THIS    *
124700*    PARAGRAPH DOES NOT EXPLICITLY MOVE (E.G. THE STAMP TRAILER)   *
124800*    GOES OUT BLANK RATHER THAN CARRYING LEFTOVER DATA FROM THE    *
124900*    PREVIOUS TICKER'S RECORD IMAGE.                               *
125000     MOVE SPACES                        TO SCORED-OUT-REC.
125100     MOVE STK-TICKER (STK-IX)           TO STKSCR-TICKER.
125200     MOVE STK-COMPANY-NAME (STK-IX)     TO STKSCR-COMPANY-NAME.
125300     MOVE STK-SECTOR (STK-IX)           TO STKSCR-SECTOR.
125400     MOVE STK-INDUSTRY (STK-IX)         TO STKSCR-INDUSTRY.
125500     MOVE STK-CURRENT-PRICE (STK-IX)    TO STKSCR-CURRENT-PRICE.
125600     MOVE STK-HALAL-SCORE (STK-IX)      TO STKSCR-HALAL-SCORE.
125700     MOVE STK-HEDGE-SCORE (STK-IX)      TO STKSCR-HEDGE-SCORE.
125800     MOVE STK-ACTIVITY-SCORE (STK-IX)   TO STKSCR-ACTIVITY-SCORE.
125900     MOVE STK-TREND-SCORE (STK-IX)      TO STKSCR-TREND-SCORE.
126000     MOVE STK-FUNDAMENTAL-SCORE (STK-IX)
126100                                        TO STKSCR-FUNDAMENTAL-SCORE.
126200     MOVE STK-OVERALL-SCORE (STK-IX)    TO STKSCR-OVERALL-SCORE.
126300     MOVE STK-SENTIMENT (STK-IX)        TO STKSCR-SENTIMENT.
126400     MOVE STK-MKT-CAP-CATEGORY (STK-IX) TO STKSCR-MKT-CAP-CATEGORY.
126500     WRITE SCORED-OUT-REC.
126600 6100-EXIT.
126700     EXIT.
126800******************************************************************
126900*    SAFE NUMERIC CONVERSION - GENERAL PURPOSE.  INPUT TEXT IN   *
127000*    WS-EDIT-TEXT, DEFAULT IN WS-EDIT-DEFAULT, RESULT RETURNED   *
127100*    IN WS-EDIT-RESULT.  NO INTRINSIC FUNCTIONS - THE COMPACTED  *
127200*    DIGIT STRING IS RE-ASSEMBLED BY HAND, THE SAME AS THE PRE-  *
127300*    NUMVAL ROUTINES THIS SHOP RAN BEFORE THE 85 COMPILER.       *
127400******************************************************************
127500 7000-SAFE-NUMERIC-CONVERT.
127600     MOVE SPACES TO WS-EDIT-COMPACT.
127700     MOVE 0      TO WS-EDIT-COMPACT-LEN.
127800     PERFORM 7001-COMPACT-ONE-CHAR
127900        THRU 7001-EXIT
128000        VARYING WS-EDIT-P FROM 1 BY 1 UNTIL WS-EDIT-P > 18.
128100*    A BLANK FIELD AFTER STRIPPING SPACES CONVERTS TO ZERO      *
128200*    RATHER THAN BEING FLAGGED INVALID.                        *
128300     IF  WS-EDIT-COMPACT-LEN = 0
128400         OR WS-EDIT-COMPACT = '#N/A'
128500         OR WS-EDIT-COMPACT = 'N/A'
128600         OR WS-EDIT-COMPACT = 'NA'
128700         MOVE WS-EDIT-DEFAULT TO WS-EDIT-RESULT
128800         GO TO 7000-EXIT
128900     END-IF.
129000     PERFORM 7010-PARSE-SIGNED-DECIMAL
129100        THRU 7010-EXIT.
129200*    ONLY BUILD THE NUMERIC RESULT IF EVERY CHARACTER-LEVEL     *
129300*    EDIT BELOW PASSED - ANY ONE FAILURE LEAVES IT ZERO.        *
129400     IF  WS-EDIT-VALID
129500         MOVE WS-EDIT-PARSED TO WS-EDIT-RESULT
129600     ELSE
129700         MOVE WS-EDIT-DEFAULT TO WS-EDIT-RESULT
129800     END-IF.
129900 7000-EXIT.
130000     EXIT.
130100******************************************************************
130200*    COMPACT ONE SOURCE CHARACTER - STRIPS $ , % AND SPACE.      *
130300******************************************************************
130400 7001-COMPACT-ONE-CHAR.
130500*    DROPS DOLLAR SIGNS, THOUSANDS COMMAS, PERCENT SIGNS AND       *
130600*    EMBEDDED SPACES ONE CHARACTER AT A TIME SO THE FEED CAN CARRY *
130700*    '$1,234.56' OR '12.3%' AND STILL PARSE AS A PLAIN NUMBER.     *
130800     MOVE WS-EDIT-TEXT (WS-EDIT-P:1) TO WS-EDIT-ONE-CHAR.
130900*    COMPACT-COPY STEP - SQUEEZE OUT EMBEDDED BLANKS SO A       *
131000*    FEED VALUE LIKE '1 234.56' EDITS THE SAME AS '1234.56'.    *
131100     IF  WS-EDIT-ONE-CHAR NOT = SPACE
131200         AND WS-EDIT-ONE-CHAR NOT = '$'
131300         AND WS-EDIT-ONE-CHAR NOT = ','
131400         AND WS-EDIT-ONE-CHAR NOT = '%'
131500         ADD 1 TO WS-EDIT-COMPACT-LEN
131600         MOVE WS-EDIT-ONE-CHAR
131700             TO WS-EDIT-COMPACT (WS-EDIT-COMPACT-LEN:1)
131800     END-IF.
131900 7001-EXIT.
132000     EXIT.
132100******************************************************************
132200******************************************************************
132300*    PARSES THE COMPACTED DIGIT STRING BUILT BY 7001-COMPACT-ONE-  *
132400*    CHAR INTO A SIGNED PACKED-DECIMAL RESULT.  SPLITS SIGN, THEN  *
132500*    INTEGER AND FRACTION AT THE DECIMAL POINT, VALIDATES EACH     *
132600*    PIECE IS NUMERIC BEFORE TRUSTING IT, AND SETS WS-EDIT-VALID-  *
132700*    SW SO THE CALLER (7000-SAFE-NUMERIC-CONVERT) KNOWS WHETHER TO *
132800*    TRUST WS-EDIT-PARSED OR FALL BACK TO THE CALLER'S DEFAULT.    *
132900******************************************************************
133000 7010-PARSE-SIGNED-DECIMAL.
133100     MOVE 'N' TO WS-EDIT-VALID-SW.
133200     MOVE SPACES TO WS-EDIT-SIGN.
133300     MOVE SPACES TO WS-EDIT-UNSIGNED-TEXT.
133400*    LEADING - OR + IS STRIPPED OFF AND REMEMBERED SEPARATELY SO   *
133500*    THE NUMERIC TEST BELOW NEVER HAS TO DEAL WITH A SIGN CHARACTER*
133600*    SITTING IN THE MIDDLE OF WHAT SHOULD BE A DIGIT STRING.       *
133700     IF  WS-EDIT-UNS-CHAR (1) = '-'
133800         MOVE '-' TO WS-EDIT-SIGN
133900         MOVE WS-EDIT-COMPACT (2:17) TO WS-EDIT-UNSIGNED-TEXT
134000     ELSE
134100*    A LEADING PLUS SIGN IS SIMPLY DROPPED - ONLY A LEADING     *
134200*    MINUS CHANGES THE SIGN OF THE CONVERTED RESULT.           *
134300     IF  WS-EDIT-COMPACT (1:1) = '+'
134400         MOVE WS-EDIT-COMPACT (2:17) TO WS-EDIT-UNSIGNED-TEXT
134500     ELSE
134600         MOVE WS-EDIT-COMPACT TO WS-EDIT-UNSIGNED-TEXT
134700     END-IF
134800     END-IF.
134900     MOVE SPACES TO WS-EDIT-INT-PART WS-EDIT-FRAC-PART.
135000     MOVE 0      TO WS-EDIT-INT-LEN WS-EDIT-FRAC-LEN.
135100     UNSTRING WS-EDIT-UNSIGNED-TEXT DELIMITED BY '.'
135200         INTO WS-EDIT-INT-PART  COUNT IN WS-EDIT-INT-LEN
135300              WS-EDIT-FRAC-PART COUNT IN WS-EDIT-FRAC-LEN.
135400*    A LEADING '.5' WITH NO DIGIT BEFORE THE POINT UNSTRINGS TO AN *
135500*    EMPTY INTEGER PART - FORCE IT TO A ZERO SO THE NUMERIC TEST   *
135600*    BELOW HAS SOMETHING VALID TO CHECK RATHER THAN A BLANK FIELD. *
135700     IF  WS-EDIT-INT-LEN = 0
135800         MOVE '0000000000000' TO WS-EDIT-INT-PART
135900         MOVE 1 TO WS-EDIT-INT-LEN
136000     END-IF.
136100*    ONLY FOUR FRACTION DIGITS ARE EVER CARRIED - MORE PRECISION   *
136200*    THAN THAT IS NOT MEANINGFUL FOR ANY FIELD THIS ROUTINE FEEDS. *
136300     IF  WS-EDIT-FRAC-LEN > 4
136400         MOVE 4 TO WS-EDIT-FRAC-LEN
136500     END-IF.
136600*    ANY NON-DIGIT LEFT IN THE INTEGER PORTION AFTER THE SIGN   *
136700*    AND DECIMAL POINT ARE STRIPPED OUT FAILS THE EDIT.        *
136800     IF  WS-EDIT-INT-PART (1:WS-EDIT-INT-LEN) NOT NUMERIC
136900         GO TO 7010-EXIT
137000     END-IF.
137100*    ONLY VALIDATE AND FOLD IN A FRACTIONAL PART WHEN THE FEED  *
137200*    VALUE ACTUALLY HAD A DECIMAL POINT.                       *
137300     IF  WS-EDIT-FRAC-LEN > 0
137400         AND WS-EDIT-FRAC-PART (1:WS-EDIT-FRAC-LEN) NOT NUMERIC
137500         GO TO 7010-EXIT
137600     END-IF.
137700     MOVE WS-EDIT-INT-PART (1:WS-EDIT-INT-LEN) TO WS-EDIT-INT-NUM.
137800*    RIGHT-PAD THE FRACTION INTO A FIXED 4-DIGIT BUFFER SO '5' AND *
137900*    '50' AND '5000' ALL COME OUT MEANING THE SAME .5000.          *
138000     MOVE '0000' TO WS-EDIT-FRAC-BUFFER.
138100     IF  WS-EDIT-FRAC-LEN > 0
138200         MOVE WS-EDIT-FRAC-PART (1:WS-EDIT-FRAC-LEN)
138300             TO WS-EDIT-FRAC-BUFFER (1:WS-EDIT-FRAC-LEN)
138400     END-IF.
138500     COMPUTE WS-EDIT-PARSED-MAG =
138600         WS-EDIT-INT-NUM + (WS-EDIT-FRAC-NUM / 10000).
138700*    APPLY THE SIGN LAST, AFTER BOTH THE INTEGER AND FRACTIONAL *
138800*    PORTIONS HAVE BEEN VALIDATED AND ASSEMBLED.               *
138900     IF  WS-EDIT-SIGN = '-'
139000         COMPUTE WS-EDIT-PARSED = WS-EDIT-PARSED-MAG * -1
139100     ELSE
139200         MOVE WS-EDIT-PARSED-MAG TO WS-EDIT-PARSED
139300     END-IF.
139400     MOVE 'Y' TO WS-EDIT-VALID-SW.
139500 7010-EXIT.
139600     EXIT.
139700******************************************************************
139800******************************************************************
139900*    CLOSES ALL FILES AND DISPLAYS THE RUN COUNTS TO THE JOB LOG  *
140000*    FOR OPERATIONS TO REVIEW EACH MORNING.                       *
140100******************************************************************
140200 9000-CLOSE-FILES.
140300*    THESE FOUR COUNTS ARE THE FIRST THING OPERATIONS CHECKS ON   *
140400*    THE MORNING JOB LOG - A REJECTS COUNT CLOSE TO MASTER READ   *
140500*    MEANS THE OVERNIGHT FEED LAYOUT PROBABLY CHANGED AND NEEDS   *
140600*    A CALL TO THE VENDOR BEFORE ANYONE TRUSTS THE DIGEST.        *
140700     CLOSE STOCK-MASTER PRICE-HIST SCORED-OUT.
140800     DISPLAY 'STKNITE: MASTER READ    = ' WS-MASTER-READ-CT.
140900     DISPLAY 'STKNITE: MASTER LOADED  = ' WS-MASTER-LOADED-CT.
141000     DISPLAY 'STKNITE: MASTER REJECTS = ' WS-MASTER-REJECT-CT.
141100     DISPLAY 'STKNITE: HISTORY READ   = ' WS-HIST-READ-CT.
141200 9000-EXIT.
141300     EXIT.
