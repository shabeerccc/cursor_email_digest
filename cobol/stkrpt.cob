000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STKRPT.
000300 AUTHOR.  D C TRUONG.
000400 INSTALLATION.  SUMMIT SECURITIES DATA CENTER.
000500 DATE-WRITTEN.  04/11/1997.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000* PROGRAM..........: STKRPT                                     *
001100*                                                                *
001200* DESCRIPTION.......: DIGEST-RPT REPORT WRITER, CALLED FROM      *
001300*                    STKNITE AFTER STKSCORE HAS RATED EVERY ROW  *
001400*                    OF THE STOCK WORK TABLE.  RANKS THE TABLE   *
001500*                    DESCENDING BY OVERALL SCORE AND PRINTS THE  *
001600*                    FOUR-SECTION NIGHTLY DIGEST -- MARKET       *
001700*                    SUMMARY, TOP 10 STOCK PICKS, MARKET         *
001800*                    INSIGHTS BY SECTOR, AND THE COMPLETE STOCK  *
001900*                    ANALYSIS TABLE.                             *
002000*                                                                *
002100* CALLED BY.........: STKNITE.                                   *
002200*                                                                *
002300******************************************************************
002400*                                                                *
002500* MAINTENANCE LOG                                                *
002600* DATE      PGMR  TKT#     DESCRIPTION                           *
002700* --------- ----  -------  ------------------------------------- *
002800* 04/11/97  DCT   RQ-0902  ORIGINAL PROGRAM - SPLIT REPORT       *
002900*                          WRITING OUT OF STKNITE.                *
003000* 11/18/98  RJH   Y2K-014  REVIEWED RUN-DATE EDIT PICTURE,        *
003100*                          CONFIRMED CCYYMMDD, NO WINDOWING       *
003200*                          NEEDED.                                *
003300* 07/23/01  PDW   RQ-1108  ADDED THE MARKET INSIGHTS BY SECTOR    *
003400*                          SECTION AND ITS KEY-INSIGHT SENTENCE   *
003500*                          BUILDER.                               *
003600* 09/14/05  PDW   RQ-1301  REPLACED THE OLD BUBBLE SORT ON THE    *
003700*                          RANK TABLE WITH AN INSERTION SORT -    *
003800*                          THE TICKER LIST HAS GROWN PAST 100     *
003900*                          NAMES AND THE OLD SORT WAS SHOWING UP  *
004000*                          IN THE JOB'S ELAPSED TIME.             *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-4381.
004500 OBJECT-COMPUTER.  IBM-4381.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-SIGNED-CLASS IS '0' THRU '9' '+' '-'
004900     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
005000                            OFF STATUS IS NO-RERUN.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT DIGEST-RPT   ASSIGN TO DIGRPT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WS-DIGRPT-STATUS.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  DIGEST-RPT
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200 01  DIGEST-RPT-REC                      PIC X(132).
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*    STANDALONE COUNTERS.  WS-SUB IS THE COMMON LOOP SUBSCRIPT     *
006700*    SHARED BY EVERY SECTION OF THE DIGEST, WS-TOP-N-LIMIT AND    *
006800*    WS-DETAIL-LINES-WROTE ARE SET BY ONE PARAGRAPH AND TESTED BY *
006900*    ANOTHER - NONE OF THE THREE IS TIED TO A SINGLE PRINT LINE   *
007000*    OR TABLE LAYOUT, SO THEY STAY AT THE 77 LEVEL PER SHOP       *
007100*    STANDARD RATHER THAN RIDING INSIDE A GROUP.                 *
007200******************************************************************
007300 77  WS-SUB                          PIC 9(03)   COMP VALUE ZERO.
007400 77  WS-TOP-N-LIMIT                  PIC 9(03)   COMP VALUE ZERO.
007500 77  WS-DETAIL-LINES-WROTE           PIC 9(05)   COMP VALUE ZERO.
007600*
007700******************************************************************
007800 01  WS-FILE-STATUSES.
007900     05  WS-DIGRPT-STATUS            PIC X(02).
008000     05  FILLER                      PIC X(02).
008100*
008200*    ONE COMMON PRINT-LINE AREA MOVED INTO BY 1590-WRITE-ONE-LINE  *
008300*    FOR EVERY DETAIL AND HEADING LINE ACROSS ALL FOUR SECTIONS.  *
008400 01  WS-PRINT-LINE-AREA.
008500     05  WS-PRINT-LINE               PIC X(132).
008600     05  FILLER                      PIC X(02).
008700*
008800*    ONE BLANK LINE, WRITTEN BETWEEN SECTIONS AND AFTER EACH       *
008900*    PAGE BANNER RATHER THAN BUILT FRESH EVERY TIME IT IS NEEDED.  *
009000 01  WS-BLANK-LINE-AREA.
009100     05  WS-BLANK-LINE               PIC X(132)  VALUE SPACES.
009200     05  FILLER                      PIC X(02).
009300*
009400 01  WS-RUN-DATE-WORK.
009500     05  WS-RUN-DATE-CCYYMMDD        PIC 9(08).
009600     05  WS-RUN-DATE-REDEF REDEFINES WS-RUN-DATE-CCYYMMDD.
009700         10  WS-RUN-CCYY             PIC 9(04).
009800         10  WS-RUN-MM               PIC 9(02).
009900         10  WS-RUN-DD               PIC 9(02).
010000     05  FILLER                      PIC X(02).
010100*
010200******************************************************************
010300* RANK-TABLE HOLDS ONE SUBSCRIPT PER LOADED ROW.  A ROW'S RANK    *
010400* IN THE DIGEST IS ITS POSITION IN THIS TABLE AFTER THE SORT -    *
010500* STK-TABLE ITSELF IS NEVER REORDERED SO STKNITE'S EXTRACT ORDER  *
010600* IS UNDISTURBED IF THIS PROGRAM IS EVER RE-CALLED.               *
010700******************************************************************
010800 01  WS-RANK-WORK.
010900     05  WS-RANK-COUNT               PIC 9(05)   COMP.
011000     05  WS-RANK-TABLE OCCURS 150 TIMES
011100                       INDEXED BY WS-RX WS-RY.
011200         10  WS-RANK-ENTRY-IX        PIC 9(05)   COMP.
011300     05  FILLER                      PIC X(04).
011400*
011500 01  WS-SORT-WORK.
011600     05  WS-SORT-HOLD-IX             PIC 9(05)   COMP.
011700     05  WS-SORT-HOLD-SCORE          PIC 9(03)V99 COMP-3.
011800     05  WS-SORT-COMPARE-IX          PIC 9(05)   COMP.
011900     05  FILLER                      PIC X(03).
012000*
012100*    RUNNING TOTALS FOR THE MARKET-SUMMARY AVERAGE-SCORE LINE -    *
012200*    ACCUMULATED WHILE THE RANK TABLE IS WALKED IN 1521.           *
012300 01  WS-SUMMARY-WORK.
012400     05  WS-SUM-TOTAL-STOCKS         PIC 9(05)   COMP.
012500     05  WS-SUM-SCORE-TOTAL          PIC S9(07)V99 COMP-3.
012600     05  WS-SUM-AVG-SCORE            PIC 9(03)V99 COMP-3.
012700     05  FILLER                      PIC X(03).
012800*
012900*    FOUR SENTIMENT-LABEL COUNTERS PLUS A WORK COUNTER REUSED FOR  *
013000*    EACH LABEL'S PERCENT-OF-TOTAL COMPUTATION IN 1570.            *
013100 01  WS-SENTIMENT-WORK.
013200     05  WS-SENT-STRONG-BUY-CT       PIC 9(05)   COMP.
013300     05  WS-SENT-BUY-CT              PIC 9(05)   COMP.
013400     05  WS-SENT-HOLD-CT             PIC 9(05)   COMP.
013500     05  WS-SENT-SELL-CT             PIC 9(05)   COMP.
013600     05  WS-SENT-CURRENT-CT          PIC 9(05)   COMP.
013700     05  WS-SENT-PCT                 PIC 9(03)V9 COMP-3.
013800     05  FILLER                      PIC X(03).
013900*
014000******************************************************************
014100* SECTOR-WORK ACCUMULATES ONE ROW PER DISTINCT SECTOR NAME SEEN   *
014200* WHILE WALKING STK-TABLE, USED BY BOTH THE TOP-SECTORS BLOCK OF  *
014300* THE MARKET SUMMARY AND THE SECTOR-INSIGHTS SECTION.  THIS TABLE *
014400* STAYS SORTED DESCENDING BY AVERAGE SCORE FOR THE SUMMARY - THE  *
014500* INSIGHTS SECTION BUILDS ITS OWN ORDER OFF THE LEADER SCORE.     *
014600******************************************************************
014700 01  WS-SECTOR-WORK.
014800     05  WS-SECT-COUNT               PIC 9(03)   COMP.
014900     05  WS-SECT-TABLE OCCURS 50 TIMES
015000                       INDEXED BY WS-SX WS-SY.
015100         10  WS-SECT-NAME            PIC X(24).
015200         10  WS-SECT-STOCK-COUNT     PIC 9(05)   COMP.
015300         10  WS-SECT-SCORE-TOTAL     PIC S9(07)V99 COMP-3.
015400         10  WS-SECT-AVG-SCORE       PIC 9(03)V99 COMP-3.
015500         10  WS-SECT-LEADER-IX       PIC 9(05)   COMP.
015600         10  WS-SECT-LEADER-SCORE    PIC 9(03)V99 COMP-3.
015700*    LEADER FIELDS TRACK WHICH TICKER IN THIS SECTOR CARRIES THE  *
015800*    HIGHEST OVERALL SCORE - THAT TICKER IS THE ONE 3300 QUOTES   *
015900*    IN THE SECTOR-INSIGHTS WRITE-UP SENTENCE.                    *
016000     05  FILLER                      PIC X(04).
016100*
016200 01  WS-SECT-HOLD-WORK.
016300     05  WS-SECT-HOLD-NAME           PIC X(24).
016400     05  WS-SECT-HOLD-STOCK-CT       PIC 9(05)   COMP.
016500     05  WS-SECT-HOLD-TOTAL          PIC S9(07)V99 COMP-3.
016600     05  WS-SECT-HOLD-AVG            PIC 9(03)V99 COMP-3.
016700     05  WS-SECT-HOLD-LEADER-IX      PIC 9(05)   COMP.
016800     05  WS-SECT-HOLD-LEADER-SCR     PIC 9(03)V99 COMP-3.
016900     05  WS-SECT-COMPARE-IX          PIC 9(03)   COMP.
017000*    HOLD AREA IS A FULL COPY OF ONE SECTOR ROW, USED BY THE     *
017100*    INSERTION SORT IN 1553 THE SAME WAY WS-SORT-WORK ABOVE      *
017200*    HOLDS ONE STOCK RANK-TABLE ENTRY.                          *
017300     05  FILLER                      PIC X(03).
017400*
017500 01  WS-INSIGHT-WORK.
017600     05  WS-INS-QUALIFIED-COUNT      PIC 9(03)   COMP.
017700     05  WS-INS-RANK-TABLE OCCURS 50 TIMES
017800                       INDEXED BY WS-NX WS-NY.
017900         10  WS-INS-SECT-SUB         PIC 9(03)   COMP.
018000     05  WS-INS-SORT-HOLD            PIC 9(03)   COMP.
018100     05  WS-INS-COMPARE-IX           PIC 9(03)   COMP.
018200     05  WS-INS-SCORE-1DP            PIC 9(03)V9 COMP-3.
018300*    WS-INS-RANK-TABLE HOLDS SECTOR SUBSCRIPTS, NOT STOCK        *
018400*    SUBSCRIPTS - ONE MORE HOP THROUGH WS-SECT-LEADER-IX GETS    *
018500*    FROM A QUALIFYING SECTOR TO ITS LEADER TICKER'S ROW.        *
018600     05  FILLER                      PIC X(03).
018700*
018800 01  WS-KEY-INSIGHT-TEXT             PIC X(88).
018900*
019000******************************************************************
019100* THE TWO TRACE GROUPS BELOW ARE ONLY MOVED TO AND DISPLAYED WHEN *
019200* THE OPERATOR HAS SET THE RERUN UPSI SWITCH AT JOB START - THEY  *
019300* LET US WATCH THE RANK ORDER AND SECTOR LEADER PICK WITHOUT      *
019400* WADING THROUGH THE FULL DIGEST ON A RERUN.                      *
019500******************************************************************
019600 01  WS-RANK-TRACE-WORK.
019700     05  WS-RANK-TRACE-TICKER        PIC X(06).
019800     05  FILLER                      PIC X(01)   VALUE SPACE.
019900     05  WS-RANK-TRACE-SCORE         PIC ZZ9.99.
020000     05  WS-RANK-TRACE-LINE REDEFINES WS-RANK-TRACE-WORK
020100                                     PIC X(13).
020200*
020300 01  WS-SECTOR-TRACE-WORK.
020400     05  WS-SECTOR-TRACE-NAME        PIC X(24).
020500     05  FILLER                      PIC X(01)   VALUE SPACE.
020600     05  WS-SECTOR-TRACE-SCORE       PIC ZZ9.9.
020700     05  WS-SECTOR-TRACE-LINE REDEFINES WS-SECTOR-TRACE-WORK
020800                                     PIC X(30).
020900*
021000     COPY "stocks-rpt-stkprt-stkprt.cob".
021100******************************************************************
021200 LINKAGE SECTION.
021300******************************************************************
021400     COPY "stocks-work-stktab-stktab.cob".
021500******************************************************************
021600 PROCEDURE DIVISION USING STK-TABLE.
021700******************************************************************
021800 0000-MAIN-PROCESSING.
021900     PERFORM 1000-BUILD-DIGEST-REPORT THRU 1000-EXIT.
022000     GOBACK.
022100*
022200******************************************************************
022300* 1000-BUILD-DIGEST-REPORT OPENS THE DIGEST, RANKS THE TABLE,      *
022400* SPINS THROUGH THE FOUR SECTIONS IN ORDER, THEN CLOSES.  A ROW    *
022500* COUNT OF ZERO IS A VALID (EMPTY FEED NIGHT) CASE - THE SECTIONS  *
022600* BELOW ALL DEGRADE GRACEFULLY WHEN WS-RANK-COUNT IS ZERO.         *
022700******************************************************************
022800 1000-BUILD-DIGEST-REPORT.
022900     OPEN OUTPUT DIGEST-RPT.
023000     MOVE 1 TO RPT-PAGE-COUNT.
023100     MOVE ZERO TO RPT-LINE-COUNT.
023200     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
023300     PERFORM 1100-BUILD-RANK-TABLE THRU 1100-EXIT.
023400     PERFORM 1500-BUILD-MARKET-SUMMARY THRU 1500-EXIT.
023500     PERFORM 2000-BUILD-TOP-10 THRU 2000-EXIT.
023600     PERFORM 3000-BUILD-SECTOR-INSIGHTS THRU 3000-EXIT.
023700     PERFORM 4000-BUILD-COMPLETE-ANALYSIS THRU 4000-EXIT.
023800     CLOSE DIGEST-RPT.
023900 1000-EXIT.
024000     EXIT.
024100*
024200******************************************************************
024300* 1100-BUILD-RANK-TABLE LOADS THE SUBSCRIPT LIST 1 THRU STK-ROW-   *
024400* COUNT THEN INSERTION-SORTS IT DESCENDING ON THE OVERALL SCORE.   *
024500* AN INSERTION SORT ONLY SHIFTS AN ENTRY WHEN THE ONE ALREADY IN   *
024600* PLACE SCORES STRICTLY LOWER, SO TWO STOCKS TIED ON OVERALL SCORE *
024700* KEEP THEIR ORIGINAL STOCK-MASTER LOAD ORDER - THAT'S THE TIE     *
024800* RULE THE RESEARCH DESK ASKED FOR.                                *
024900******************************************************************
025000 1100-BUILD-RANK-TABLE.
025100     MOVE STK-ROW-COUNT TO WS-RANK-COUNT.
025200*    ONLY BUILD AND PRINT THE TOP-10 SECTION WHEN THE RANK      *
025300*    TABLE ACTUALLY HAS ROWS IN IT.                            *
025400     IF  WS-RANK-COUNT > 0
025500         PERFORM 1110-LOAD-ONE-RANK-SLOT THRU 1110-EXIT
025600             VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-RANK-COUNT
025700*    A SINGLE-STOCK RUN STILL PRINTS A ONE-LINE TOP-10 -        *
025800*    THE LOOP LIMIT BELOW JUST NEVER GOES PAST ROW 1.          *
025900         IF  WS-RANK-COUNT > 1
026000             PERFORM 1120-INSERT-ONE-ENTRY THRU 1120-EXIT
026100                 VARYING WS-RX FROM 2 BY 1
026200                     UNTIL WS-RX > WS-RANK-COUNT
026300         END-IF
026400*    RERUN SWITCH SUPPRESSES THE PAGE-EJECT SO A REPRINT OF     *
026500*    THE SAME NIGHT'S DIGEST DOES NOT WASTE FORMS.             *
026600         IF  RERUN-REQUESTED
026700             MOVE STK-TICKER (WS-RANK-ENTRY-IX (1))
026800                 TO WS-RANK-TRACE-TICKER
026900             MOVE STK-OVERALL-SCORE (WS-RANK-ENTRY-IX (1))
027000                 TO WS-RANK-TRACE-SCORE
027100             DISPLAY 'STKRPT TRACE - RANK 1 IS '
027200                 WS-RANK-TRACE-LINE
027300         END-IF
027400     END-IF.
027500 1100-EXIT.
027600     EXIT.
027700*
027800*    STARTING ORDER IS THE LOAD ORDER - SLOT N HOLDS SUBSCRIPT N   *
027900*    UNTIL THE INSERTION SORT BELOW MOVES IT.                     *
028000 1110-LOAD-ONE-RANK-SLOT.
028100     MOVE WS-RX TO WS-RANK-ENTRY-IX (WS-RX).
028200 1110-EXIT.
028300     EXIT.
028400*
028500*    CLASSIC INSERTION SORT STEP - HOLD THE CURRENT ENTRY, SHIFT  *
028600*    LOWER-SCORING ENTRIES UP ONE SLOT UNTIL THE RIGHT SPOT OPENS.*
028700 1120-INSERT-ONE-ENTRY.
028800     MOVE WS-RANK-ENTRY-IX (WS-RX) TO WS-SORT-HOLD-IX.
028900     MOVE STK-OVERALL-SCORE (WS-SORT-HOLD-IX) TO WS-SORT-HOLD-SCORE.
029000     MOVE WS-RX TO WS-SORT-COMPARE-IX.
029100     PERFORM 1121-SHIFT-ONE-SLOT THRU 1121-EXIT
029200         UNTIL WS-SORT-COMPARE-IX < 2
029300         OR STK-OVERALL-SCORE
029400             (WS-RANK-ENTRY-IX (WS-SORT-COMPARE-IX - 1))
029500                 >= WS-SORT-HOLD-SCORE.
029600     MOVE WS-SORT-HOLD-IX TO WS-RANK-ENTRY-IX (WS-SORT-COMPARE-IX).
029700 1120-EXIT.
029800     EXIT.
029900*
030000*    ONE SLOT'S WORTH OF THE SHIFT - CALLED REPEATEDLY BY THE     *
030100*    PERFORM UNTIL IN 1120 UNTIL THE HOLD ENTRY'S SPOT IS FOUND.  *
030200 1121-SHIFT-ONE-SLOT.
030300     MOVE WS-RANK-ENTRY-IX (WS-SORT-COMPARE-IX - 1)
030400         TO WS-RANK-ENTRY-IX (WS-SORT-COMPARE-IX).
030500     SUBTRACT 1 FROM WS-SORT-COMPARE-IX.
030600 1121-EXIT.
030700     EXIT.
030800*
030900******************************************************************
031000* 1500-BUILD-MARKET-SUMMARY - SECTION 1.  TOTAL STOCKS, AVERAGE    *
031100* OVERALL SCORE, TOP FIVE SECTORS BY AVERAGE SCORE, SENTIMENT      *
031200* DISTRIBUTION WITH PERCENTAGES.                                   *
031300******************************************************************
031400 1500-BUILD-MARKET-SUMMARY.
031500     PERFORM 1510-START-NEW-PAGE THRU 1510-EXIT.
031600     MOVE 'MARKET SUMMARY' TO RL-SECTION-TITLE.
031700     MOVE RL-SECTION-HEADING TO WS-PRINT-LINE.
031800     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
031900     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
032000     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
032100     PERFORM 1520-ACCUM-TOTALS THRU 1520-EXIT.
032200     MOVE WS-SUM-TOTAL-STOCKS TO RL-SUM-TOTAL-STOCKS.
032300     MOVE WS-SUM-AVG-SCORE TO RL-SUM-AVG-SCORE.
032400     MOVE RL-SUMMARY-LINE-1 TO WS-PRINT-LINE.
032500     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
032600     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
032700     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
032800     MOVE 'TOP PERFORMING SECTORS' TO RL-SECTION-TITLE.
032900     MOVE RL-SECTION-HEADING TO WS-PRINT-LINE.
033000     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
033100     PERFORM 1550-RANK-SECTORS THRU 1550-EXIT.
033200     PERFORM 1560-PRINT-TOP-SECTORS THRU 1560-EXIT.
033300     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
033400     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
033500     MOVE 'SENTIMENT DISTRIBUTION' TO RL-SECTION-TITLE.
033600     MOVE RL-SECTION-HEADING TO WS-PRINT-LINE.
033700     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
033800     PERFORM 1570-PRINT-SENTIMENT-DIST THRU 1570-EXIT.
033900 1500-EXIT.
034000     EXIT.
034100*
034200*    COMMON PAGE-BREAK PARAGRAPH - STAMPS THE RUN DATE AND BUMPS  *
034300*    THE PAGE COUNTER, THEN WRITES THE BANNER LINE AND A BLANK.   *
034400*    SHARED BY ALL FOUR REPORT SECTIONS SO EVERY PAGE OF THE      *
034500*    DIGEST OPENS THE SAME WAY REGARDLESS OF WHICH SECTION IT IS. *
034600 1510-START-NEW-PAGE.
034700     MOVE WS-RUN-DATE-CCYYMMDD TO RL-RUN-DATE.
034800     MOVE RPT-PAGE-COUNT TO RL-PAGE-NUM.
034900     MOVE RL-PAGE-BANNER TO WS-PRINT-LINE.
035000     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
035100     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
035200     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
035300     ADD 1 TO RPT-PAGE-COUNT.
035400 1510-EXIT.
035500     EXIT.
035600*
035700 1520-ACCUM-TOTALS.
035800     MOVE ZERO TO WS-SUM-TOTAL-STOCKS WS-SUM-SCORE-TOTAL
035900         WS-SUM-AVG-SCORE WS-SENT-STRONG-BUY-CT WS-SENT-BUY-CT
036000         WS-SENT-HOLD-CT WS-SENT-SELL-CT.
036100*    MARKET SUMMARY IS SKIPPED ENTIRELY ON AN EMPTY RANK TABLE  *
036200*    RATHER THAN PRINT A SECTION OF ZEROES.                    *
036300     IF  WS-RANK-COUNT > 0
036400         PERFORM 1521-ACCUM-ONE-STOCK THRU 1521-EXIT
036500             VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-RANK-COUNT
036600         COMPUTE WS-SUM-AVG-SCORE ROUNDED =
036700             WS-SUM-SCORE-TOTAL / WS-SUM-TOTAL-STOCKS
036800     END-IF.
036900 1520-EXIT.
037000     EXIT.
037100*
037200*    ONE STOCK'S CONTRIBUTION TO THE MARKET-SUMMARY TOTALS - THE  *
037300*    STK-SENTIMENT LADDER BELOW TALLIES THE SAME FOUR LABELS      *
037400*    STKSCORE'S 7000-CALC-OVERALL-SCORE ASSIGNS.                  *
037500 1521-ACCUM-ONE-STOCK.
037600     MOVE WS-RANK-ENTRY-IX (WS-RX) TO WS-SUB.
037700     ADD 1 TO WS-SUM-TOTAL-STOCKS.
037800     ADD STK-OVERALL-SCORE (WS-SUB) TO WS-SUM-SCORE-TOTAL.
037900*    SENTIMENT-LADDER TALLY - SAME FOUR LABELS STKSCORE'S       *
038000*    7000-CALC-OVERALL-SCORE ASSIGNS, COUNTED HERE FOR THE      *
038100*    MARKET-SUMMARY PERCENTAGES.                               *
038200     IF  STK-SENTIMENT (WS-SUB) = 'STRONG BUY'
038300         ADD 1 TO WS-SENT-STRONG-BUY-CT
038400     ELSE
038500*    NESTED SO 'STRONG BUY' AND 'BUY' DO NOT BOTH INCREMENT     *
038600*    FOR THE SAME STOCK.                                       *
038700         IF  STK-SENTIMENT (WS-SUB) = 'BUY'
038800             ADD 1 TO WS-SENT-BUY-CT
038900         ELSE
039000             IF  STK-SENTIMENT (WS-SUB) = 'HOLD'
039100                 ADD 1 TO WS-SENT-HOLD-CT
039200             ELSE
039300                 ADD 1 TO WS-SENT-SELL-CT
039400             END-IF
039500         END-IF
039600     END-IF.
039700 1521-EXIT.
039800     EXIT.
039900*
040000******************************************************************
040100* 1550-RANK-SECTORS BUILDS ONE ACCUMULATOR ROW PER DISTINCT        *
040200* SECTOR (EXCLUDING THE DEFAULTED 'Unknown' SECTOR), THEN SORTS    *
040300* THE SECTOR TABLE DESCENDING BY AVERAGE OVERALL SCORE WITH THE    *
040400* SAME INSERTION TECHNIQUE USED ON THE STOCK RANK TABLE.           *
040500******************************************************************
040600 1550-RANK-SECTORS.
040700     MOVE ZERO TO WS-SECT-COUNT.
040800*    SAME EMPTY-TABLE GUARD AS THE OTHER REPORT SECTIONS.       *
040900     IF  WS-RANK-COUNT > 0
041000         PERFORM 1551-ROLL-ONE-STOCK-SECTOR THRU 1551-EXIT
041100             VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-RANK-COUNT
041200     END-IF.
041300*    SECTOR TABLE IS BUILT ONCE HERE AND REUSED BY BOTH THE     *
041400*    MARKET-SUMMARY TOP-SECTORS LIST AND 3000'S INSIGHTS.       *
041500     IF  WS-SECT-COUNT > 0
041600         PERFORM 1552-AVERAGE-ONE-SECTOR THRU 1552-EXIT
041700             VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > WS-SECT-COUNT
041800*    ONLY SORT WHEN THERE IS MORE THAN ONE SECTOR SLOT TO       *
041900*    PUT IN ORDER.                                             *
042000         IF  WS-SECT-COUNT > 1
042100             PERFORM 1553-SORT-ONE-SECTOR THRU 1553-EXIT
042200                 VARYING WS-SX FROM 2 BY 1
042300                     UNTIL WS-SX > WS-SECT-COUNT
042400         END-IF
042500     END-IF.
042600 1550-EXIT.
042700     EXIT.
042800*
042900 1551-ROLL-ONE-STOCK-SECTOR.
043000     MOVE WS-RANK-ENTRY-IX (WS-RX) TO WS-SUB.
043100*    'UNKNOWN' SECTOR TICKERS ARE COUNTED IN THE OVERALL        *
043200*    AVERAGES BUT NEVER GIVEN THEIR OWN SECTOR SLOT.            *
043300     IF  STK-SECTOR (WS-SUB) NOT = 'Unknown'
043400         MOVE ZERO TO WS-SX
043500         PERFORM 1554-FIND-SECTOR-SLOT THRU 1554-EXIT
043600*    ZERO BACK FROM THE FIND MEANS A NEW SECTOR NAME - OPEN A   *
043700*    FRESH SLOT FOR IT BELOW.                                  *
043800         IF  WS-SX = ZERO
043900             ADD 1 TO WS-SECT-COUNT
044000             MOVE WS-SECT-COUNT TO WS-SX
044100             MOVE STK-SECTOR (WS-SUB) TO WS-SECT-NAME (WS-SX)
044200             MOVE ZERO TO WS-SECT-STOCK-COUNT (WS-SX)
044300                          WS-SECT-SCORE-TOTAL (WS-SX)
044400         END-IF
044500         ADD 1 TO WS-SECT-STOCK-COUNT (WS-SX)
044600         ADD STK-OVERALL-SCORE (WS-SUB) TO WS-SECT-SCORE-TOTAL (WS-SX)
044700*    FIRST STOCK INTO A NEW SLOT SEEDS THE LEADER FIELDS        *
044800*    OUTRIGHT RATHER THAN COMPARING AGAINST A PRIOR LEADER.     *
044900         IF  WS-SECT-STOCK-COUNT (WS-SX) = 1
045000             OR STK-OVERALL-SCORE (WS-SUB) > WS-SECT-LEADER-SCORE (WS-SX)
045100             MOVE WS-SUB TO WS-SECT-LEADER-IX (WS-SX)
045200             MOVE STK-OVERALL-SCORE (WS-SUB) TO
045300                          WS-SECT-LEADER-SCORE (WS-SX)
045400         END-IF
045500     END-IF.
045600 1551-EXIT.
045700     EXIT.
045800*
045900*    SERIAL SEARCH FOR AN EXISTING SECTOR ROW - WS-SX COMES BACK  *
046000*    ZERO WHEN THE SECTOR NAME HAS NOT BEEN SEEN YET THIS RUN.    *
046100 1554-FIND-SECTOR-SLOT.
046200     PERFORM 1555-TEST-ONE-SECTOR-SLOT THRU 1555-EXIT
046300         VARYING WS-SY FROM 1 BY 1
046400             UNTIL WS-SY > WS-SECT-COUNT OR WS-SX NOT = ZERO.
046500 1554-EXIT.
046600     EXIT.
046700*
046800*    ONE COMPARE OF THE SEARCH ABOVE.                             *
046900 1555-TEST-ONE-SECTOR-SLOT.
047000*    SERIAL SEARCH OVER THE SECTOR TABLE BUILT SO FAR THIS RUN  *
047100*    - CAPPED AT 50 SLOTS, A SEARCH VERB WOULD NOT BUY ANYTHING  *
047200*    OVER A TABLE THIS SMALL.                                   *
047300     IF  WS-SECT-NAME (WS-SY) = STK-SECTOR (WS-SUB)
047400         MOVE WS-SY TO WS-SX
047500     END-IF.
047600 1555-EXIT.
047700     EXIT.
047800*
047900*    AVERAGE OVERALL SCORE FOR ONE SECTOR ROW, RECOMPUTED EVERY   *
048000*    NIGHT SINCE STK-SECT-SCORE-TOTAL IS RESET AT JOB START.      *
048100 1552-AVERAGE-ONE-SECTOR.
048200     COMPUTE WS-SECT-AVG-SCORE (WS-SX) ROUNDED =
048300         WS-SECT-SCORE-TOTAL (WS-SX) / WS-SECT-STOCK-COUNT (WS-SX).
048400 1552-EXIT.
048500     EXIT.
048600*
048700*    INSERTION SORT ON THE SECTOR TABLE - SAME TECHNIQUE AS THE   *
048800*    STOCK RANK TABLE IN 1120, JUST WITH A WIDER HOLD AREA SINCE  *
048900*    A SECTOR ROW CARRIES SIX FIELDS INSTEAD OF ONE SUBSCRIPT.    *
049000 1553-SORT-ONE-SECTOR.
049100     MOVE WS-SECT-NAME (WS-SX)         TO WS-SECT-HOLD-NAME.
049200     MOVE WS-SECT-STOCK-COUNT (WS-SX)  TO WS-SECT-HOLD-STOCK-CT.
049300     MOVE WS-SECT-SCORE-TOTAL (WS-SX)  TO WS-SECT-HOLD-TOTAL.
049400     MOVE WS-SECT-AVG-SCORE (WS-SX)    TO WS-SECT-HOLD-AVG.
049500     MOVE WS-SECT-LEADER-IX (WS-SX)    TO WS-SECT-HOLD-LEADER-IX.
049600     MOVE WS-SECT-LEADER-SCORE (WS-SX) TO WS-SECT-HOLD-LEADER-SCR.
049700     MOVE WS-SX TO WS-SECT-COMPARE-IX.
049800     PERFORM 1556-SHIFT-ONE-SECTOR THRU 1556-EXIT
049900         UNTIL WS-SECT-COMPARE-IX < 2
050000         OR WS-SECT-AVG-SCORE (WS-SECT-COMPARE-IX - 1)
050100             >= WS-SECT-HOLD-AVG.
050200     MOVE WS-SECT-HOLD-NAME       TO WS-SECT-NAME (WS-SECT-COMPARE-IX).
050300     MOVE WS-SECT-HOLD-STOCK-CT   TO
050400                  WS-SECT-STOCK-COUNT (WS-SECT-COMPARE-IX).
050500     MOVE WS-SECT-HOLD-TOTAL      TO
050600                  WS-SECT-SCORE-TOTAL (WS-SECT-COMPARE-IX).
050700     MOVE WS-SECT-HOLD-AVG        TO
050800                  WS-SECT-AVG-SCORE (WS-SECT-COMPARE-IX).
050900     MOVE WS-SECT-HOLD-LEADER-IX  TO
051000                  WS-SECT-LEADER-IX (WS-SECT-COMPARE-IX).
051100     MOVE WS-SECT-HOLD-LEADER-SCR TO
051200                  WS-SECT-LEADER-SCORE (WS-SECT-COMPARE-IX).
051300 1553-EXIT.
051400     EXIT.
051500*
051600*    ONE SLOT'S WORTH OF THE SECTOR-TABLE SHIFT.                  *
051700 1556-SHIFT-ONE-SECTOR.
051800     MOVE WS-SECT-NAME (WS-SECT-COMPARE-IX - 1)
051900         TO WS-SECT-NAME (WS-SECT-COMPARE-IX).
052000     MOVE WS-SECT-STOCK-COUNT (WS-SECT-COMPARE-IX - 1)
052100         TO WS-SECT-STOCK-COUNT (WS-SECT-COMPARE-IX).
052200     MOVE WS-SECT-SCORE-TOTAL (WS-SECT-COMPARE-IX - 1)
052300         TO WS-SECT-SCORE-TOTAL (WS-SECT-COMPARE-IX).
052400     MOVE WS-SECT-AVG-SCORE (WS-SECT-COMPARE-IX - 1)
052500         TO WS-SECT-AVG-SCORE (WS-SECT-COMPARE-IX).
052600     MOVE WS-SECT-LEADER-IX (WS-SECT-COMPARE-IX - 1)
052700         TO WS-SECT-LEADER-IX (WS-SECT-COMPARE-IX).
052800     MOVE WS-SECT-LEADER-SCORE (WS-SECT-COMPARE-IX - 1)
052900         TO WS-SECT-LEADER-SCORE (WS-SECT-COMPARE-IX).
053000     SUBTRACT 1 FROM WS-SECT-COMPARE-IX.
053100 1556-EXIT.
053200     EXIT.
053300*
053400*    PRINTS AT MOST FIVE SECTOR ROWS - FEWER IF THE FEED NIGHT    *
053500*    ONLY HAD A HANDFUL OF DISTINCT SECTORS ON FILE.              *
053600 1560-PRINT-TOP-SECTORS.
053700*    TOP-SECTORS LIST ON THE MARKET-SUMMARY PAGE IS SKIPPED     *
053800*    WHEN NO SECTOR EVER QUALIFIED FOR A SLOT.                  *
053900     IF  WS-SECT-COUNT > 0
054000         MOVE 5 TO WS-TOP-N-LIMIT
054100*    CAP THE PRINTED LIST AT FIVE SECTORS EVEN WHEN MORE        *
054200*    QUALIFIED - THE SUMMARY PAGE IS A HEADLINE, NOT THE FULL   *
054300*    BREAKDOWN THAT 3000-BUILD-SECTOR-INSIGHTS PRINTS LATER.    *
054400         IF  WS-SECT-COUNT < 5
054500             MOVE WS-SECT-COUNT TO WS-TOP-N-LIMIT
054600         END-IF
054700         PERFORM 1561-PRINT-ONE-SECTOR THRU 1561-EXIT
054800             VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > WS-TOP-N-LIMIT
054900     END-IF.
055000 1560-EXIT.
055100     EXIT.
055200*
055300*    ONE LINE OF THE TOP-PERFORMING-SECTORS BLOCK.                *
055400 1561-PRINT-ONE-SECTOR.
055500     MOVE WS-SX TO RL-SUM-SECT-RANK.
055600     MOVE WS-SECT-NAME (WS-SX) TO RL-SUM-SECT-NAME.
055700     MOVE WS-SECT-AVG-SCORE (WS-SX) TO RL-SUM-SECT-AVG.
055800     MOVE RL-SUMMARY-SECTOR-LINE TO WS-PRINT-LINE.
055900     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
056000 1561-EXIT.
056100     EXIT.
056200*
056300*    FOUR FIXED SENTIMENT LABELS, ALWAYS PRINTED IN THIS ORDER    *
056400*    EVEN WHEN A COUNT IS ZERO, SO THE DISTRIBUTION BLOCK LOOKS   *
056500*    THE SAME SHAPE EVERY NIGHT.                                 *
056600 1570-PRINT-SENTIMENT-DIST.
056700     MOVE 'STRONG BUY' TO RL-SUM-SENT-NAME.
056800     MOVE WS-SENT-STRONG-BUY-CT TO RL-SUM-SENT-COUNT WS-SENT-CURRENT-CT.
056900     PERFORM 1571-PRINT-ONE-SENTIMENT THRU 1571-EXIT.
057000     MOVE 'BUY' TO RL-SUM-SENT-NAME.
057100     MOVE WS-SENT-BUY-CT TO RL-SUM-SENT-COUNT WS-SENT-CURRENT-CT.
057200     PERFORM 1571-PRINT-ONE-SENTIMENT THRU 1571-EXIT.
057300     MOVE 'HOLD' TO RL-SUM-SENT-NAME.
057400     MOVE WS-SENT-HOLD-CT TO RL-SUM-SENT-COUNT WS-SENT-CURRENT-CT.
057500     PERFORM 1571-PRINT-ONE-SENTIMENT THRU 1571-EXIT.
057600     MOVE 'SELL' TO RL-SUM-SENT-NAME.
057700     MOVE WS-SENT-SELL-CT TO RL-SUM-SENT-COUNT WS-SENT-CURRENT-CT.
057800     PERFORM 1571-PRINT-ONE-SENTIMENT THRU 1571-EXIT.
057900 1570-EXIT.
058000     EXIT.
058100*
058200*    PERCENT OF TOTAL STOCKS FOR ONE SENTIMENT LABEL - GUARDED    *
058300*    AGAINST A ZERO-STOCK NIGHT SO THE DIVIDE NEVER FIRES.        *
058400 1571-PRINT-ONE-SENTIMENT.
058500     MOVE ZERO TO WS-SENT-PCT.
058600*    DIVIDE-BY-ZERO GUARD ON THE AVERAGE-SCORE COMPUTATION -    *
058700*    SHOULD NEVER BE ZERO IF STOCK-MASTER LOADED ANY ROWS AT    *
058800*    ALL, BUT GUARDED HERE THE SAME AS EVERY OTHER DIVIDE.      *
058900     IF  WS-SUM-TOTAL-STOCKS > 0
059000         COMPUTE WS-SENT-PCT ROUNDED =
059100             (WS-SENT-CURRENT-CT / WS-SUM-TOTAL-STOCKS) * 100
059200     END-IF.
059300     MOVE WS-SENT-PCT TO RL-SUM-SENT-PCT.
059400     MOVE RL-SUMMARY-SENTIMENT-LINE TO WS-PRINT-LINE.
059500     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
059600 1571-EXIT.
059700     EXIT.
059800*
059900******************************************************************
060000* 2000-BUILD-TOP-10 - SECTION 2.  UP TO TEN LINES, DESCENDING BY   *
060100* OVERALL SCORE, ONE PER PICK, PULLED STRAIGHT OFF THE FRONT OF    *
060200* THE RANK TABLE BUILT IN 1100.                                    *
060300******************************************************************
060400 2000-BUILD-TOP-10.
060500     PERFORM 1510-START-NEW-PAGE THRU 1510-EXIT.
060600     MOVE 'TOP 10 STOCK PICKS' TO RL-SECTION-TITLE.
060700     MOVE RL-SECTION-HEADING TO WS-PRINT-LINE.
060800     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
060900     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
061000     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
061100     MOVE RL-TOP10-HEADING TO WS-PRINT-LINE.
061200     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
061300*    TOP-10 SECTION FOLLOWS THE SAME EMPTY-TABLE GUARD AS       *
061400*    MARKET SUMMARY ABOVE.                                     *
061500     IF  WS-RANK-COUNT > 0
061600         MOVE 10 TO WS-TOP-N-LIMIT
061700*    CAPPED AT TEN ROWS REGARDLESS OF HOW MANY STOCKS LOADED -  *
061800*    THIS IS A HEADLINE LIST, NOT THE COMPLETE ANALYSIS TABLE.  *
061900         IF  WS-RANK-COUNT < 10
062000             MOVE WS-RANK-COUNT TO WS-TOP-N-LIMIT
062100         END-IF
062200         PERFORM 2100-PRINT-ONE-TOP10 THRU 2100-EXIT
062300             VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-TOP-N-LIMIT
062400     END-IF.
062500 2000-EXIT.
062600     EXIT.
062700*
062800*    ONE DETAIL LINE OF THE TOP-10 BLOCK, PULLED OFF THE FRONT    *
062900*    OF THE RANK TABLE SINCE IT IS ALREADY SORTED DESCENDING.     *
063000 2100-PRINT-ONE-TOP10.
063100     MOVE WS-RANK-ENTRY-IX (WS-RX) TO WS-SUB.
063200     MOVE WS-RX TO RL-T10-RANK.
063300     MOVE STK-TICKER (WS-SUB) TO RL-T10-TICKER.
063400     MOVE STK-COMPANY-NAME (WS-SUB) TO RL-T10-COMPANY.
063500     MOVE STK-SECTOR (WS-SUB) TO RL-T10-SECTOR.
063600     MOVE STK-CURRENT-PRICE (WS-SUB) TO RL-T10-PRICE.
063700     MOVE STK-OVERALL-SCORE (WS-SUB) TO RL-T10-OVERALL.
063800     MOVE STK-SENTIMENT (WS-SUB) TO RL-T10-SENTIMENT.
063900     MOVE STK-KEY-STRENGTHS (WS-SUB) TO RL-T10-STRENGTHS.
064000     MOVE RL-TOP10-DETAIL TO WS-PRINT-LINE.
064100     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
064200 2100-EXIT.
064300     EXIT.
064400*
064500******************************************************************
064600* 3000-BUILD-SECTOR-INSIGHTS - SECTION 3.  ONE LINE PER SECTOR     *
064700* WHOSE LEADER SCORED 50 OR BETTER, DESCENDING BY THE LEADER'S     *
064800* OVERALL SCORE, WITH A ONE-SENTENCE WRITE-UP KEYED OFF WHICHEVER  *
064900* SUB-SCORE STKSCORE FLAGGED AS THAT STOCK'S STRONGEST.  IF NO     *
065000* SECTOR QUALIFIES WE PRINT THE STANDARD NOTICE LINE INSTEAD.      *
065100******************************************************************
065200 3000-BUILD-SECTOR-INSIGHTS.
065300     PERFORM 1510-START-NEW-PAGE THRU 1510-EXIT.
065400     MOVE 'MARKET INSIGHTS BY SECTOR' TO RL-SECTION-TITLE.
065500     MOVE RL-SECTION-HEADING TO WS-PRINT-LINE.
065600     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
065700     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
065800     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
065900     PERFORM 3100-FIND-QUALIFYING-SECTORS THRU 3100-EXIT.
066000*    NO SECTOR EVER CLEARED THE 50-POINT QUALIFYING SCORE -     *
066100*    PRINT THE RL-INSIGHT-NOTICE LINE INSTEAD OF AN EMPTY TABLE.*
066200     IF  WS-INS-QUALIFIED-COUNT = 0
066300         MOVE RL-INSIGHT-NOTICE TO WS-PRINT-LINE
066400         PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT
066500     ELSE
066600         MOVE RL-INSIGHT-HEADING TO WS-PRINT-LINE
066700         PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT
066800         PERFORM 3300-PRINT-ONE-INSIGHT THRU 3300-EXIT
066900             VARYING WS-NX FROM 1 BY 1
067000                 UNTIL WS-NX > WS-INS-QUALIFIED-COUNT
067100     END-IF.
067200 3000-EXIT.
067300     EXIT.
067400*
067500 3100-FIND-QUALIFYING-SECTORS.
067600     MOVE ZERO TO WS-INS-QUALIFIED-COUNT.
067700*    SECTOR-INSIGHTS REUSES THE SAME SECTOR TABLE 1500 BUILT -  *
067800*    NOT REBUILT HERE, JUST RE-WALKED WITH A DIFFERENT FILTER.  *
067900     IF  WS-SECT-COUNT > 0
068000         PERFORM 3110-TEST-ONE-SECTOR THRU 3110-EXIT
068100             VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX > WS-SECT-COUNT
068200     END-IF.
068300*    ONLY SORT THE QUALIFIED-SECTOR LIST WHEN MORE THAN ONE     *
068400*    SECTOR ACTUALLY CLEARED THE 50-POINT CUTOFF.              *
068500     IF  WS-INS-QUALIFIED-COUNT > 1
068600         PERFORM 3120-SORT-ONE-INSIGHT THRU 3120-EXIT
068700             VARYING WS-NX FROM 2 BY 1
068800                 UNTIL WS-NX > WS-INS-QUALIFIED-COUNT
068900     END-IF.
069000 3100-EXIT.
069100     EXIT.
069200*
069300*    A SECTOR QUALIFIES FOR INSIGHTS WHEN ITS LEADER TICKER'S     *
069400*    OVERALL SCORE IS 50 OR BETTER - THE RESEARCH DESK'S OWN      *
069500*    CUTOFF FOR 'WORTH A SENTENCE IN THE DIGEST.'                 *
069600 3110-TEST-ONE-SECTOR.
069700*    50-POINT QUALIFYING SCORE - THE SAME CUTOFF USED WHEN THE  *
069800*    SECTOR TABLE WAS FIRST FILTERED, RECHECKED HERE BECAUSE    *
069900*    THE LEADER FIELD CAN BELONG TO A DIFFERENT STOCK NOW.      *
070000     IF  WS-SECT-LEADER-SCORE (WS-SX) >= 50
070100         ADD 1 TO WS-INS-QUALIFIED-COUNT
070200         MOVE WS-SX TO WS-INS-SECT-SUB (WS-INS-QUALIFIED-COUNT)
070300     END-IF.
070400 3110-EXIT.
070500     EXIT.
070600*
070700*    SORTS THE QUALIFYING-SECTOR LIST DESCENDING BY LEADER SCORE  *
070800*    - A THIRD, SMALLER INSERTION SORT ALONGSIDE 1120 AND 1553.   *
070900 3120-SORT-ONE-INSIGHT.
071000     MOVE WS-INS-SECT-SUB (WS-NX) TO WS-INS-SORT-HOLD.
071100     MOVE WS-NX TO WS-INS-COMPARE-IX.
071200     PERFORM 3121-SHIFT-ONE-INSIGHT THRU 3121-EXIT
071300         UNTIL WS-INS-COMPARE-IX < 2
071400         OR WS-SECT-LEADER-SCORE
071500             (WS-INS-SECT-SUB (WS-INS-COMPARE-IX - 1))
071600                 >= WS-SECT-LEADER-SCORE (WS-INS-SORT-HOLD)
071700 .
071800     MOVE WS-INS-SORT-HOLD TO WS-INS-SECT-SUB (WS-INS-COMPARE-IX).
071900 3120-EXIT.
072000     EXIT.
072100*
072200*    ONE SLOT'S WORTH OF THE INSIGHT-LIST SHIFT.                  *
072300 3121-SHIFT-ONE-INSIGHT.
072400     MOVE WS-INS-SECT-SUB (WS-INS-COMPARE-IX - 1)
072500         TO WS-INS-SECT-SUB (WS-INS-COMPARE-IX).
072600     SUBTRACT 1 FROM WS-INS-COMPARE-IX.
072700 3121-EXIT.
072800     EXIT.
072900*
073000*    ONE SECTOR'S INSIGHT LINE - SCORE IS ROUNDED TO ONE DECIMAL  *
073100*    FOR PRINT SINCE THE WORKING FIELD CARRIES TWO.               *
073200 3300-PRINT-ONE-INSIGHT.
073300     MOVE WS-INS-SECT-SUB (WS-NX) TO WS-SX.
073400     MOVE WS-SECT-LEADER-IX (WS-SX) TO WS-SUB.
073500     MOVE WS-SECT-NAME (WS-SX) TO RL-INS-SECTOR.
073600     MOVE STK-TICKER (WS-SUB) TO RL-INS-TICKER.
073700     COMPUTE WS-INS-SCORE-1DP ROUNDED = WS-SECT-LEADER-SCORE (WS-SX).
073800     MOVE WS-INS-SCORE-1DP TO RL-INS-SCORE.
073900     PERFORM 3400-BUILD-KEY-INSIGHT THRU 3400-EXIT.
074000     MOVE WS-KEY-INSIGHT-TEXT TO RL-INS-INSIGHT.
074100     MOVE RL-INSIGHT-DETAIL TO WS-PRINT-LINE.
074200     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
074300*    SAME RERUN SWITCH AS 1510-START-NEW-PAGE, SO A REPRINT OF  *
074400*    THE COMPLETE-ANALYSIS SECTION SKIPS THE FORMS-WASTING      *
074500*    PAGE EJECT TOO.                                           *
074600     IF  RERUN-REQUESTED
074700         MOVE WS-SECT-NAME (WS-SX) TO WS-SECTOR-TRACE-NAME
074800         MOVE WS-SECT-LEADER-SCORE (WS-SX) TO WS-SECTOR-TRACE-SCORE
074900         DISPLAY 'STKRPT TRACE - SECTOR LEADER '
075000             WS-SECTOR-TRACE-LINE
075100     END-IF.
075200 3300-EXIT.
075300     EXIT.
075400*
075500******************************************************************
075600* 3400-BUILD-KEY-INSIGHT PICKS THE WRITE-UP SENTENCE.  STKSCORE    *
075700* ALREADY WORKED OUT WHICH SUB-SCORE IS THIS STOCK'S STRONGEST     *
075800* (WITH THE HALAL-HEDGE-ACTIVITY-TREND-FUNDAMENTAL TIE ORDER) SO   *
075900* WE ONLY NEED TO CHECK THAT FLAG AGAINST ITS OWN THRESHOLD IN     *
076000* THE SAME ORDER THE RESEARCH DESK SPECIFIED.  ANYTHING THAT       *
076100* DOESN'T CLEAR ONE OF THE FIVE SPECIALTY THRESHOLDS FALLS BACK    *
076200* TO THE PLAIN OVERALL-SCORE WRITE-UP.                             *
076300******************************************************************
076400 3400-BUILD-KEY-INSIGHT.
076500     MOVE SPACES TO WS-KEY-INSIGHT-TEXT.
076600*    KEY-STRENGTHS FLAGS SET BY STKSCORE'S 8200-SET-STRONGEST-  *
076700*    FLAG ARE READ HERE, NOT RECOMPUTED - THE REPORT WRITER     *
076800*    NEVER SECOND-GUESSES THE SCORING ENGINE'S CALL.           *
076900     IF  STK-STRONGEST-IS-HALAL (WS-SUB)
077000         AND STK-HALAL-SCORE (WS-SUB) >= 90
077100         STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
077200             ' leads the ' DELIMITED BY SIZE
077300             STK-SECTOR (WS-SUB) DELIMITED BY SPACE
077400             ' sector with exceptional Islamic finance compliance'
077500                 DELIMITED BY SIZE
077600             ' and strong debt management.' DELIMITED BY SIZE
077700             INTO WS-KEY-INSIGHT-TEXT
077800     ELSE
077900*    ONLY ONE STRENGTH PHRASE PRINTS PER STOCK EVEN WHEN        *
078000*    SEVERAL SUB-SCORES CLEARED 80 - FIRST MATCH WINS.         *
078100         IF  STK-STRONGEST-IS-HEDGE (WS-SUB)
078200             AND STK-HEDGE-SCORE (WS-SUB) >= 85
078300             STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
078400                 ' dominates ' DELIMITED BY SIZE
078500                 STK-SECTOR (WS-SUB) DELIMITED BY SPACE
078600                 ' with superior valuation metrics and strong'
078700                     DELIMITED BY SIZE
078800                 ' institutional appeal.' DELIMITED BY SIZE
078900                 INTO WS-KEY-INSIGHT-TEXT
079000         ELSE
079100             IF  STK-STRONGEST-IS-ACTIVITY (WS-SUB)
079200                 AND STK-ACTIVITY-SCORE (WS-SUB) >= 80
079300                 STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
079400                     ' shows exceptional trading activity and'
079500                         DELIMITED BY SIZE
079600                     ' liquidity in the ' DELIMITED BY SIZE
079700                     STK-SECTOR (WS-SUB) DELIMITED BY SPACE
079800                     ' sector.' DELIMITED BY SIZE
079900                     INTO WS-KEY-INSIGHT-TEXT
080000             ELSE
080100                 IF  STK-STRONGEST-IS-TREND (WS-SUB)
080200                     AND STK-TREND-SCORE (WS-SUB) >= 85
080300                     STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
080400                         ' demonstrates strong momentum and'
080500                             DELIMITED BY SIZE
080600                         ' positive price trends in ' DELIMITED BY SIZE
080700                         STK-SECTOR (WS-SUB) DELIMITED BY SPACE
080800                         '.' DELIMITED BY SIZE
080900                         INTO WS-KEY-INSIGHT-TEXT
081000                 ELSE
081100                     IF  STK-STRONGEST-IS-FUNDAMENTAL (WS-SUB)
081200                         AND STK-FUNDAMENTAL-SCORE (WS-SUB) >= 85
081300                         STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
081400                             ' excels in ' DELIMITED BY SIZE
081500                             STK-SECTOR (WS-SUB) DELIMITED BY SPACE
081600                             ' with robust financial fundamentals'
081700                                 DELIMITED BY SIZE
081800                             ' and growth potential.' DELIMITED BY SIZE
081900                             INTO WS-KEY-INSIGHT-TEXT
082000                     ELSE
082100                         PERFORM 3410-BUILD-OVERALL-INSIGHT
082200                             THRU 3410-EXIT
082300                     END-IF
082400                 END-IF
082500             END-IF
082600         END-IF
082700     END-IF.
082800 3400-EXIT.
082900     EXIT.
083000*
083100*    FALLBACK WRITE-UP WHEN NO SINGLE SUB-SCORE CLEARED ITS OWN   *
083200*    SPECIALTY THRESHOLD IN 3400 - BANDED OFF THE PLAIN OVERALL   *
083300*    SCORE INSTEAD, STILL STRONGEST LANGUAGE FIRST.               *
083400 3410-BUILD-OVERALL-INSIGHT.
083500*    OVERALL-SCORE BAND FOR THE ONE-LINE OVERALL INSIGHT -      *
083600*    95/90 ARE HOUSE CUT POINTS, TIGHTER THAN THE 80-POINT      *
083700*    STRENGTH-PHRASE THRESHOLD SINCE THIS IS THE TOP LINE OF    *
083800*    THE WHOLE DIGEST.                                         *
083900     IF  STK-OVERALL-SCORE (WS-SUB) >= 95
084000         STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
084100             ' is the ' DELIMITED BY SIZE
084200             STK-SECTOR (WS-SUB) DELIMITED BY SPACE
084300             ' sector champion with exceptional all-around'
084400                 DELIMITED BY SIZE
084500             ' performance.' DELIMITED BY SIZE
084600             INTO WS-KEY-INSIGHT-TEXT
084700     ELSE
084800*    SECOND TIER OF THE SAME BAND - 90 AND ABOVE STILL RATES A  *
084900*    STRONG CALLOUT, JUST NOT THE TOP SUPERLATIVE.             *
085000         IF  STK-OVERALL-SCORE (WS-SUB) >= 90
085100             STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
085200                 ' leads ' DELIMITED BY SIZE
085300                 STK-SECTOR (WS-SUB) DELIMITED BY SPACE
085400                 ' with outstanding scores across all metrics.'
085500                     DELIMITED BY SIZE
085600                 INTO WS-KEY-INSIGHT-TEXT
085700         ELSE
085800             STRING STK-TICKER (WS-SUB) DELIMITED BY SPACE
085900                 ' is the top performer in ' DELIMITED BY SIZE
086000                 STK-SECTOR (WS-SUB) DELIMITED BY SPACE
086100                 ' with strong cumulative scoring.' DELIMITED BY SIZE
086200                 INTO WS-KEY-INSIGHT-TEXT
086300         END-IF
086400     END-IF.
086500 3410-EXIT.
086600     EXIT.
086700*
086800******************************************************************
086900* 4000-BUILD-COMPLETE-ANALYSIS - SECTION 4.  EVERY LOADED TICKER,  *
087000* DESCENDING BY OVERALL SCORE, ALL FIVE SUB-SCORES AND THE         *
087100* SENTIMENT.  PAGES THE FORM WHEN THE LINE COUNT FILLS UP.         *
087200******************************************************************
087300 4000-BUILD-COMPLETE-ANALYSIS.
087400     PERFORM 1510-START-NEW-PAGE THRU 1510-EXIT.
087500     MOVE 'COMPLETE STOCK ANALYSIS' TO RL-SECTION-TITLE.
087600     MOVE RL-SECTION-HEADING TO WS-PRINT-LINE.
087700     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
087800     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
087900     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
088000     MOVE RL-ANALYSIS-HEADING-1 TO WS-PRINT-LINE.
088100     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
088200     MOVE ZERO TO WS-DETAIL-LINES-WROTE.
088300*    COMPLETE-ANALYSIS TABLE PRINTS EVERY LOADED STOCK, SO THE  *
088400*    SAME EMPTY-TABLE GUARD APPLIES ONE LAST TIME HERE.        *
088500     IF  WS-RANK-COUNT > 0
088600         PERFORM 4100-PRINT-ONE-ANALYSIS THRU 4100-EXIT
088700             VARYING WS-RX FROM 1 BY 1 UNTIL WS-RX > WS-RANK-COUNT
088800     END-IF.
088900 4000-EXIT.
089000     EXIT.
089100*
089200*    ONE ROW OF THE COMPLETE-ANALYSIS TABLE - CHECKS THE LINE     *
089300*    COUNT FIRST AND STARTS A NEW PAGE WITH A REPEATED COLUMN     *
089400*    HEADING BEFORE PRINTING WHEN THE FORM IS FULL.               *
089500 4100-PRINT-ONE-ANALYSIS.
089600     MOVE WS-RANK-ENTRY-IX (WS-RX) TO WS-SUB.
089700*    PAGE-BREAK CHECK BEFORE EACH DETAIL LINE - RPT-LINE-COUNT  *
089800*    IS BUMPED BY 1590-WRITE-ONE-LINE, NEVER HERE DIRECTLY.     *
089900     IF  RPT-LINE-COUNT >= RPT-LINES-ON-PAGE
090000         PERFORM 1510-START-NEW-PAGE THRU 1510-EXIT
090100         MOVE RL-ANALYSIS-HEADING-1 TO WS-PRINT-LINE
090200         PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT
090300     END-IF.
090400     MOVE STK-TICKER (WS-SUB) TO RL-AN-TICKER.
090500     MOVE STK-COMPANY-NAME (WS-SUB) TO RL-AN-COMPANY.
090600     MOVE STK-SECTOR (WS-SUB) TO RL-AN-SECTOR.
090700     MOVE STK-CURRENT-PRICE (WS-SUB) TO RL-AN-PRICE.
090800     COMPUTE WS-INS-SCORE-1DP ROUNDED = STK-HALAL-SCORE (WS-SUB).
090900     MOVE WS-INS-SCORE-1DP TO RL-AN-HALAL.
091000     COMPUTE WS-INS-SCORE-1DP ROUNDED = STK-HEDGE-SCORE (WS-SUB).
091100     MOVE WS-INS-SCORE-1DP TO RL-AN-HEDGE.
091200     COMPUTE WS-INS-SCORE-1DP ROUNDED = STK-ACTIVITY-SCORE (WS-SUB).
091300     MOVE WS-INS-SCORE-1DP TO RL-AN-ACTIVITY.
091400     COMPUTE WS-INS-SCORE-1DP ROUNDED = STK-TREND-SCORE (WS-SUB).
091500     MOVE WS-INS-SCORE-1DP TO RL-AN-TREND.
091600     COMPUTE WS-INS-SCORE-1DP ROUNDED = STK-FUNDAMENTAL-SCORE (WS-SUB).
091700     MOVE WS-INS-SCORE-1DP TO RL-AN-FUNDAMENTAL.
091800     COMPUTE WS-INS-SCORE-1DP ROUNDED = STK-OVERALL-SCORE (WS-SUB).
091900     MOVE WS-INS-SCORE-1DP TO RL-AN-OVERALL.
092000     MOVE STK-SENTIMENT (WS-SUB) TO RL-AN-SENTIMENT.
092100     MOVE RL-ANALYSIS-DETAIL TO WS-PRINT-LINE.
092200     PERFORM 1590-WRITE-ONE-LINE THRU 1590-EXIT.
092300     ADD 1 TO WS-DETAIL-LINES-WROTE.
092400 4100-EXIT.
092500     EXIT.
092600*
092700******************************************************************
092800* 1590-WRITE-ONE-LINE IS THE COMMON PRINT PARAGRAPH FOR EVERY      *
092900* SECTION - THE CALLER STAGES ITS PRINT LINE INTO WS-PRINT-LINE    *
093000* FIRST, THIS PARAGRAPH JUST MOVES IT TO THE FD RECORD AND WRITES. *
093100******************************************************************
093200 1590-WRITE-ONE-LINE.
093300     MOVE WS-PRINT-LINE TO DIGEST-RPT-REC.
093400     WRITE DIGEST-RPT-REC.
093500     ADD 1 TO RPT-LINE-COUNT.
093600 1590-EXIT.
093700     EXIT.
